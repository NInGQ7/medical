000100******************************************************************
000200* STATLIN  - PARAMETER FUSION - STATISTICS REPORT PRINT LINE     *
000300*           ONE LINE PER FUSION-TYPE CODE, PLUS BANNER AND       *
000400*           TRAILER LINES BUILT FROM THE SAME AREA.              *
000500*                                                                *
000600*     LIBRARY(FUSION.PROD.COPYLIB(STATLIN))                     *
000700*     RECFM(FB) LRECL(80)                                        *
000800******************************************************************
000900 01  STATS-REPORT-LINE.
001000     05  ST-TYPE-NAME            PIC X(20).
001100     05  FILLER                  PIC X(02).
001200     05  ST-COUNT                PIC Z(5)9.
001300     05  FILLER                  PIC X(02).
001400     05  FILLER                  PIC X(01)    VALUE "(".
001500     05  ST-PERCENT              PIC ZZ9.99.
001600     05  FILLER                  PIC X(01)    VALUE "%".
001700     05  FILLER                  PIC X(01)    VALUE ")".
001800     05  FILLER                  PIC X(41).
001900******************************************************************
002000* END OF STATLIN                                                 *
002100******************************************************************
002200