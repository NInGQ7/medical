000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  FUSEDRV.
000300 AUTHOR. R A MCNEELY.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 03/14/88.
000600 DATE-COMPILED. 03/14/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE MAIN BATCH DRIVER FOR THE
001300*          PROCUREMENT PARAMETER FUSION RUN.  IT CONSOLIDATES
001400*          THE VENDOR RESPONSES TO A TECHNICAL SPECIFICATION
001500*          WORKSHEET (ONE ROW PER PARAMETER, ONE COLUMN PER
001600*          BIDDING VENDOR) INTO A SINGLE CANONICAL VALUE PER
001700*          ROW, RECORDS WHICH STRATEGY PRODUCED THAT VALUE, AND
001800*          FLAGS EACH VENDOR CELL AS COMPLIANT, NO-DATA, OR
001900*          UNMARKED FOR THE REVIEW COMMITTEE.
002000*
002100*          THIS PROGRAM CALLS PARMPRE TO PRE-SPLIT "INTEGRATED"
002200*          VENDOR CELLS, CALLS FUSENGIN TO RUN THE FUSION
002300*          CASCADE FOR EACH ROW, AND CALLS CMPLEVAL TO JUDGE
002400*          EACH VENDOR CELL AGAINST THE FUSED VALUE.
002500*
002600******************************************************************
002700*
002800          INPUT FILE              -   PROC.PARMIN
002900*
003000          OUTPUT FILE PRODUCED    -   PROC.FUSOUT
003100*
003200          STATISTICS REPORT       -   PROC.STATRPT
003300*
003400          RUN SUMMARY LOG         -   PROC.RUNLOG
003500*
003600******************************************************************
003700*                     C H A N G E   L O G
003800******************************************************************
003900* 031488 RAM  ORIGINAL PROGRAM - REQ PRC-0119.                   *
004000* 061988 RAM  ADDED SINGLE-SUPPLIER AND INSUFFICIENT-DATA TYPES  *
004100*              TO THE STATISTICS REPORT PER PRC-0144.           *
004200* 092289 JS   CORRECTED TRAILING-ZERO SUPPRESSION ON NUMERIC     *
004300*              RANGE VALUES - PRC-0201.                         *
004400* 051590 JS   ADDED TOLERANCE-FUSION AND ERR-STRUCT-FUSION AS    *
004500*              SEPARATE COUNTERS PER COMMITTEE REQUEST PRC-0230.*
004600* 112291 AK   CHANGED RUN-LOG FORMAT TO CARRY REVIEW ROW COUNT   *
004700*              FOR THE PROCUREMENT OFFICE - PRC-0266.           *
004800* 040893 AK   VENDOR COLUMN COUNT FIXED AT 5 PER WORKSHEET       *
004900*              STANDARD - PRC-0288.                              *
005000* 071794 MM   PREPROCESS STEP NOW CALLED FOR EVERY VENDOR CELL,  *
005100*              NOT JUST CELLS FLAGGED INTEGRATED BY DATA ENTRY - *
005200*              PRC-0311.                                         *
005300* 030896 MM   ADDED ABEND ON PARMIN OPEN FAILURE - PRC-0340.     *
005400* 021297 JS   STATISTICS PERCENT NOW ROUNDED HALF-UP TO 2 DEC -  *
005500*              PRC-0362.                                         *
005600* 101498 AK   YEAR 2000 READINESS REVIEW - NO 2-DIGIT YEAR       *
005700*              FIELDS IN THIS PROGRAM, NO CHANGES REQUIRED -     *
005800*              PRC-0390.                                         *
005900* 022699 AK   CONFIRMED WITH OPERATIONS - RUN DATE FIELDS ARE    *
006000*              FOR THE LOG BANNER ONLY, NOT COMPARED - PRC-0391. *
006100* 081500 RAM  ADDED MANUAL-REVIEW ROW COUNT TO RUN-LOG PRINT -   *
006200*              PRC-0412.                                         *
006300* 050302 JS   CLOSE PROCESSING NOW CHECKS FILE STATUS ON ALL     *
006400*              FOUR FILES BEFORE STOP RUN - PRC-0455.            *
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT PARAM-INPUT-FILE
007500         ASSIGN TO UT-S-PARMIN
007600         ORGANIZATION IS SEQUENTIAL
007700         ACCESS MODE IS SEQUENTIAL
007800         FILE STATUS IS PARMIN-STATUS.
007900*
008000     SELECT FUSION-OUTPUT-FILE
008100         ASSIGN TO UT-S-FUSOUT
008200         ORGANIZATION IS SEQUENTIAL
008300         ACCESS MODE IS SEQUENTIAL
008400         FILE STATUS IS FUSOUT-STATUS.
008500*
008600     SELECT STATS-REPORT-FILE
008700         ASSIGN TO UT-S-STATRPT
008800         ORGANIZATION IS SEQUENTIAL
008900         ACCESS MODE IS SEQUENTIAL
009000         FILE STATUS IS STATRPT-STATUS.
009100*
009200     SELECT RUN-LOG-FILE
009300         ASSIGN TO UT-S-RUNLOG
009400         ORGANIZATION IS SEQUENTIAL
009500         ACCESS MODE IS SEQUENTIAL
009600         FILE STATUS IS RUNLOG-STATUS.
009700*
009800 DATA DIVISION.
009900 FILE SECTION.
010000*
010100 FD  PARAM-INPUT-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 340 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS PARAM-INPUT-REC.
010700 COPY PARMIN.
010800*
010900 FD  FUSION-OUTPUT-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 160 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS FUSION-OUTPUT-REC.
011500 COPY FUSOUT.
011600*
011700 FD  STATS-REPORT-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 80 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS STATS-REPORT-LINE.
012300 COPY STATLIN.
012400*
012500 FD  RUN-LOG-FILE
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 120 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS RUN-LOG-REC.
013100 COPY RUNLOG.
013200*
013300 WORKING-STORAGE SECTION.
013400*
013500 01  FILE-STATUS-CODES.
013600     05  PARMIN-STATUS           PIC X(2).
013700         88  PARMIN-OK           VALUE "00".
013800         88  PARMIN-AT-EOF       VALUE "10".
013900     05  FUSOUT-STATUS           PIC X(2).
014000         88  FUSOUT-OK           VALUE "00".
014100     05  STATRPT-STATUS          PIC X(2).
014200         88  STATRPT-OK          VALUE "00".
014300     05  RUNLOG-STATUS           PIC X(2).
014400         88  RUNLOG-OK           VALUE "00".
014500*
014600 01  WS-SWITCHES.
014700     05  WS-EOF-SW               PIC X(1)    VALUE "N".
014800         88  END-OF-PARAM-INPUT  VALUE "Y".
014900     05  WS-MANUAL-REVIEW-SW     PIC X(1)    VALUE "N".
015000         88  ROW-IS-MANUAL-REVIEW VALUE "Y".
015100*
015200 COPY FUSTYPE.
015300*
015400 01  WS-ROW-COUNTERS.
015500     05  WS-ROWS-READ            PIC 9(7)    COMP.
015600     05  WS-ROWS-REVIEW          PIC 9(7)    COMP.
015700*
015800 01  WS-ROW-WORK-AREA.
015900     05  WS-PARAM-NAME           PIC X(40).
016000     05  WS-VENDOR-RAW           PIC X(60)   OCCURS 5 TIMES.
016100     05  WS-VENDOR-PREPROC       PIC X(60)   OCCURS 5 TIMES.
016200     05  WS-FUSED-VALUE          PIC X(60).
016300     05  WS-FUSION-TYPE          PIC X(20).
016350     05  WS-FUSION-TYPE-CHARS REDEFINES WS-FUSION-TYPE.
016360         10  WS-FT-CHAR          PIC X(1)    OCCURS 20 TIMES.
016400     05  WS-VENDOR-FLAG          PIC X(1)    OCCURS 5 TIMES.
016500*
016600 01  WS-PARAM-NAME-CHARS REDEFINES WS-PARAM-NAME.
016700     05  WS-PARAM-NAME-CHAR      PIC X(1)    OCCURS 40 TIMES.
016800*
016900 01  WS-SUBSCRIPTS.
017000     05  WS-VX                   PIC S9(4)   COMP.
017100     05  WS-CX                   PIC S9(4)   COMP.
017200*
017300 01  WS-STATS-WORK.
017400     05  WS-PCT-WORK             PIC S9(5)V9(6) COMP-3.
017500     05  WS-PCT-ROUNDED          PIC 999V99.
017600*
017700 01  WS-RUN-DATE.
017800     05  WS-RUN-DATE-YYMMDD      PIC 9(6)    VALUE ZERO.
017900 01  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE.
018000     05  WS-RUN-DATE-YY          PIC 9(2).
018100     05  WS-RUN-DATE-MM          PIC 9(2).
018200     05  WS-RUN-DATE-DD          PIC 9(2).
018300*
018400 01  WS-ABEND-AREA.
018500     05  WS-ABEND-MSG            PIC X(40)   VALUE SPACES.
018600 01  LK-FUSION-ENGINE-AREA.
018700     05  LK-PARAM-NAME           PIC X(40).
018800     05  LK-VENDOR-VALUE         PIC X(60)   OCCURS 5 TIMES.
018900     05  LK-FUSED-VALUE          PIC X(60).
019000     05  LK-FUSION-TYPE          PIC X(20).
019100*
019200 01  LK-COMPLIANCE-AREA.
019300     05  LK-CMP-PARAM-NAME       PIC X(40).
019400     05  LK-CMP-VENDOR-VALUE     PIC X(60).
019500     05  LK-CMP-FUSED-VALUE      PIC X(60).
019600     05  LK-CMP-FUSION-TYPE      PIC X(20).
019700     05  LK-CMP-RESULT-FLAG      PIC X(1).
019800*
019900 01  LK-PREPROC-AREA.
020000     05  LK-PRE-PARAM-NAME       PIC X(40).
020100     05  LK-PRE-VENDOR-VALUE     PIC X(60).
020200*
020300 PROCEDURE DIVISION.
020400*
020500 000-HOUSEKEEPING.
020520     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
020600     PERFORM 010-OPEN-FILES THRU 010-EXIT.
020700     PERFORM 060-ZERO-COUNTERS THRU 060-EXIT.
020800     PERFORM 100-MAINLINE THRU 100-EXIT.
020900     STOP RUN.
021000*
021100 010-OPEN-FILES.
021200     OPEN INPUT PARAM-INPUT-FILE.
021300     IF NOT PARMIN-OK
021400         MOVE "PARMIN OPEN FAILED" TO WS-ABEND-MSG
021500         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
021600     END-IF.
021700     OPEN OUTPUT FUSION-OUTPUT-FILE.
021800     IF NOT FUSOUT-OK
021900         MOVE "FUSOUT OPEN FAILED" TO WS-ABEND-MSG
022000         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
022100     END-IF.
022200     OPEN OUTPUT STATS-REPORT-FILE.
022300     IF NOT STATRPT-OK
022400         MOVE "STATRPT OPEN FAILED" TO WS-ABEND-MSG
022500         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
022600     END-IF.
022700     OPEN OUTPUT RUN-LOG-FILE.
022800     IF NOT RUNLOG-OK
022900         MOVE "RUNLOG OPEN FAILED" TO WS-ABEND-MSG
023000         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
023100     END-IF.
023200 010-EXIT.
023300     EXIT.
023400*
023500 060-ZERO-COUNTERS.
023600     PERFORM 061-ZERO-ONE-CTR THRU 061-EXIT
023700         VARYING WS-FT-IX FROM 1 BY 1
023800         UNTIL WS-FT-IX > 11.
023900     MOVE ZERO TO WS-GRAND-TOTAL.
024000     MOVE ZERO TO WS-ROWS-READ.
024100     MOVE ZERO TO WS-ROWS-REVIEW.
024200 060-EXIT.
024300     EXIT.
024400 061-ZERO-ONE-CTR.
024500     MOVE ZERO TO WS-FUSION-TYPE-CTR (WS-FT-IX).
024600 061-EXIT.
024700     EXIT.
024800*
024900 100-MAINLINE.
025000     PERFORM 200-READ-PARAM-INPUT THRU 200-EXIT.
025100     PERFORM 250-ROW-CYCLE THRU 290-EXIT
025200         UNTIL END-OF-PARAM-INPUT.
025300     PERFORM 700-STATS-REPORT THRU 790-STATS-EXIT.
025400     PERFORM 950-WRITE-RUN-LOG THRU 950-EXIT.
025500     PERFORM 900-CLEANUP THRU 900-EXIT.
025600 100-EXIT.
025700     EXIT.
025800*
025900 200-READ-PARAM-INPUT.
026000     READ PARAM-INPUT-FILE
026100         AT END
026200             MOVE "Y" TO WS-EOF-SW
026300         NOT AT END
026400             ADD 1 TO WS-ROWS-READ
026500     END-READ.
026600 200-EXIT.
026700     EXIT.
026800*
026900 250-ROW-CYCLE.
027000     PERFORM 260-EDIT-PARAM-INPUT THRU 260-EXIT.
027100     PERFORM 300-PREPROCESS-VENDORS THRU 300-EXIT.
027200     PERFORM 400-FUSE-ROW THRU 400-EXIT.
027300     PERFORM 450-JUDGE-VENDORS THRU 450-EXIT.
027400     PERFORM 500-BUILD-OUTPUT-REC THRU 500-EXIT.
027500     PERFORM 550-WRITE-FUSION-OUTPUT THRU 550-EXIT.
027600     PERFORM 600-TALLY-STATISTICS THRU 600-EXIT.
027700     PERFORM 200-READ-PARAM-INPUT THRU 200-EXIT.
027800 290-EXIT.
027900     EXIT.
028000*
028100 260-EDIT-PARAM-INPUT.
028200     MOVE SPACES TO WS-PARAM-NAME.
028300     MOVE PI-PARAM-NAME TO WS-PARAM-NAME.
028400     PERFORM 270-COPY-VENDOR-VALUES THRU 270-EXIT.
028500 260-EXIT.
028600     EXIT.
028700*
028800 270-COPY-VENDOR-VALUES.
028900     PERFORM 271-COPY-ONE-VENDOR THRU 271-EXIT
029000         VARYING WS-VX FROM 1 BY 1
029100         UNTIL WS-VX > 5.
029200 270-EXIT.
029300     EXIT.
029400 271-COPY-ONE-VENDOR.
029500     MOVE SPACES TO WS-VENDOR-RAW (WS-VX).
029600     MOVE PI-VENDOR-VALUE (WS-VX) TO WS-VENDOR-RAW (WS-VX).
029700 271-EXIT.
029800     EXIT.
029900*
030000 300-PREPROCESS-VENDORS.
030100     PERFORM 310-PREPROCESS-ONE THRU 310-EXIT
030200         VARYING WS-VX FROM 1 BY 1
030300         UNTIL WS-VX > 5.
030400 300-EXIT.
030500     EXIT.
030600*
030700 310-PREPROCESS-ONE.
030800     MOVE WS-PARAM-NAME         TO LK-PRE-PARAM-NAME.
030900     MOVE WS-VENDOR-RAW (WS-VX) TO LK-PRE-VENDOR-VALUE.
031000     CALL "PARMPRE" USING LK-PRE-PARAM-NAME, LK-PRE-VENDOR-VALUE.
031100     MOVE LK-PRE-VENDOR-VALUE TO WS-VENDOR-PREPROC (WS-VX).
031200 310-EXIT.
031300     EXIT.
031400*
031500 400-FUSE-ROW.
031600     MOVE WS-PARAM-NAME TO LK-PARAM-NAME.
031700     PERFORM 410-MOVE-VENDOR-TO-LINK THRU 410-EXIT
031800         VARYING WS-VX FROM 1 BY 1
031900         UNTIL WS-VX > 5.
032000     MOVE SPACES TO LK-FUSED-VALUE.
032100     MOVE SPACES TO LK-FUSION-TYPE.
032200     CALL "FUSENGIN" USING LK-FUSION-ENGINE-AREA.
032300     MOVE LK-FUSED-VALUE TO WS-FUSED-VALUE.
032400     MOVE LK-FUSION-TYPE TO WS-FUSION-TYPE.
032500     SET ROW-IS-MANUAL-REVIEW TO FALSE.
032600     IF WS-FUSION-TYPE = "MANUAL-REVIEW"
032700         SET ROW-IS-MANUAL-REVIEW TO TRUE
032800     END-IF.
032900 400-EXIT.
033000     EXIT.
033100*
033200 410-MOVE-VENDOR-TO-LINK.
033300     MOVE WS-VENDOR-PREPROC (WS-VX) TO LK-VENDOR-VALUE (WS-VX).
033400 410-EXIT.
033500     EXIT.
033600*
033700 450-JUDGE-VENDORS.
033800     IF ROW-IS-MANUAL-REVIEW
033900         PERFORM 455-SET-VENDOR-N THRU 455-EXIT
034000             VARYING WS-VX FROM 1 BY 1
034100             UNTIL WS-VX > 5
034200     ELSE
034300         PERFORM 460-JUDGE-ONE-VENDOR THRU 460-EXIT
034400             VARYING WS-VX FROM 1 BY 1
034500             UNTIL WS-VX > 5
034600     END-IF.
034700 450-EXIT.
034800     EXIT.
034900*
035000 455-SET-VENDOR-N.
035100     MOVE "N" TO WS-VENDOR-FLAG (WS-VX).
035200 455-EXIT.
035300     EXIT.
035400*
035500 460-JUDGE-ONE-VENDOR.
035600     MOVE WS-PARAM-NAME               TO LK-CMP-PARAM-NAME.
035700     MOVE WS-VENDOR-PREPROC (WS-VX)   TO LK-CMP-VENDOR-VALUE.
035800     MOVE WS-FUSED-VALUE              TO LK-CMP-FUSED-VALUE.
035900     MOVE WS-FUSION-TYPE              TO LK-CMP-FUSION-TYPE.
036000     MOVE SPACES                      TO LK-CMP-RESULT-FLAG.
036100     CALL "CMPLEVAL" USING LK-COMPLIANCE-AREA.
036200     MOVE LK-CMP-RESULT-FLAG TO WS-VENDOR-FLAG (WS-VX).
036300 460-EXIT.
036400     EXIT.
036500*
036600 500-BUILD-OUTPUT-REC.
036700     MOVE SPACES              TO FUSION-OUTPUT-REC.
036800     MOVE WS-PARAM-NAME       TO FO-PARAM-NAME.
036900     MOVE WS-FUSED-VALUE      TO FO-FUSED-VALUE.
037000     MOVE WS-FUSION-TYPE      TO FO-FUSION-TYPE.
037100     PERFORM 510-MOVE-ONE-FLAG THRU 510-EXIT
037200         VARYING WS-VX FROM 1 BY 1
037300         UNTIL WS-VX > 5.
037400     IF ROW-IS-MANUAL-REVIEW
037500         MOVE "Y" TO FO-REVIEW-FLAG
037600     ELSE
037700         MOVE "N" TO FO-REVIEW-FLAG
037800     END-IF.
037900 500-EXIT.
038000     EXIT.
038100*
038200 510-MOVE-ONE-FLAG.
038300     MOVE WS-VENDOR-FLAG (WS-VX) TO FO-VENDOR-FLAG (WS-VX).
038400 510-EXIT.
038500     EXIT.
038600*
038700 550-WRITE-FUSION-OUTPUT.
038800     WRITE FUSION-OUTPUT-REC.
038900     IF NOT FUSOUT-OK
039000         MOVE "FUSOUT WRITE FAILED" TO WS-ABEND-MSG
039100         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
039200     END-IF.
039300 550-EXIT.
039400     EXIT.
039500*
039600 600-TALLY-STATISTICS.
039610     IF WS-FT-CHAR (1) = SPACE
039620         MOVE "MANUAL-REVIEW" TO WS-FUSION-TYPE
039630     END-IF.
039700     PERFORM 610-FIND-TYPE-INDEX THRU 620-EXIT
039800         VARYING WS-FT-IX FROM 1 BY 1
039900         UNTIL WS-FT-IX > 11.
040000     IF ROW-IS-MANUAL-REVIEW
040100         ADD 1 TO WS-ROWS-REVIEW
040200     END-IF.
040300     ADD 1 TO WS-GRAND-TOTAL.
040400 600-EXIT.
040500     EXIT.
040600*
040700 610-FIND-TYPE-INDEX.
040800     IF WS-FUSION-TYPE = WS-FUSION-TYPE-ENTRY (WS-FT-IX)
040900         ADD 1 TO WS-FUSION-TYPE-CTR (WS-FT-IX)
041000         MOVE 12 TO WS-FT-IX
041100     END-IF.
041200 620-EXIT.
041300     EXIT.
041400*
041500 700-STATS-REPORT.
041600     MOVE SPACES TO STATS-REPORT-LINE.
041700     MOVE "==================================================" TO
041800         STATS-REPORT-LINE.
041900     WRITE STATS-REPORT-LINE.
042000     MOVE SPACES TO STATS-REPORT-LINE.
042100     MOVE "FUSION STATISTICS" TO STATS-REPORT-LINE.
042200     WRITE STATS-REPORT-LINE.
042300     MOVE SPACES TO STATS-REPORT-LINE.
042400     MOVE "==================================================" TO
042500         STATS-REPORT-LINE.
042600     WRITE STATS-REPORT-LINE.
042700     PERFORM 750-WRITE-ONE-TYPE-LINE THRU 750-EXIT
042800         VARYING WS-FT-IX FROM 1 BY 1
042900         UNTIL WS-FT-IX > 11.
043000     MOVE SPACES TO STATS-REPORT-LINE.
043100     MOVE "==================================================" TO
043200         STATS-REPORT-LINE.
043300     WRITE STATS-REPORT-LINE.
043400     MOVE SPACES TO STATS-REPORT-LINE.
043500     MOVE "TOTAL ROWS" TO ST-TYPE-NAME.
043600     MOVE WS-GRAND-TOTAL TO ST-COUNT.
043700     WRITE STATS-REPORT-LINE.
043800 790-STATS-EXIT.
043900     EXIT.
044000*
044100 750-WRITE-ONE-TYPE-LINE.
044200     MOVE SPACES TO STATS-REPORT-LINE.
044300     MOVE WS-FUSION-TYPE-ENTRY (WS-FT-IX) TO ST-TYPE-NAME.
044400     MOVE WS-FUSION-TYPE-CTR (WS-FT-IX) TO ST-COUNT.
044500     PERFORM 760-COMPUTE-PERCENT THRU 760-EXIT.
044600     MOVE WS-PCT-ROUNDED TO ST-PERCENT.
044700     WRITE STATS-REPORT-LINE.
044800 750-EXIT.
044900     EXIT.
045000*
045100 760-COMPUTE-PERCENT.
045200     MOVE ZERO TO WS-PCT-ROUNDED.
045300     IF WS-GRAND-TOTAL NOT = ZERO
045400         COMPUTE WS-PCT-WORK ROUNDED =
045450             (WS-FUSION-TYPE-CTR (WS-FT-IX) / WS-GRAND-TOTAL)
045500             * 100
045600         MOVE WS-PCT-WORK TO WS-PCT-ROUNDED
045700     END-IF.
045800 760-EXIT.
045900     EXIT.
046000*
046100 900-CLEANUP.
046200     CLOSE PARAM-INPUT-FILE.
046300     CLOSE FUSION-OUTPUT-FILE.
046400     CLOSE STATS-REPORT-FILE.
046500     CLOSE RUN-LOG-FILE.
046600 900-EXIT.
046700     EXIT.
046800*
046900 950-WRITE-RUN-LOG.
047000     MOVE SPACES TO RUN-LOG-REC.
047100     MOVE "FUSION RUN TOTAL =" TO RL-LITERAL-1.
047200     MOVE WS-ROWS-READ TO RL-ROWS-READ.
047300     MOVE "ROWS-REVIEW     =" TO RL-LITERAL-2.
047400     MOVE WS-ROWS-REVIEW TO RL-ROWS-REVIEW.
047410     MOVE "RUN DATE =" TO RL-LITERAL-3.
047420     MOVE "  /  /  " TO RL-RUN-DATE.
047430     MOVE WS-RUN-DATE-MM TO RL-RUN-DATE (1:2).
047440     MOVE WS-RUN-DATE-DD TO RL-RUN-DATE (4:2).
047450     MOVE WS-RUN-DATE-YY TO RL-RUN-DATE (7:2).
047500     WRITE RUN-LOG-REC.
047600 950-EXIT.
047700     EXIT.
047800*
047900 1000-ABEND-RTN.
048000     DISPLAY "FUSEDRV ABEND - " WS-ABEND-MSG.
048100     MOVE 16 TO RETURN-CODE.
048200     STOP RUN.
048300 1000-EXIT.
048400     EXIT.
048500