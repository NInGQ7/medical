000100******************************************************************
000200* FUSTYPE   - PARAMETER FUSION - FUSION TYPE CODE TABLE          *
000300*            THE 11 FUSION-TYPE CODES IN FIXED REPORT ORDER,     *
000400*            PLUS ONE ROW-COUNTER PER CODE FOR THE END OF JOB    *
000500*            STATISTICS REPORT.  BUILT AS A LITERAL TABLE        *
000600*            (FILLER VALUE REDEFINED AS AN OCCURS TABLE) SO      *
000700*            NO REFERENCE FILE HAS TO BE CARRIED FOR 11 ROWS     *
000800*            OF DATA THAT NEVER CHANGE.                          *
000900*                                                                *
001000*     LIBRARY(FUSION.PROD.COPYLIB(FUSTYPE))                     *
001100******************************************************************
001200 01  WS-FUSION-TYPE-LIST.
001300     05  FILLER          PIC X(20)   VALUE "EXACT-MATCH".
001400     05  FILLER          PIC X(20)   VALUE "HIGH-SIMILARITY".
001500     05  FILLER          PIC X(20)   VALUE "MEDIUM-SIMILARITY".
001600     05  FILLER          PIC X(20)   VALUE "SEMANTIC-MATCH".
001700     05  FILLER          PIC X(20)   VALUE "NUMERIC-RANGE".
001800     05  FILLER          PIC X(20)   VALUE "UNIT-CONVERSION".
001900     05  FILLER          PIC X(20)   VALUE "TOLERANCE-FUSION".
002000     05  FILLER          PIC X(20)   VALUE "ERR-STRUCT-FUSION".
002100     05  FILLER          PIC X(20)   VALUE "SINGLE-SUPPLIER".
002200     05  FILLER          PIC X(20)   VALUE "INSUFFICIENT-DATA".
002300     05  FILLER          PIC X(20)   VALUE "MANUAL-REVIEW".
002400 01  WS-FUSION-TYPE-TABLE REDEFINES WS-FUSION-TYPE-LIST.
002500     05  WS-FUSION-TYPE-ENTRY    PIC X(20)
002600                                 OCCURS 11 TIMES.
002700 01  WS-FUSION-TYPE-COUNTERS.
002800     05  WS-FUSION-TYPE-CTR      PIC 9(7)    COMP
002900                                 OCCURS 11 TIMES.
003000 01  WS-FUSION-TYPE-SUBS.
003100     05  WS-FT-IX                PIC S9(4)   COMP.
003200     05  WS-GRAND-TOTAL          PIC 9(7)    COMP.
003300******************************************************************
003400* END OF FUSTYPE                                                 *
003500******************************************************************
003600