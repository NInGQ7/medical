000100******************************************************************
000200* NUMINFO   - PARAMETER FUSION - EXTRACTED NUMERIC ELEMENT       *
000300*            ONE ENTRY PER NUMBER FOUND IN A VENDOR VALUE BY     *
000400*            THE NUMERIC EXTRACTION SCAN.  USED AS AN OCCURS     *
000500*            TABLE IN FUSENGIN WORKING-STORAGE.                  *
000600*                                                                *
000700*     LIBRARY(FUSION.PROD.COPYLIB(NUMINFO))                     *
000800******************************************************************
000900 01  NUMERIC-INFO-ENTRY.
001000     05  NI-VALUE                PIC S9(9)V9(4).
001100     05  NI-UNIT                 PIC X(10).
001200     05  NI-PAREN                PIC X(01).
001300         88  NI-FROM-PAREN       VALUE "Y".
001350     05  FILLER                  PIC X(06).
001400******************************************************************
001500* END OF NUMINFO                                                 *
001600******************************************************************
001700