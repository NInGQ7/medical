000100******************************************************************
000200* RUNLOG    - PARAMETER FUSION - END OF JOB SUMMARY LOG RECORD   *
000300*            ONE LINE WRITTEN AT THE END OF THE RUN WITH THE     *
000400*            ROW COUNTS THE OPERATOR CHECKS AGAINST THE          *
000500*            SUBMITTING DEPARTMENT'S ROW COUNT.                  *
000600*                                                                *
000700*     LIBRARY(FUSION.PROD.COPYLIB(RUNLOG))                      *
000800*     RECFM(FB) LRECL(120)                                       *
000900******************************************************************
001000 01  RUN-LOG-REC.
001100     05  RL-LITERAL-1            PIC X(18)   VALUE
001200                                 "FUSION RUN TOTAL =".
001300     05  FILLER                  PIC X(01).
001400     05  RL-ROWS-READ            PIC ZZZ,ZZ9.
001500     05  FILLER                  PIC X(02).
001600     05  RL-LITERAL-2            PIC X(18)   VALUE
001700                                 "ROWS-REVIEW     =".
001800     05  FILLER                  PIC X(01).
001900     05  RL-ROWS-REVIEW          PIC ZZZ,ZZ9.
001950     05  FILLER                  PIC X(02).
001960     05  RL-LITERAL-3            PIC X(11)   VALUE
001970                                 "RUN DATE =".
001980     05  FILLER                  PIC X(01).
001990     05  RL-RUN-DATE             PIC X(08).
002000     05  FILLER                  PIC X(44).
002100******************************************************************
002200* END OF RUNLOG                                                  *
002300******************************************************************
002400