000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PARMPRE.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 04/09/88.
000600 DATE-COMPILED. 04/09/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED ONCE PER VENDOR CELL BY FUSEDRV BEFORE THE
001300*          FUSION ENGINE RUNS.  A VENDOR SOMETIMES ANSWERS SEVERAL
001400*          SPECIFICATION LINES IN ONE WORKSHEET CELL (AN
001500*          "INTEGRATED" CELL) - E.G. A CPU ROW THAT ALSO LISTS
001600*          MEMORY AND STORAGE IN THE SAME CELL, SEPARATED BY
001700*          COMMAS.  THIS PROGRAM DETECTS THAT CASE, SPLITS THE
001800*          CELL INTO SEGMENTS, CLASSIFIES EACH SEGMENT BY KEYWORD,
001900*          AND RETURNS ONLY THE SEGMENT THAT BELONGS WITH THIS
002000*          ROW'S PARAMETER NAME.  NON-INTEGRATED CELLS PASS BACK
002100*          UNCHANGED.
002200*
002300*          VENDOR CELLS CARRY BOTH ENGLISH AND CHINESE TEXT.  THE
002400*          SEPARATOR AND KEYWORD LITERALS BELOW ARE STORED DBCS -
002500*          DBCSDELIM(NO), COMPARED BYTE FOR BYTE BY REFERENCE
002600*          MODIFICATION, THE SAME WAY THE FIXED-WIDTH SCAN BELOW
002700*          HANDLES SINGLE-BYTE TEXT.
002800*
002900******************************************************************
003000*                     C H A N G E   L O G
003100******************************************************************
003200* 040988 JS   ORIGINAL PROGRAM - REQ PRC-0120.                   *
003300* 071789 JS   ADDED SUBSTRING FALLBACK WHEN NO SEGMENT OF THE    *
003400*              TARGET TYPE IS FOUND - PRC-0151.                  *
003500* 091891 AK   KEYWORD TABLE EXTENDED TO COVER GPU/NETWORK/PORTS/ *
003600*              POWER/COOLING PER PROCUREMENT REVIEW - PRC-0268.  *
003700* 101498 AK   YEAR 2000 READINESS REVIEW - NO DATE FIELDS IN     *
003800*              THIS PROGRAM, NO CHANGES REQUIRED - PRC-0390.     *
003900* 061502 JS   LIMITED SEGMENT TABLE TO 8 ENTRIES - NO WORKSHEET  *
004000*              CELL SEEN WITH MORE THAN 4 SPECS IN ONE CELL -    *
004100*              PRC-0448.                                         *
004130* 031108 RKT  WORKSHEETS NOW ARRIVE WITH THE ROW NAME AND THE    *
004140*              SEGMENT KEYWORDS IN CHINESE AS OFTEN AS ENGLISH - *
004150*              NAME-MAP AND KEYWORD LISTS BOTH EXTENDED TO TEST  *
004160*              THE CHINESE FORMS - TKT-5104.                     *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004650 SPECIAL-NAMES.
004675     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100*
005200 WORKING-STORAGE SECTION.
005300*
005400 01  WS-SCAN-AREA.
005500     05  WS-SEP-COUNT            PIC S9(3)   COMP.
005600     05  WS-SCAN-IX              PIC S9(3)   COMP.
005700     05  WS-INTEGRATED-SW        PIC X(1)    VALUE "N".
005800         88  WS-IS-INTEGRATED    VALUE "Y".
005850     05  FILLER                  PIC X(04).
005900*
006000 01  WS-CELL-COPY                PIC X(60).
006100 01  WS-CELL-CHARS REDEFINES WS-CELL-COPY.
006200     05  WS-CELL-CHAR            PIC X(1)    OCCURS 60 TIMES.
006300*
006400 01  WS-SEGMENT-AREA.
006500     05  WS-SEG-COUNT            PIC S9(3)   COMP.
006600     05  WS-SEG-ENTRY            OCCURS 8 TIMES.
006700         10  WS-SEG-OPERATOR     PIC X(4).
006800         10  WS-SEG-CONTENT      PIC X(60).
006900         10  WS-SEG-TYPE         PIC X(10).
006950     05  FILLER                  PIC X(04).
007000*
007100 01  WS-SPLIT-WORK.
007200     05  WS-SPLIT-START          PIC S9(3)   COMP.
007300     05  WS-SPLIT-END            PIC S9(3)   COMP.
007330     05  FILLER                  PIC X(04).
007360 01  WS-SPLIT-RAW                PIC X(60).
007500 01  WS-SPLIT-RAW-CHARS REDEFINES WS-SPLIT-RAW.
007600     05  WS-SPLIT-RAW-CHAR       PIC X(1)    OCCURS 60 TIMES.
007700*
007800 01  WS-TARGET-AREA.
007900     05  WS-TARGET-TYPE          PIC X(10)   VALUE SPACES.
008000     05  WS-FOUND-SW             PIC X(1)    VALUE "N".
008100         88  WS-FOUND-SEGMENT    VALUE "Y".
008200     05  WS-TX                   PIC S9(3)   COMP.
008300 01  WS-TARGET-TYPE-CHARS REDEFINES WS-TARGET-AREA.
008400     05  WS-TT-CHAR               PIC X(1)    OCCURS 12 TIMES.
008500*
008600 01  WS-NAME-MAP-AREA.
008700     05  WS-NAME-MAP-IX          PIC S9(3)   COMP.
008750     05  FILLER                  PIC X(04).
008800*
008900 01  WS-KEYWORD-MAP-TABLE.
009000*    PARAMETER-NAME KEYWORD TO PARAMETER-TYPE EXTRACT MAP
009050*    062514 JS   TABLE WIDENED 9 TO 17 TO HOLD THE CHINESE ROW
009060*    062514 JS    NAMES ALONGSIDE THE ENGLISH ONES - PRC-0511.
009100     05  WS-NM-ENTRY             OCCURS 17 TIMES.
009200         10  WS-NM-NAME          PIC X(10).
009300         10  WS-NM-LEN           PIC S9(2)   COMP.
009400         10  WS-NM-TYPE          PIC X(10).
009450     05  FILLER                  PIC X(04).
009500*
009600 01  WS-CLASSIFY-WORK.
009700     05  WS-CLS-CNT               PIC S9(3)  COMP.
009800     05  WS-CLS-UPPER             PIC X(26)  VALUE
009900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010000     05  WS-CLS-LOWER             PIC X(26)  VALUE
010100         "abcdefghijklmnopqrstuvwxyz".
010150     05  FILLER                  PIC X(04).
010200*
010300 LINKAGE SECTION.
010400 01  LK-PREPROC-AREA.
010500     05  LK-PRE-PARAM-NAME       PIC X(40).
010600     05  LK-PRE-VENDOR-VALUE     PIC X(60).
010700*
010800 PROCEDURE DIVISION USING LK-PREPROC-AREA.
010900*
011000 000-MAIN-LINE.
011100     PERFORM 050-BUILD-NAME-MAP THRU 050-EXIT.
011200     PERFORM 100-CHECK-INTEGRATED THRU 100-EXIT.
011300     IF WS-IS-INTEGRATED
011400         PERFORM 200-SPLIT-SEGMENTS THRU 200-EXIT
011500         PERFORM 300-CLASSIFY-SEGMENTS THRU 300-EXIT
011600         PERFORM 400-EXTRACT-RELEVANT-SEGMENT THRU 400-EXIT
011700     END-IF.
011800     GOBACK.
011900*
012000******************************************************************
012100* 050-BUILD-NAME-MAP - ROW PARAMETER NAME KEYWORD TO SEGMENT     *
012200* TYPE MAPPING USED BY 400-EXTRACT-RELEVANT-SEGMENT.             *
012300******************************************************************
012400 050-BUILD-NAME-MAP.
012500     MOVE "CPU"        TO WS-NM-NAME (1).
012600     MOVE 3            TO WS-NM-LEN (1).
012700     MOVE "CPU"        TO WS-NM-TYPE (1).
012800     MOVE "MEMORY"     TO WS-NM-NAME (2).
012900     MOVE 6            TO WS-NM-LEN (2).
013000     MOVE "MEMORY"     TO WS-NM-TYPE (2).
013100     MOVE "STORAGE"    TO WS-NM-NAME (3).
013200     MOVE 7            TO WS-NM-LEN (3).
013300     MOVE "STORAGE"    TO WS-NM-TYPE (3).
013400     MOVE "DISPLAY"    TO WS-NM-NAME (4).
013500     MOVE 7            TO WS-NM-LEN (4).
013600     MOVE "DISPLAY"    TO WS-NM-TYPE (4).
013700     MOVE "GPU"        TO WS-NM-NAME (5).
013800     MOVE 3            TO WS-NM-LEN (5).
013900     MOVE "GPU"        TO WS-NM-TYPE (5).
014000     MOVE "OS"         TO WS-NM-NAME (6).
014100     MOVE 2            TO WS-NM-LEN (6).
014200     MOVE "OS"         TO WS-NM-TYPE (6).
014300     MOVE "POWER"      TO WS-NM-NAME (7).
014400     MOVE 5            TO WS-NM-LEN (7).
014500     MOVE "POWER"      TO WS-NM-TYPE (7).
014600     MOVE "COOLING"    TO WS-NM-NAME (8).
014700     MOVE 7            TO WS-NM-LEN (8).
014800     MOVE "COOLING"    TO WS-NM-TYPE (8).
014810*    031108 RKT TKT-5104 ROW NAMES BELOW ARE THE CHINESE FORMS.
014820     MOVE "内存"        TO WS-NM-NAME (9).
014830     MOVE 4            TO WS-NM-LEN (9).
014840     MOVE "MEMORY"     TO WS-NM-TYPE (9).
014850     MOVE "硬盘"        TO WS-NM-NAME (10).
014860     MOVE 4            TO WS-NM-LEN (10).
014870     MOVE "STORAGE"    TO WS-NM-TYPE (10).
014880     MOVE "存储"        TO WS-NM-NAME (11).
014890     MOVE 4            TO WS-NM-LEN (11).
014900     MOVE "STORAGE"    TO WS-NM-TYPE (11).
014910     MOVE "显示器"      TO WS-NM-NAME (12).
014920     MOVE 6            TO WS-NM-LEN (12).
014930     MOVE "DISPLAY"    TO WS-NM-TYPE (12).
014940     MOVE "显卡"        TO WS-NM-NAME (13).
014950     MOVE 4            TO WS-NM-LEN (13).
014960     MOVE "GPU"        TO WS-NM-TYPE (13).
014970     MOVE "操作系统"    TO WS-NM-NAME (14).
014980     MOVE 8            TO WS-NM-LEN (14).
014990     MOVE "OS"         TO WS-NM-TYPE (14).
015000     MOVE "电源"        TO WS-NM-NAME (15).
015010     MOVE 4            TO WS-NM-LEN (15).
015020     MOVE "POWER"      TO WS-NM-TYPE (15).
015030     MOVE "散热"        TO WS-NM-NAME (16).
015040     MOVE 4            TO WS-NM-LEN (16).
015050     MOVE "COOLING"    TO WS-NM-TYPE (16).
015060     MOVE SPACES       TO WS-NM-NAME (17).
015070     MOVE ZERO         TO WS-NM-LEN (17).
015080     MOVE SPACES       TO WS-NM-TYPE (17).
015200 050-EXIT.
015300     EXIT.
015400*
015500******************************************************************
015600* 100-CHECK-INTEGRATED - A CELL IS INTEGRATED WHEN IT CARRIES 2  *
015700* OR MORE LIST SEPARATORS (, FULL-WIDTH COMMA, OR ENUMERATION    *
015800* MARK).                                                         *
015900******************************************************************
016000 100-CHECK-INTEGRATED.
016100     MOVE ZERO TO WS-SEP-COUNT.
016200     MOVE "N" TO WS-INTEGRATED-SW.
016300     PERFORM 110-SCAN-ONE-POSITION THRU 110-EXIT
016400         VARYING WS-SCAN-IX FROM 1 BY 1
016500         UNTIL WS-SCAN-IX > 58.
016600     IF WS-SEP-COUNT >= 2
016700         MOVE "Y" TO WS-INTEGRATED-SW
016800     END-IF.
016900 100-EXIT.
017000     EXIT.
017100*
017200 110-SCAN-ONE-POSITION.
017300     IF LK-PRE-VENDOR-VALUE (WS-SCAN-IX:1) = ","
017400         ADD 1 TO WS-SEP-COUNT
017500     ELSE
017600         IF LK-PRE-VENDOR-VALUE (WS-SCAN-IX:3) = X"EFBC8C"
017700             ADD 1 TO WS-SEP-COUNT
017800         ELSE
017900             IF LK-PRE-VENDOR-VALUE (WS-SCAN-IX:3) = X"E38081"
018000                 ADD 1 TO WS-SEP-COUNT
018100             END-IF
018200         END-IF
018300     END-IF.
018400 110-EXIT.
018500     EXIT.
018600*
018700******************************************************************
018800* 200-SPLIT-SEGMENTS - SPLIT THE CELL ON {, FULL-WIDTH COMMA,    *
018900* FULL-WIDTH SEMICOLON, SEMICOLON, ENUMERATION MARK}, TRIM EACH  *
019000* SEGMENT, AND SPLIT OFF A LEADING RUN OF COMPARISON CHARACTERS  *
019100* AS THE SEGMENT OPERATOR.                                       *
019200******************************************************************
019300 200-SPLIT-SEGMENTS.
019400     MOVE ZERO TO WS-SEG-COUNT.
019500     MOVE 1 TO WS-SPLIT-START.
019600     PERFORM 210-SCAN-FOR-BREAK THRU 210-EXIT
019700         VARYING WS-SCAN-IX FROM 1 BY 1
019800         UNTIL WS-SCAN-IX > 60
019900            OR WS-SEG-COUNT >= 8.
020000     IF WS-SEG-COUNT < 8
020100         MOVE WS-SPLIT-START TO WS-SPLIT-END
020200         PERFORM 250-STORE-SEGMENT THRU 250-EXIT
020300     END-IF.
020400 200-EXIT.
020500     EXIT.
020600*
020700 210-SCAN-FOR-BREAK.
020800     IF LK-PRE-VENDOR-VALUE (WS-SCAN-IX:1) = ","
020900         OR LK-PRE-VENDOR-VALUE (WS-SCAN-IX:1) = ";"
021000         MOVE WS-SCAN-IX TO WS-SPLIT-END
021100         PERFORM 250-STORE-SEGMENT THRU 250-EXIT
021200         COMPUTE WS-SPLIT-START = WS-SCAN-IX + 1
021300     ELSE
021400         IF LK-PRE-VENDOR-VALUE (WS-SCAN-IX:3) = X"EFBC8C"
021500             OR LK-PRE-VENDOR-VALUE (WS-SCAN-IX:3) = X"E38081"
021600             OR LK-PRE-VENDOR-VALUE (WS-SCAN-IX:3) = X"EFBC9B"
021700             MOVE WS-SCAN-IX TO WS-SPLIT-END
021800             PERFORM 250-STORE-SEGMENT THRU 250-EXIT
021900             COMPUTE WS-SPLIT-START = WS-SCAN-IX + 3
022000         END-IF
022100     END-IF.
022200 210-EXIT.
022300     EXIT.
022400*
022500******************************************************************
022600* 250-STORE-SEGMENT - SAVE RAW TEXT FROM WS-SPLIT-START THRU     *
022700* WS-SPLIT-END - 1, THEN TRIM AND SPLIT OFF THE OPERATOR.        *
022800******************************************************************
022900 250-STORE-SEGMENT.
023000     IF WS-SPLIT-END <= WS-SPLIT-START
023100         GO TO 250-EXIT
023200     END-IF.
023300     ADD 1 TO WS-SEG-COUNT.
023400     MOVE SPACES TO WS-SEG-ENTRY (WS-SEG-COUNT).
023500     MOVE SPACES TO WS-SPLIT-RAW.
023600     COMPUTE WS-TX = WS-SPLIT-END - WS-SPLIT-START.
023700     IF WS-TX > 60
023800         MOVE 60 TO WS-TX
023900     END-IF.
024000     IF WS-TX > 0
024100         MOVE LK-PRE-VENDOR-VALUE (WS-SPLIT-START:WS-TX)
024150             TO WS-SPLIT-RAW
024200     END-IF.
024300     PERFORM 260-SPLIT-OPERATOR THRU 260-EXIT.
024400 250-EXIT.
024500     EXIT.
024600*
024700******************************************************************
024800* 260-SPLIT-OPERATOR - A LEADING RUN OF >= <= > < = - ~ IS THE   *
024900* SEGMENT'S COMPARISON OPERATOR; THE REMAINDER IS ITS CONTENT.   *
025000******************************************************************
025100 260-SPLIT-OPERATOR.
025200     MOVE SPACES TO WS-SEG-OPERATOR (WS-SEG-COUNT).
025300     MOVE WS-SPLIT-RAW TO WS-SEG-CONTENT (WS-SEG-COUNT).
025400     PERFORM 261-STRIP-LEAD-OP THRU 261-EXIT
025500         UNTIL WS-SEG-CONTENT (WS-SEG-COUNT) (1:1) NOT = ">"
025600            AND WS-SEG-CONTENT (WS-SEG-COUNT) (1:1) NOT = "<"
025700            AND WS-SEG-CONTENT (WS-SEG-COUNT) (1:1) NOT = "="
025800            AND WS-SEG-CONTENT (WS-SEG-COUNT) (1:1) NOT = "-"
025900            AND WS-SEG-CONTENT (WS-SEG-COUNT) (1:1) NOT = "~".
026000 260-EXIT.
026100     EXIT.
026200*
026300 261-STRIP-LEAD-OP.
026400     STRING WS-SEG-OPERATOR (WS-SEG-COUNT) DELIMITED BY SPACE
026500         WS-SEG-CONTENT (WS-SEG-COUNT) (1:1) DELIMITED BY SIZE
026600         INTO WS-SEG-OPERATOR (WS-SEG-COUNT).
026700     MOVE WS-SEG-CONTENT (WS-SEG-COUNT) (2:59) TO WS-SPLIT-RAW.
026800     MOVE SPACES TO WS-SEG-CONTENT (WS-SEG-COUNT).
026900     MOVE WS-SPLIT-RAW TO WS-SEG-CONTENT (WS-SEG-COUNT).
027000 261-EXIT.
027100     EXIT.
027200*
027300******************************************************************
027400* 300-CLASSIFY-SEGMENTS - EACH SEGMENT IS CLASSIFIED BY THE FIRST*
027500* PARAMETER TYPE WHOSE KEYWORD LIST HAS A MEMBER CONTAINED IN IT.*
027600******************************************************************
027700 300-CLASSIFY-SEGMENTS.
027800     PERFORM 310-CLASSIFY-ONE THRU 310-EXIT
027900         VARYING WS-TX FROM 1 BY 1
028000         UNTIL WS-TX > WS-SEG-COUNT.
028100 300-EXIT.
028200     EXIT.
028300*
028400******************************************************************
028500* 310-CLASSIFY-ONE - FIRST-MATCH KEYWORD CLASSIFICATION.  EACH   *
028600* KEYWORD IS TESTED WITH INSPECT TALLYING FOR ALL SO NO CALL OR  *
028700* SUBROUTINE IS NEEDED TO ASK "DOES THE SEGMENT CONTAIN THIS".   *
028800******************************************************************
028900 310-CLASSIFY-ONE.
029000     MOVE "OTHER" TO WS-SEG-TYPE (WS-TX).
029100     MOVE SPACES TO WS-CELL-COPY.
029200     MOVE WS-SEG-CONTENT (WS-TX) TO WS-CELL-COPY.
029300     INSPECT WS-CELL-COPY CONVERTING WS-CLS-LOWER TO WS-CLS-UPPER.
029400     MOVE ZERO TO WS-CLS-CNT.
029500     INSPECT WS-CELL-COPY TALLYING WS-CLS-CNT FOR ALL "CPU"
029600         ALL "INTEL" ALL "AMD" ALL "处理器" ALL "中央处理器"
029610         ALL "酷睿" ALL "英特尔" ALL "锐龙" ALL "RYZEN".
029700     IF WS-CLS-CNT > 0
029800         MOVE "CPU" TO WS-SEG-TYPE (WS-TX)
029900         GO TO 310-EXIT
030000     END-IF.
030100     MOVE ZERO TO WS-CLS-CNT.
030200     INSPECT WS-CELL-COPY TALLYING WS-CLS-CNT FOR ALL "RAM"
030300         ALL "MEMORY" ALL "内存" ALL "内存大小" ALL "存储内存".
030400     IF WS-CLS-CNT > 0
030500         MOVE "MEMORY" TO WS-SEG-TYPE (WS-TX)
030600         GO TO 310-EXIT
030700     END-IF.
030800     MOVE ZERO TO WS-CLS-CNT.
030900     INSPECT WS-CELL-COPY TALLYING WS-CLS-CNT FOR ALL "SSD"
031000         ALL "HDD" ALL "NVME" ALL "M.2" ALL "存储" ALL "硬盘"
031010         ALL "固态硬盘" ALL "磁盘".
031100     IF WS-CLS-CNT > 0
031200         MOVE "STORAGE" TO WS-SEG-TYPE (WS-TX)
031300         GO TO 310-EXIT
031400     END-IF.
031500     MOVE ZERO TO WS-CLS-CNT.
031600     INSPECT WS-CELL-COPY TALLYING WS-CLS-CNT FOR ALL "TFT"
031700         ALL "DISPLAY" ALL "SCREEN" ALL "显示器" ALL "显示屏"
031710         ALL "屏幕" ALL "英寸" ALL "分辨率" ALL "液晶屏".
031800     IF WS-CLS-CNT > 0
031900         MOVE "DISPLAY" TO WS-SEG-TYPE (WS-TX)
032000         GO TO 310-EXIT
032100     END-IF.
032200     MOVE ZERO TO WS-CLS-CNT.
032300     INSPECT WS-CELL-COPY TALLYING WS-CLS-CNT FOR ALL "GPU"
032310         ALL "显卡" ALL "独立显卡" ALL "集成显卡".
032400     IF WS-CLS-CNT > 0
032500         MOVE "GPU" TO WS-SEG-TYPE (WS-TX)
032600         GO TO 310-EXIT
032700     END-IF.
032800     MOVE ZERO TO WS-CLS-CNT.
032900     INSPECT WS-CELL-COPY TALLYING WS-CLS-CNT FOR ALL "RJ45"
033000         ALL "ETHERNET" ALL "网络" ALL "网口" ALL "以太网".
033100     IF WS-CLS-CNT > 0
033200         MOVE "NETWORK" TO WS-SEG-TYPE (WS-TX)
033300         GO TO 310-EXIT
033400     END-IF.
033500     MOVE ZERO TO WS-CLS-CNT.
033600     INSPECT WS-CELL-COPY TALLYING WS-CLS-CNT FOR ALL "USB"
033700         ALL "HDMI" ALL "DISPLAYPORT" ALL "THUNDERBOLT" ALL "接口".
033800     IF WS-CLS-CNT > 0
033900         MOVE "PORTS" TO WS-SEG-TYPE (WS-TX)
034000         GO TO 310-EXIT
034100     END-IF.
034200     MOVE ZERO TO WS-CLS-CNT.
034300     INSPECT WS-CELL-COPY TALLYING WS-CLS-CNT FOR ALL "OS"
034400         ALL "WINDOWS" ALL "LINUX" ALL "操作系统" ALL "系统"
034410         ALL "系统版本" ALL "操作".
034500     IF WS-CLS-CNT > 0
034600         MOVE "OS" TO WS-SEG-TYPE (WS-TX)
034700         GO TO 310-EXIT
034800     END-IF.
034900     MOVE ZERO TO WS-CLS-CNT.
035000     INSPECT WS-CELL-COPY TALLYING WS-CLS-CNT FOR ALL "POWER"
035010         ALL "电源" ALL "功率" ALL "W" ALL "KW".
035100     IF WS-CLS-CNT > 0
035200         MOVE "POWER" TO WS-SEG-TYPE (WS-TX)
035300         GO TO 310-EXIT
035400     END-IF.
035500     MOVE ZERO TO WS-CLS-CNT.
035600     INSPECT WS-CELL-COPY TALLYING WS-CLS-CNT FOR ALL "COOL"
035610         ALL "散热" ALL "冷却" ALL "风冷" ALL "液冷".
035700     IF WS-CLS-CNT > 0
035800         MOVE "COOLING" TO WS-SEG-TYPE (WS-TX)
035900     END-IF.
036000 310-EXIT.
036100     EXIT.
036200*
036300******************************************************************
036400* 400-EXTRACT-RELEVANT-SEGMENT - MAP THE ROW'S PARAMETER NAME TO *
036500* A TARGET SEGMENT TYPE AND RETURN THE CONTENT OF THE FIRST      *
036600* SEGMENT OF THAT TYPE.  WHEN NONE IS FOUND, TRY A SUBSTRING     *
036700* MATCH OF THE TARGET TYPE AGAINST THE SEGMENT TYPE NAME; WHEN   *
036800* STILL NONE IS FOUND, LEAVE THE CELL UNCHANGED.                 *
036900******************************************************************
037000 400-EXTRACT-RELEVANT-SEGMENT.
037100     MOVE SPACES TO WS-TARGET-TYPE.
037200     MOVE LK-PRE-PARAM-NAME TO WS-CELL-COPY.
037300     PERFORM 410-MAP-NAME-TO-TYPE THRU 410-EXIT
037400         VARYING WS-NAME-MAP-IX FROM 1 BY 1
037500         UNTIL WS-NAME-MAP-IX > 16
037600            OR WS-TARGET-TYPE NOT = SPACES.
037700     IF WS-TARGET-TYPE = SPACES
037800         GO TO 400-EXIT
037900     END-IF.
038000     MOVE "N" TO WS-FOUND-SW.
038100     PERFORM 420-FIND-FIRST-OF-TYPE THRU 420-EXIT
038200         VARYING WS-TX FROM 1 BY 1
038300         UNTIL WS-TX > WS-SEG-COUNT
038400            OR WS-FOUND-SEGMENT.
038500     IF NOT WS-FOUND-SEGMENT
038600         PERFORM 430-FIND-SUBSTRING-TYPE THRU 430-EXIT
038700             VARYING WS-TX FROM 1 BY 1
038800             UNTIL WS-TX > WS-SEG-COUNT
038900                OR WS-FOUND-SEGMENT
039000     END-IF.
039100 400-EXIT.
039200     EXIT.
039300*
039400 410-MAP-NAME-TO-TYPE.
039500     IF WS-NM-NAME (WS-NAME-MAP-IX) NOT = SPACES
039600         MOVE ZERO TO WS-CLS-CNT
039700         INSPECT WS-CELL-COPY TALLYING WS-CLS-CNT FOR ALL
039800             WS-NM-NAME (WS-NAME-MAP-IX)
039900                 (1:WS-NM-LEN (WS-NAME-MAP-IX))
040000         IF WS-CLS-CNT > 0
040100             MOVE WS-NM-TYPE (WS-NAME-MAP-IX) TO WS-TARGET-TYPE
040200         END-IF
040300     END-IF.
040400 410-EXIT.
040500     EXIT.
040600*
040700 420-FIND-FIRST-OF-TYPE.
040800     IF WS-SEG-TYPE (WS-TX) = WS-TARGET-TYPE
040900         MOVE SPACES TO LK-PRE-VENDOR-VALUE
041000         MOVE WS-SEG-CONTENT (WS-TX) TO LK-PRE-VENDOR-VALUE
041100         MOVE "Y" TO WS-FOUND-SW
041200     END-IF.
041300 420-EXIT.
041400     EXIT.
041500*
041600 430-FIND-SUBSTRING-TYPE.
041700     IF WS-SEG-TYPE (WS-TX) (1:1) = WS-TARGET-TYPE (1:1)
041800         MOVE SPACES TO LK-PRE-VENDOR-VALUE
041900         MOVE WS-SEG-CONTENT (WS-TX) TO LK-PRE-VENDOR-VALUE
042000         MOVE "Y" TO WS-FOUND-SW
042100     END-IF.
042200 430-EXIT.
042300     EXIT.
