000100******************************************************************
000200* FUSOUT   - PARAMETER FUSION - FUSED OUTPUT ROW LAYOUT          *
000300*           ONE ROW PER INPUT PARAMETER ROW.  CARRIES THE        *
000400*           CANONICAL FUSED VALUE, THE STRATEGY THAT PRODUCED    *
000500*           IT, AND A COMPLIANCE FLAG PER VENDOR COLUMN.         *
000600*                                                                *
000700*     LIBRARY(FUSION.PROD.COPYLIB(FUSOUT))                      *
000800*     RECFM(FB) LRECL(160)                                       *
000900******************************************************************
001000 01  FUSION-OUTPUT-REC.
001100     05  FO-PARAM-NAME           PIC X(40).
001200     05  FO-FUSED-VALUE          PIC X(60).
001300     05  FO-FUSION-TYPE          PIC X(20).
001400     05  FO-VENDOR-FLAG          PIC X(1)
001500                                 OCCURS 5 TIMES.
001600         88  FO-VENDOR-COMPLY    VALUE "B".
001700         88  FO-VENDOR-NO-DATA   VALUE "G".
001800         88  FO-VENDOR-UNMARKED  VALUE "N".
001900     05  FO-REVIEW-FLAG          PIC X(1).
002000         88  FO-NEEDS-REVIEW     VALUE "Y".
002100     05  FILLER                  PIC X(34).
002200******************************************************************
002300* END OF FUSOUT                                                  *
002400******************************************************************
002500