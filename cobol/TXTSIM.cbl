000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TXTSIM.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 04/02/88.
000600 DATE-COMPILED. 04/02/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          GENERAL PURPOSE TEXT SIMILARITY UTILITY.  CALLED BY
001300*          FUSENGIN (HIGH/MEDIUM SIMILARITY FUSION STEPS) AND
001400*          BY CMPLEVAL (TEXT COMPLIANCE CHECK).  RETURNS A
001500*          SCORE OF 0-100 FOR TWO FREE-TEXT VENDOR CELLS.
001600*
001700*          THREE SCORING METHODS ARE SUPPORTED -
001800*             R = PLAIN CHARACTER-MATCH RATIO
001900*             T = TOKEN-SET RATIO
002000*             A = MAXIMUM OF RATIO, TOKEN-SORT RATIO, AND
002100*                 TOKEN-SET RATIO (USED BY THE FUSION CASCADE)
002200*
002300******************************************************************
002400*                     C H A N G E   L O G
002500******************************************************************
002600* 040288 JS   ORIGINAL PROGRAM - REQ PRC-0119.                   *
002700* 062289 JS   ADDED TOKEN-SORT AND TOKEN-SET METHODS FOR THE     *
002800*              HIGH/MEDIUM SIMILARITY CASCADE - PRC-0144.        *
002900* 081592 AK   LIMITED TOKEN TABLE TO 10 ENTRIES AFTER STORAGE    *
003000*              REVIEW - VENDOR CELLS RARELY CARRY MORE - PRC-0209*
003100* 101498 AK   YEAR 2000 READINESS REVIEW - NO DATE FIELDS IN     *
003200*              THIS PROGRAM, NO CHANGES REQUIRED - PRC-0390.     *
003300* 032301 JS   CORRECTED TRAILING-BLANK HANDLING IN PUNCTUATION   *
003400*              STRIP WHEN BOTH INPUTS ARE SHORTER THAN 10        *
003500*              CHARACTERS - PRC-0441.                            *
003510* 040910 RKT  NORMALIZE STEP DROPPED HEDGE/DEGREE WORDS ON THE   *
003520*              FLOOR - ADDED 105-STRIP-MODIFIERS (高/超/最/约/   *
003530*              大约/APPROXIMATELY) AHEAD OF THE BLANK-COLLAPSE   *
003540*              STEP - PRC-0477 - TKT-5106.                       *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004050 SPECIAL-NAMES.
004075     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200*
004300 DATA DIVISION.
004400 FILE SECTION.
004500*
004600 WORKING-STORAGE SECTION.
004700*
004800 01  WS-NORM-AREA.
004900     05  WS-NORM-1               PIC X(60).
005000     05  WS-NORM-2               PIC X(60).
005100*
005200 01  WS-SCRATCH-AREA.
005300     05  WS-SCR-IN               PIC X(60).
005400     05  WS-SCR-OUT              PIC X(60).
005500     05  WS-SCR-LEN              PIC S9(3)   COMP.
005600*
005700 01  WS-SCR-CHARS REDEFINES WS-SCR-IN.
005800     05  WS-SCR-IN-CHAR          PIC X(1)    OCCURS 60 TIMES.
005900*
006000 01  WS-SCR-OUT-CHARS REDEFINES WS-SCR-OUT.
006100     05  WS-SCR-OUT-CHAR         PIC X(1)    OCCURS 60 TIMES.
006200*
006300 01  WS-RATIO-CORE-AREA.
006400     05  WS-RC-TEXT-A            PIC X(60).
006500     05  WS-RC-TEXT-B            PIC X(60).
006600     05  WS-RC-CLEAN-A           PIC X(60).
006700     05  WS-RC-CLEAN-B           PIC X(60).
006800     05  WS-RC-LEN-A             PIC S9(3)   COMP.
006900     05  WS-RC-LEN-B             PIC S9(3)   COMP.
007000     05  WS-RC-SCORE             PIC S9(3)   COMP.
007100*
007200 01  WS-RC-CLEAN-A-CHARS REDEFINES WS-RC-CLEAN-A.
007300     05  WS-RC-A-CHAR            PIC X(1)    OCCURS 60 TIMES.
007400*
007500 01  WS-RC-CLEAN-B-CHARS REDEFINES WS-RC-CLEAN-B.
007600     05  WS-RC-B-CHAR            PIC X(1)    OCCURS 60 TIMES.
007700*
007800 01  WS-LCS-TABLE.
007900     05  WS-LCS-ROW              OCCURS 61 TIMES.
008000         10  WS-LCS-CELL         PIC S9(3)   COMP OCCURS 61 TIMES.
008100*
008200 01  WS-LCS-SUBS.
008300     05  WS-LI                   PIC S9(4)   COMP.
008400     05  WS-LJ                   PIC S9(4)   COMP.
008500     05  WS-LCS-LEN              PIC S9(4)   COMP.
008600     05  WS-LCS-UP               PIC S9(4)   COMP.
008700     05  WS-LCS-LEFT             PIC S9(4)   COMP.
008800*
008900 01  WS-TOKEN-AREA.
009000     05  WS-TOK-SRC              PIC X(60).
009100     05  WS-TOK-COUNT            PIC S9(3)   COMP.
009200     05  WS-TOK-LIST             PIC X(20)   OCCURS 10 TIMES.
009300*
009400 01  WS-TOKEN-AREA-2.
009500     05  WS-TOK2-COUNT           PIC S9(3)   COMP.
009600     05  WS-TOK2-LIST            PIC X(20)   OCCURS 10 TIMES.
009700*
009800 01  WS-TOKEN-WORK.
009900     05  WS-TOK-IX               PIC S9(4)   COMP.
010000     05  WS-TOK-JX               PIC S9(4)   COMP.
010100     05  WS-TOK-START            PIC S9(4)   COMP.
010200     05  WS-TOK-THIS-LEN         PIC S9(4)   COMP.
010300     05  WS-TOK-HOLD             PIC X(20).
010400*
010500 01  WS-SET-AREA.
010600     05  WS-SET-I-COUNT          PIC S9(3)   COMP.
010700     05  WS-SET-I-LIST           PIC X(20)   OCCURS 10 TIMES.
010800     05  WS-SET-D1-COUNT         PIC S9(3)   COMP.
010900     05  WS-SET-D1-LIST          PIC X(20)   OCCURS 20 TIMES.
011000     05  WS-SET-D2-COUNT         PIC S9(3)   COMP.
011100     05  WS-SET-D2-LIST          PIC X(20)   OCCURS 20 TIMES.
011200     05  WS-SET-FOUND-SW         PIC X(1).
011300         88  WS-SET-FOUND        VALUE "Y".
011400*
011500 01  WS-JOIN-AREA.
011600     05  WS-JOIN-TEXT            PIC X(60).
011700*
011800 01  WS-SCORE-WORK.
011900     05  WS-SCORE-RATIO          PIC S9(3)   COMP.
012000     05  WS-SCORE-TOKSORT        PIC S9(3)   COMP.
012100     05  WS-SCORE-TOKSET         PIC S9(3)   COMP.
012200     05  WS-SCORE-I-D1           PIC S9(3)   COMP.
012300     05  WS-SCORE-I-D2           PIC S9(3)   COMP.
012400     05  WS-SCORE-D1-D2          PIC S9(3)   COMP.
012500*
012600 01  WS-UPPER-LOWER-LITS.
012700     05  WS-UPPER-ALPHA          PIC X(26)   VALUE
012800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012900     05  WS-LOWER-ALPHA          PIC X(26)   VALUE
013000         "abcdefghijklmnopqrstuvwxyz".
013100*
013200 LINKAGE SECTION.
013300 01  LK-SIM-AREA.
013400     05  LK-TEXT-1               PIC X(60).
013500     05  LK-TEXT-2               PIC X(60).
013600     05  LK-SIM-METHOD           PIC X(1).
013700     05  LK-SIM-SCORE            PIC S9(3)   COMP.
013800*
013900 PROCEDURE DIVISION USING LK-SIM-AREA.
014000*
014100 000-MAIN-LINE.
014200     MOVE ZERO TO LK-SIM-SCORE.
014300     MOVE LK-TEXT-1 TO WS-SCR-IN.
014400     PERFORM 100-NORMALIZE-SCRATCH THRU 100-EXIT.
014500     MOVE WS-SCR-IN TO WS-NORM-1.
014600     MOVE LK-TEXT-2 TO WS-SCR-IN.
014700     PERFORM 100-NORMALIZE-SCRATCH THRU 100-EXIT.
014800     MOVE WS-SCR-IN TO WS-NORM-2.
014900     IF WS-NORM-1 = SPACES OR WS-NORM-2 = SPACES
015000         MOVE ZERO TO LK-SIM-SCORE
015100         GOBACK
015200     END-IF.
015300     EVALUATE LK-SIM-METHOD
015400         WHEN "R"
015500             PERFORM 200-PLAIN-RATIO THRU 200-EXIT
015600             MOVE WS-SCORE-RATIO TO LK-SIM-SCORE
015700         WHEN "T"
015800             PERFORM 400-TOKEN-SET-RATIO THRU 400-EXIT
015900             MOVE WS-SCORE-TOKSET TO LK-SIM-SCORE
016000         WHEN OTHER
016100             PERFORM 200-PLAIN-RATIO THRU 200-EXIT
016200             PERFORM 300-TOKEN-SORT-RATIO THRU 300-EXIT
016300             PERFORM 400-TOKEN-SET-RATIO THRU 400-EXIT
016400             MOVE WS-SCORE-RATIO TO LK-SIM-SCORE
016500             IF WS-SCORE-TOKSORT > LK-SIM-SCORE
016600                 MOVE WS-SCORE-TOKSORT TO LK-SIM-SCORE
016700             END-IF
016800             IF WS-SCORE-TOKSET > LK-SIM-SCORE
016900                 MOVE WS-SCORE-TOKSET TO LK-SIM-SCORE
017000             END-IF
017100     END-EVALUATE.
017200     GOBACK.
017300*
017400******************************************************************
017500* 100-NORMALIZE-SCRATCH - TRIM, LOWERCASE, MODIFIER-WORD REMOVAL,*
017550* COLLAPSE BLANKS.  OPERATES ON WS-SCR-IN IN PLACE.              *
017700******************************************************************
017800 100-NORMALIZE-SCRATCH.
017900     INSPECT WS-SCR-IN CONVERTING WS-UPPER-ALPHA
017950         TO WS-LOWER-ALPHA.
017960     PERFORM 105-STRIP-MODIFIERS THRU 105-EXIT.
018000     MOVE SPACES TO WS-SCR-OUT.
018100     MOVE ZERO TO WS-SCR-LEN.
018200     MOVE 1 TO WS-TOK-IX.
018300     PERFORM 110-COLLAPSE-ONE-CHAR THRU 110-EXIT
018400         VARYING WS-TOK-JX FROM 1 BY 1
018500         UNTIL WS-TOK-JX > 60.
018600     MOVE WS-SCR-OUT TO WS-SCR-IN.
018700 100-EXIT.
018800     EXIT.
018810*
018820******************************************************************
018830* 105-STRIP-MODIFIERS - DEGREE/HEDGE WORDS DROPPED BEFORE SCORING*
018840* SO "约80G" AND "80G" COMPARE EQUAL - PRC-0477.  THE TWO-       *
018850* CHARACTER FORM 大约 IS STRIPPED BEFORE THE ONE-CHARACTER 约 IT *
018860* CONTAINS, THE SAME ORDER THE EQUIVALENCE SCRUB IN CMPLEVAL     *
018870* USES FOR ITS OWN COMPOUND-BEFORE-HEAD-WORD TERMS - TKT-5106.   *
018880******************************************************************
018881 105-STRIP-MODIFIERS.
018882     INSPECT WS-SCR-IN REPLACING ALL "大约" BY "    ".
018883     INSPECT WS-SCR-IN REPLACING ALL "approximately" BY
018884         "             ".
018885     INSPECT WS-SCR-IN REPLACING ALL "高" BY "  "
018886         ALL "超" BY "  " ALL "最" BY "  " ALL "约" BY "  ".
018887 105-EXIT.
018888     EXIT.
018889*
019000 110-COLLAPSE-ONE-CHAR.
019100     IF WS-SCR-IN-CHAR (WS-TOK-JX) = SPACE
019200         IF WS-SCR-LEN > ZERO
019300             IF WS-SCR-OUT-CHAR (WS-SCR-LEN) NOT = SPACE
019400                 ADD 1 TO WS-SCR-LEN
019500                 MOVE SPACE TO WS-SCR-OUT-CHAR (WS-SCR-LEN)
019600             END-IF
019700         END-IF
019800     ELSE
019900         ADD 1 TO WS-SCR-LEN
020000         MOVE WS-SCR-IN-CHAR (WS-TOK-JX) TO
020100             WS-SCR-OUT-CHAR (WS-SCR-LEN)
020200     END-IF.
020300 110-EXIT.
020400     EXIT.
020500*
020600******************************************************************
020700* 150-STRIP-PUNCTUATION - KEEP LETTERS, DIGITS, UNDERSCORE, AND  *
020800* ANY HIGH-ORDER (CJK) BYTE.  DROP SPACES AND ASCII PUNCTUATION. *
020900* OPERATES WS-RC-TEXT-A/B INTO WS-RC-CLEAN-A/B.                  *
021000******************************************************************
021100 150-STRIP-PUNCT-A.
021200     MOVE SPACES TO WS-RC-CLEAN-A.
021300     MOVE ZERO TO WS-RC-LEN-A.
021400     MOVE WS-RC-TEXT-A TO WS-SCR-IN.
021500     PERFORM 160-STRIP-ONE-CHAR-A THRU 160-EXIT
021600         VARYING WS-TOK-JX FROM 1 BY 1
021700         UNTIL WS-TOK-JX > 60.
021800 150-A-EXIT.
021900     EXIT.
022000*
022100 160-STRIP-ONE-CHAR-A.
022200     IF WS-SCR-IN-CHAR (WS-TOK-JX) IS ALPHABETIC-LOWER
022300         OR WS-SCR-IN-CHAR (WS-TOK-JX) IS ALPHABETIC-UPPER
022400         OR WS-SCR-IN-CHAR (WS-TOK-JX) IS NUMERIC
022500         OR WS-SCR-IN-CHAR (WS-TOK-JX) = "_"
022600         ADD 1 TO WS-RC-LEN-A
022700         MOVE WS-SCR-IN-CHAR (WS-TOK-JX)
022750             TO WS-RC-A-CHAR (WS-RC-LEN-A)
022800     ELSE
022900         IF WS-SCR-IN-CHAR (WS-TOK-JX) NOT = SPACE
023000             AND WS-SCR-IN-CHAR (WS-TOK-JX) NOT ALPHABETIC
023100             AND WS-SCR-IN-CHAR (WS-TOK-JX) NOT = "!" AND
023200             WS-SCR-IN-CHAR (WS-TOK-JX) NOT = "?" AND
023300             WS-SCR-IN-CHAR (WS-TOK-JX) NOT = "," AND
023400             WS-SCR-IN-CHAR (WS-TOK-JX) NOT = "." AND
023500             WS-SCR-IN-CHAR (WS-TOK-JX) NOT = ";" AND
023600             WS-SCR-IN-CHAR (WS-TOK-JX) NOT = ":" AND
023700             WS-SCR-IN-CHAR (WS-TOK-JX) NOT = "(" AND
023800             WS-SCR-IN-CHAR (WS-TOK-JX) NOT = ")" AND
023900             WS-SCR-IN-CHAR (WS-TOK-JX) NOT = "-" AND
024000             WS-SCR-IN-CHAR (WS-TOK-JX) NOT = "/" AND
024100             WS-SCR-IN-CHAR (WS-TOK-JX) NOT = "%" AND
024200             WS-SCR-IN-CHAR (WS-TOK-JX) NOT = "'" AND
024300             WS-SCR-IN-CHAR (WS-TOK-JX) NOT = QUOTE
024400                 ADD 1 TO WS-RC-LEN-A
024500                 MOVE WS-SCR-IN-CHAR (WS-TOK-JX) TO
024600                     WS-RC-A-CHAR (WS-RC-LEN-A)
024700         END-IF
024800     END-IF.
024900 160-EXIT.
025000     EXIT.
025100*
025200 150-STRIP-PUNCT-B.
025300     MOVE SPACES TO WS-RC-CLEAN-B.
025400     MOVE ZERO TO WS-RC-LEN-B.
025500     MOVE WS-RC-TEXT-B TO WS-SCR-IN.
025600     PERFORM 170-STRIP-ONE-CHAR-B THRU 170-EXIT
025700         VARYING WS-TOK-JX FROM 1 BY 1
025800         UNTIL WS-TOK-JX > 60.
025900 150-B-EXIT.
026000     EXIT.
026100*
026200 170-STRIP-ONE-CHAR-B.
026300     IF WS-SCR-IN-CHAR (WS-TOK-JX) IS ALPHABETIC-LOWER
026400         OR WS-SCR-IN-CHAR (WS-TOK-JX) IS ALPHABETIC-UPPER
026500         OR WS-SCR-IN-CHAR (WS-TOK-JX) IS NUMERIC
026600         OR WS-SCR-IN-CHAR (WS-TOK-JX) = "_"
026700         ADD 1 TO WS-RC-LEN-B
026800         MOVE WS-SCR-IN-CHAR (WS-TOK-JX)
026850             TO WS-RC-B-CHAR (WS-RC-LEN-B)
026900     ELSE
027000         IF WS-SCR-IN-CHAR (WS-TOK-JX) NOT = SPACE
027100             AND WS-SCR-IN-CHAR (WS-TOK-JX) NOT ALPHABETIC
027200             AND WS-SCR-IN-CHAR (WS-TOK-JX) NOT = "!" AND
027300             WS-SCR-IN-CHAR (WS-TOK-JX) NOT = "?" AND
027400             WS-SCR-IN-CHAR (WS-TOK-JX) NOT = "," AND
027500             WS-SCR-IN-CHAR (WS-TOK-JX) NOT = "." AND
027600             WS-SCR-IN-CHAR (WS-TOK-JX) NOT = ";" AND
027700             WS-SCR-IN-CHAR (WS-TOK-JX) NOT = ":" AND
027800             WS-SCR-IN-CHAR (WS-TOK-JX) NOT = "(" AND
027900             WS-SCR-IN-CHAR (WS-TOK-JX) NOT = ")" AND
028000             WS-SCR-IN-CHAR (WS-TOK-JX) NOT = "-" AND
028100             WS-SCR-IN-CHAR (WS-TOK-JX) NOT = "/" AND
028200             WS-SCR-IN-CHAR (WS-TOK-JX) NOT = "%" AND
028300             WS-SCR-IN-CHAR (WS-TOK-JX) NOT = "'" AND
028400             WS-SCR-IN-CHAR (WS-TOK-JX) NOT = QUOTE
028500                 ADD 1 TO WS-RC-LEN-B
028600                 MOVE WS-SCR-IN-CHAR (WS-TOK-JX) TO
028700                     WS-RC-B-CHAR (WS-RC-LEN-B)
028800         END-IF
028900     END-IF.
029000 170-EXIT.
029100     EXIT.
029200*
029300******************************************************************
029400* 180-LCS-RATIO - GIVEN WS-RC-CLEAN-A/B AND WS-RC-LEN-A/B,       *
029500* BUILDS THE LONGEST-COMMON-SUBSEQUENCE TABLE AND RETURNS       *
029600* WS-RC-SCORE = ROUND(2*LCS / (LEN-A + LEN-B) * 100).           *
029700******************************************************************
029800 180-LCS-RATIO.
029900     MOVE ZERO TO WS-RC-SCORE.
030000     IF WS-RC-LEN-A = ZERO OR WS-RC-LEN-B = ZERO
030100         GO TO 180-EXIT
030200     END-IF.
030300     PERFORM 181-ZERO-ROW THRU 181-EXIT
030400         VARYING WS-LI FROM 0 BY 1
030500         UNTIL WS-LI > WS-RC-LEN-A.
030600     PERFORM 185-ZERO-COL THRU 185-EXIT
030700         VARYING WS-LJ FROM 0 BY 1
030800         UNTIL WS-LJ > WS-RC-LEN-B.
030900     PERFORM 190-LCS-OUTER THRU 190-EXIT
031000         VARYING WS-LI FROM 1 BY 1
031100         UNTIL WS-LI > WS-RC-LEN-A.
031200     MOVE WS-LCS-CELL (WS-RC-LEN-A + 1, WS-RC-LEN-B + 1)
031250         TO WS-LCS-LEN.
031300     COMPUTE WS-RC-SCORE ROUNDED =
031400         (2 * WS-LCS-LEN) / (WS-RC-LEN-A + WS-RC-LEN-B) * 100.
031500 180-EXIT.
031600     EXIT.
031700*
031800 181-ZERO-ROW.
031900     MOVE ZERO TO WS-LCS-CELL (WS-LI + 1, 1).
032000 181-EXIT.
032100     EXIT.
032200*
032300 185-ZERO-COL.
032400     MOVE ZERO TO WS-LCS-CELL (1, WS-LJ + 1).
032500 185-EXIT.
032600     EXIT.
032700*
032800 190-LCS-OUTER.
032900     PERFORM 195-LCS-INNER THRU 195-EXIT
033000         VARYING WS-LJ FROM 1 BY 1
033100         UNTIL WS-LJ > WS-RC-LEN-B.
033200 190-EXIT.
033300     EXIT.
033400*
033500 195-LCS-INNER.
033600     IF WS-RC-A-CHAR (WS-LI) = WS-RC-B-CHAR (WS-LJ)
033700         COMPUTE WS-LCS-CELL (WS-LI + 1, WS-LJ + 1) =
033800             WS-LCS-CELL (WS-LI, WS-LJ) + 1
033900     ELSE
034000         MOVE WS-LCS-CELL (WS-LI, WS-LJ + 1) TO WS-LCS-UP
034100         MOVE WS-LCS-CELL (WS-LI + 1, WS-LJ) TO WS-LCS-LEFT
034200         IF WS-LCS-UP > WS-LCS-LEFT
034300             MOVE WS-LCS-UP TO WS-LCS-CELL (WS-LI + 1, WS-LJ + 1)
034400         ELSE
034500             MOVE WS-LCS-LEFT
034550                 TO WS-LCS-CELL (WS-LI + 1, WS-LJ + 1)
034600         END-IF
034700     END-IF.
034800 195-EXIT.
034900     EXIT.
035000*
035100******************************************************************
035200* 200-PLAIN-RATIO - RATIO ON THE NORMALIZED, PUNCTUATION-        *
035300* STRIPPED FORM OF WS-NORM-1 AND WS-NORM-2.                      *
035400******************************************************************
035500 200-PLAIN-RATIO.
035600     MOVE WS-NORM-1 TO WS-RC-TEXT-A.
035700     MOVE WS-NORM-2 TO WS-RC-TEXT-B.
035800     PERFORM 150-STRIP-PUNCT-A THRU 150-A-EXIT.
035900     PERFORM 150-STRIP-PUNCT-B THRU 150-B-EXIT.
036000     PERFORM 180-LCS-RATIO THRU 180-EXIT.
036100     MOVE WS-RC-SCORE TO WS-SCORE-RATIO.
036200 200-EXIT.
036300     EXIT.
036400*
036500******************************************************************
036600* 300-TOKEN-SORT-RATIO - SPLIT BOTH NORMALIZED TEXTS ON BLANKS,  *
036700* SORT THE TOKENS, REJOIN, THEN RUN THE PLAIN RATIO ON THE       *
036800* REJOINED FORM.                                                 *
036900******************************************************************
037000 300-TOKEN-SORT-RATIO.
037100     MOVE WS-NORM-1 TO WS-TOK-SRC.
037200     PERFORM 500-TOKENIZE THRU 500-EXIT.
037300     PERFORM 520-SORT-TOKENS THRU 520-EXIT.
037400     PERFORM 540-JOIN-TOKENS THRU 540-EXIT.
037500     MOVE WS-JOIN-TEXT TO WS-RC-TEXT-A.
037600     MOVE WS-NORM-2 TO WS-TOK-SRC.
037700     PERFORM 500-TOKENIZE THRU 500-EXIT.
037800     PERFORM 520-SORT-TOKENS THRU 520-EXIT.
037900     PERFORM 540-JOIN-TOKENS THRU 540-EXIT.
038000     MOVE WS-JOIN-TEXT TO WS-RC-TEXT-B.
038100     PERFORM 150-STRIP-PUNCT-A THRU 150-A-EXIT.
038200     PERFORM 150-STRIP-PUNCT-B THRU 150-B-EXIT.
038300     PERFORM 180-LCS-RATIO THRU 180-EXIT.
038400     MOVE WS-RC-SCORE TO WS-SCORE-TOKSORT.
038500 300-EXIT.
038600     EXIT.
038700*
038800******************************************************************
038900* 400-TOKEN-SET-RATIO - BUILD TOKEN SETS FOR BOTH TEXTS, THEN    *
039000* SCORE VIA THE INTERSECTION/DIFFERENCE RECOMBINATION RULE.      *
039100******************************************************************
039200 400-TOKEN-SET-RATIO.
039300     MOVE WS-NORM-1 TO WS-TOK-SRC.
039400     PERFORM 500-TOKENIZE THRU 500-EXIT.
039500     MOVE WS-TOK-COUNT TO WS-TOK2-COUNT.
039600     MOVE WS-TOK-LIST (1) TO WS-TOK2-LIST (1).
039700     PERFORM 410-COPY-TO-TOK2 THRU 410-EXIT
039800         VARYING WS-TOK-IX FROM 1 BY 1
039900         UNTIL WS-TOK-IX > WS-TOK-COUNT.
040000     MOVE WS-NORM-2 TO WS-TOK-SRC.
040100     PERFORM 500-TOKENIZE THRU 500-EXIT.
040200     PERFORM 420-BUILD-SETS THRU 420-EXIT.
040300     PERFORM 430-BUILD-D1-D2 THRU 430-EXIT.
040400     PERFORM 440-JOIN-SET-I THRU 440-EXIT.
040500     MOVE WS-JOIN-TEXT TO WS-RC-TEXT-A.
040600     PERFORM 445-JOIN-SET-D1 THRU 445-EXIT.
040700     MOVE WS-JOIN-TEXT TO WS-RC-TEXT-B.
040800     PERFORM 150-STRIP-PUNCT-A THRU 150-A-EXIT.
040900     PERFORM 150-STRIP-PUNCT-B THRU 150-B-EXIT.
041000     PERFORM 180-LCS-RATIO THRU 180-EXIT.
041100     MOVE WS-RC-SCORE TO WS-SCORE-I-D1.
041200     PERFORM 440-JOIN-SET-I THRU 440-EXIT.
041300     MOVE WS-JOIN-TEXT TO WS-RC-TEXT-A.
041400     PERFORM 448-JOIN-SET-D2 THRU 448-EXIT.
041500     MOVE WS-JOIN-TEXT TO WS-RC-TEXT-B.
041600     PERFORM 150-STRIP-PUNCT-A THRU 150-A-EXIT.
041700     PERFORM 150-STRIP-PUNCT-B THRU 150-B-EXIT.
041800     PERFORM 180-LCS-RATIO THRU 180-EXIT.
041900     MOVE WS-RC-SCORE TO WS-SCORE-I-D2.
042000     PERFORM 445-JOIN-SET-D1 THRU 445-EXIT.
042100     MOVE WS-JOIN-TEXT TO WS-RC-TEXT-A.
042200     PERFORM 448-JOIN-SET-D2 THRU 448-EXIT.
042300     MOVE WS-JOIN-TEXT TO WS-RC-TEXT-B.
042400     PERFORM 150-STRIP-PUNCT-A THRU 150-A-EXIT.
042500     PERFORM 150-STRIP-PUNCT-B THRU 150-B-EXIT.
042600     PERFORM 180-LCS-RATIO THRU 180-EXIT.
042700     MOVE WS-RC-SCORE TO WS-SCORE-D1-D2.
042800     MOVE WS-SCORE-I-D1 TO WS-SCORE-TOKSET.
042900     IF WS-SCORE-I-D2 > WS-SCORE-TOKSET
043000         MOVE WS-SCORE-I-D2 TO WS-SCORE-TOKSET
043100     END-IF.
043200     IF WS-SCORE-D1-D2 > WS-SCORE-TOKSET
043300         MOVE WS-SCORE-D1-D2 TO WS-SCORE-TOKSET
043400     END-IF.
043500 400-EXIT.
043600     EXIT.
043700*
043800 410-COPY-TO-TOK2.
043900     CONTINUE.
044000 410-EXIT.
044100     EXIT.
044200*
044300******************************************************************
044400* 420-BUILD-SETS - WS-TOK-LIST(1:WS-TOK-COUNT) IS THE SECOND     *
044500* TEXT'S TOKENS (SET T2).  WS-TOK2-LIST(1:WS-TOK2-COUNT) IS THE  *
044600* FIRST TEXT'S TOKENS (SET T1), SAVED ABOVE BEFORE T2 WAS BUILT. *
044700* THE INTERSECTION IS BUILT FROM T1 MEMBERS ALSO PRESENT IN T2.  *
044800******************************************************************
044900 420-BUILD-SETS.
045000     MOVE ZERO TO WS-SET-I-COUNT.
045100     PERFORM 425-CHECK-ONE-T1 THRU 425-EXIT
045200         VARYING WS-TOK-IX FROM 1 BY 1
045300         UNTIL WS-TOK-IX > WS-TOK2-COUNT.
045400 420-EXIT.
045500     EXIT.
045600*
045700 425-CHECK-ONE-T1.
045800     MOVE "N" TO WS-SET-FOUND-SW.
045900     PERFORM 426-SCAN-T2 THRU 426-EXIT
046000         VARYING WS-TOK-JX FROM 1 BY 1
046100         UNTIL WS-TOK-JX > WS-TOK-COUNT.
046200     IF WS-SET-FOUND
046300         ADD 1 TO WS-SET-I-COUNT
046400         MOVE WS-TOK2-LIST (WS-TOK-IX)
046450             TO WS-SET-I-LIST (WS-SET-I-COUNT)
046500     END-IF.
046600 425-EXIT.
046700     EXIT.
046800*
046900 426-SCAN-T2.
047000     IF WS-TOK2-LIST (WS-TOK-IX) = WS-TOK-LIST (WS-TOK-JX)
047100         SET WS-SET-FOUND TO TRUE
047200     END-IF.
047300 426-EXIT.
047400     EXIT.
047500*
047600******************************************************************
047700* 430-BUILD-D1-D2 - D1 = I PLUS (T1 MINUS T2); D2 = I PLUS       *
047800* (T2 MINUS T1).  BOTH LISTS ARE LEFT IN SORTED ORDER BECAUSE    *
047900* THE TOKEN TABLES THEY ARE BUILT FROM ARE SORTED BELOW.         *
048000******************************************************************
048100 430-BUILD-D1-D2.
048200     PERFORM 520-SORT-TOKENS THRU 520-EXIT.
048300     MOVE ZERO TO WS-SET-D1-COUNT.
048400     MOVE ZERO TO WS-SET-D2-COUNT.
048500     PERFORM 431-COPY-I-TO-D1 THRU 431-EXIT
048600         VARYING WS-TOK-IX FROM 1 BY 1
048700         UNTIL WS-TOK-IX > WS-SET-I-COUNT.
048800     PERFORM 432-COPY-I-TO-D2 THRU 432-EXIT
048900         VARYING WS-TOK-IX FROM 1 BY 1
049000         UNTIL WS-TOK-IX > WS-SET-I-COUNT.
049100     PERFORM 433-ADD-T1-MINUS-T2 THRU 433-EXIT
049200         VARYING WS-TOK-IX FROM 1 BY 1
049300         UNTIL WS-TOK-IX > WS-TOK2-COUNT.
049400     PERFORM 434-ADD-T2-MINUS-T1 THRU 434-EXIT
049500         VARYING WS-TOK-IX FROM 1 BY 1
049600         UNTIL WS-TOK-IX > WS-TOK-COUNT.
049700 430-EXIT.
049800     EXIT.
049900*
050000 431-COPY-I-TO-D1.
050100     ADD 1 TO WS-SET-D1-COUNT.
050200     MOVE WS-SET-I-LIST (WS-TOK-IX)
050250         TO WS-SET-D1-LIST (WS-SET-D1-COUNT).
050300 431-EXIT.
050400     EXIT.
050500*
050600 432-COPY-I-TO-D2.
050700     ADD 1 TO WS-SET-D2-COUNT.
050800     MOVE WS-SET-I-LIST (WS-TOK-IX)
050850         TO WS-SET-D2-LIST (WS-SET-D2-COUNT).
050900 432-EXIT.
051000     EXIT.
051100*
051200 433-ADD-T1-MINUS-T2.
051300     MOVE "N" TO WS-SET-FOUND-SW.
051400     PERFORM 435-SCAN-T2-DUP THRU 435-EXIT
051500         VARYING WS-TOK-JX FROM 1 BY 1
051600         UNTIL WS-TOK-JX > WS-TOK-COUNT.
051700     IF NOT WS-SET-FOUND
051800         ADD 1 TO WS-SET-D1-COUNT
051900         MOVE WS-TOK2-LIST (WS-TOK-IX) TO
052000             WS-SET-D1-LIST (WS-SET-D1-COUNT)
052100     END-IF.
052200 433-EXIT.
052300     EXIT.
052400*
052500 434-ADD-T2-MINUS-T1.
052600     MOVE "N" TO WS-SET-FOUND-SW.
052700     PERFORM 436-SCAN-T1-DUP THRU 436-EXIT
052800         VARYING WS-TOK-JX FROM 1 BY 1
052900         UNTIL WS-TOK-JX > WS-TOK2-COUNT.
053000     IF NOT WS-SET-FOUND
053100         ADD 1 TO WS-SET-D2-COUNT
053200         MOVE WS-TOK-LIST (WS-TOK-IX) TO
053300             WS-SET-D2-LIST (WS-SET-D2-COUNT)
053400     END-IF.
053500 434-EXIT.
053600     EXIT.
053700*
053800 435-SCAN-T2-DUP.
053900     IF WS-TOK2-LIST (WS-TOK-IX) = WS-TOK-LIST (WS-TOK-JX)
054000         SET WS-SET-FOUND TO TRUE
054100     END-IF.
054200 435-EXIT.
054300     EXIT.
054400*
054500 436-SCAN-T1-DUP.
054600     IF WS-TOK-LIST (WS-TOK-IX) = WS-TOK2-LIST (WS-TOK-JX)
054700         SET WS-SET-FOUND TO TRUE
054800     END-IF.
054900 436-EXIT.
055000     EXIT.
055100*
055200 440-JOIN-SET-I.
055300     MOVE SPACES TO WS-JOIN-TEXT.
055400     MOVE 1 TO WS-TOK-START.
055500     PERFORM 441-JOIN-ONE-I THRU 441-EXIT
055600         VARYING WS-TOK-IX FROM 1 BY 1
055700         UNTIL WS-TOK-IX > WS-SET-I-COUNT.
055800 440-EXIT.
055900     EXIT.
056000*
056100 441-JOIN-ONE-I.
056200     IF WS-TOK-START NOT = 1
056300         STRING WS-JOIN-TEXT DELIMITED BY SIZE
056400             " " DELIMITED BY SIZE
056500             WS-SET-I-LIST (WS-TOK-IX) DELIMITED BY SPACE
056600             INTO WS-JOIN-TEXT
056700     ELSE
056800         STRING WS-SET-I-LIST (WS-TOK-IX) DELIMITED BY SPACE
056900             INTO WS-JOIN-TEXT
057000     END-IF.
057100     MOVE 0 TO WS-TOK-START.
057200 441-EXIT.
057300     EXIT.
057400*
057500 445-JOIN-SET-D1.
057600     MOVE SPACES TO WS-JOIN-TEXT.
057700     MOVE 1 TO WS-TOK-START.
057800     PERFORM 446-JOIN-ONE-D1 THRU 446-EXIT
057900         VARYING WS-TOK-IX FROM 1 BY 1
058000         UNTIL WS-TOK-IX > WS-SET-D1-COUNT.
058100 445-EXIT.
058200     EXIT.
058300*
058400 446-JOIN-ONE-D1.
058500     IF WS-TOK-START NOT = 1
058600         STRING WS-JOIN-TEXT DELIMITED BY SIZE
058700             " " DELIMITED BY SIZE
058800             WS-SET-D1-LIST (WS-TOK-IX) DELIMITED BY SPACE
058900             INTO WS-JOIN-TEXT
059000     ELSE
059100         STRING WS-SET-D1-LIST (WS-TOK-IX) DELIMITED BY SPACE
059200             INTO WS-JOIN-TEXT
059300     END-IF.
059400     MOVE 0 TO WS-TOK-START.
059500 446-EXIT.
059600     EXIT.
059700*
059800 448-JOIN-SET-D2.
059900     MOVE SPACES TO WS-JOIN-TEXT.
060000     MOVE 1 TO WS-TOK-START.
060100     PERFORM 449-JOIN-ONE-D2 THRU 449-EXIT
060200         VARYING WS-TOK-IX FROM 1 BY 1
060300         UNTIL WS-TOK-IX > WS-SET-D2-COUNT.
060400 448-EXIT.
060500     EXIT.
060600*
060700 449-JOIN-ONE-D2.
060800     IF WS-TOK-START NOT = 1
060900         STRING WS-JOIN-TEXT DELIMITED BY SIZE
061000             " " DELIMITED BY SIZE
061100             WS-SET-D2-LIST (WS-TOK-IX) DELIMITED BY SPACE
061200             INTO WS-JOIN-TEXT
061300     ELSE
061400         STRING WS-SET-D2-LIST (WS-TOK-IX) DELIMITED BY SPACE
061500             INTO WS-JOIN-TEXT
061600     END-IF.
061700     MOVE 0 TO WS-TOK-START.
061800 449-EXIT.
061900     EXIT.
062000*
062100******************************************************************
062200* 500-TOKENIZE - SPLIT WS-TOK-SRC ON BLANKS INTO WS-TOK-LIST,    *
062300* WS-TOK-COUNT ENTRIES (MAXIMUM 10, LONGER CELLS ARE RARE).      *
062400******************************************************************
062500 500-TOKENIZE.
062600     MOVE ZERO TO WS-TOK-COUNT.
062700     UNSTRING WS-TOK-SRC DELIMITED BY ALL SPACES
062800         INTO WS-TOK-LIST (1) WS-TOK-LIST (2) WS-TOK-LIST (3)
062900              WS-TOK-LIST (4) WS-TOK-LIST (5) WS-TOK-LIST (6)
063000              WS-TOK-LIST (7) WS-TOK-LIST (8) WS-TOK-LIST (9)
063100              WS-TOK-LIST (10)
063200         TALLYING IN WS-TOK-COUNT.
063300     PERFORM 510-TRIM-BLANK-ENTRIES THRU 510-EXIT
063400         VARYING WS-TOK-IX FROM WS-TOK-COUNT BY -1
063500         UNTIL WS-TOK-IX < 1.
063600 500-EXIT.
063700     EXIT.
063800*
063900 510-TRIM-BLANK-ENTRIES.
064000     IF WS-TOK-LIST (WS-TOK-IX) = SPACES
064100         AND WS-TOK-IX = WS-TOK-COUNT
064200         SUBTRACT 1 FROM WS-TOK-COUNT
064300     END-IF.
064400 510-EXIT.
064500     EXIT.
064600*
064700******************************************************************
064800* 520-SORT-TOKENS - SIMPLE BUBBLE SORT OF WS-TOK-LIST(1:COUNT).  *
064900******************************************************************
065000 520-SORT-TOKENS.
065100     PERFORM 525-SORT-PASS THRU 530-EXIT
065200         VARYING WS-TOK-IX FROM 1 BY 1
065300         UNTIL WS-TOK-IX >= WS-TOK-COUNT.
065400 520-EXIT.
065500     EXIT.
065600*
065700 525-SORT-PASS.
065800     PERFORM 526-COMPARE-SWAP THRU 526-EXIT
065900         VARYING WS-TOK-JX FROM 1 BY 1
066000         UNTIL WS-TOK-JX >= (WS-TOK-COUNT - WS-TOK-IX + 1).
066100 530-EXIT.
066200     EXIT.
066300*
066400 526-COMPARE-SWAP.
066500     IF WS-TOK-LIST (WS-TOK-JX) > WS-TOK-LIST (WS-TOK-JX + 1)
066600         MOVE WS-TOK-LIST (WS-TOK-JX) TO WS-TOK-HOLD
066700         MOVE WS-TOK-LIST (WS-TOK-JX + 1)
066750             TO WS-TOK-LIST (WS-TOK-JX)
066800         MOVE WS-TOK-HOLD TO WS-TOK-LIST (WS-TOK-JX + 1)
066900     END-IF.
067000 526-EXIT.
067100     EXIT.
067200*
067300******************************************************************
067400* 540-JOIN-TOKENS - REJOIN WS-TOK-LIST(1:COUNT) WITH SINGLE      *
067500* BLANKS INTO WS-JOIN-TEXT.                                      *
067600******************************************************************
067700 540-JOIN-TOKENS.
067800     MOVE SPACES TO WS-JOIN-TEXT.
067900     MOVE 1 TO WS-TOK-START.
068000     PERFORM 545-JOIN-ONE-TOKEN THRU 545-EXIT
068100         VARYING WS-TOK-IX FROM 1 BY 1
068200         UNTIL WS-TOK-IX > WS-TOK-COUNT.
068300 540-EXIT.
068400     EXIT.
068500*
068600 545-JOIN-ONE-TOKEN.
068700     IF WS-TOK-START NOT = 1
068800         STRING WS-JOIN-TEXT DELIMITED BY SIZE
068900             " " DELIMITED BY SIZE
069000             WS-TOK-LIST (WS-TOK-IX) DELIMITED BY SPACE
069100             INTO WS-JOIN-TEXT
069200     ELSE
069300         STRING WS-TOK-LIST (WS-TOK-IX) DELIMITED BY SPACE
069400             INTO WS-JOIN-TEXT
069500     END-IF.
069600     MOVE 0 TO WS-TOK-START.
069700 545-EXIT.
069800     EXIT.
069900