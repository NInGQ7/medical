000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  FUSENGIN.
000300 AUTHOR. R A MCNEELY.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 03/21/88.
000600 DATE-COMPILED. 03/21/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE FUSION ENGINE FOR THE PROCUREMENT
001300*          PARAMETER FUSION RUN.  CALLED ONCE PER PARAMETER ROW BY
001400*          FUSEDRV, IT TAKES THE VENDOR VALUES FOR ONE ROW AND
001500*          ROW AND PRODUCES ONE CANONICAL "FUSED" VALUE PLUS A
001600*          FUSION-TYPE CODE NAMING THE STRATEGY THAT PRODUCED IT.
001700*
001800*          THE STRATEGY CASCADE, IN PRIORITY ORDER, IS -
001900*              CLEANSE, SUFFICIENCY, EXACT MATCH, TOLERANCE,
002000*              NUMERIC (UNIT-CONVERSION / RANGE) FUSION, HIGH AND
002100*              MEDIUM SIMILARITY, SEMANTIC (SYNONYM) FUSION,
002200*              AND MAJORITY-VOTE CONFLICT FALLBACK.
002300*
002400*          THE UNIT-CONVERSION AND SYNONYM TABLES ARE REBUILT
002500*          ON EVERY CALL, THE SAME AS THE RULE TABLE IN CMPLEVAL,
002600*          SINCE SUBPROGRAMS DO NOT SHARE WORKING-STORAGE.
002700*
002800******************************************************************
002900*                     C H A N G E   L O G
003000******************************************************************
003100* 032188 RAM  ORIGINAL PROGRAM - REQ PRC-0121. *
003200* 052388 RAM  ADDED TOLERANCE-FUSION MAXIMUM-MAGNITUDE SCAN - *
003300*              PRC-0128. *
003400* 082289 JS   EXTENDED UNIT-CONVERSION TABLE FOR VOLTAGE AND *
003500*              CAPACITY-AH CATEGORIES - PRC-0155. *
003600* 013090 JS   ADDED DIMENSION-SPEC AND MODEL-KEYWORD EXCLUSION *
003700*              CHECKS TO THE NUMERIC FUSION GATE - PRC-0198. *
003800* 031290 JS   NUMERIC MERGE NOW BUILDS A RANGE WHEN THE SOURCE *
003900*              VALUES DISAGREE AFTER CONVERSION - PRC-0201. *
004000* 041591 AK   ADDED SEMANTIC FUSION SYNONYM TABLE - PRC-0275. *
004100* 091892 AK   RELEVANCE FILTER NOW CHECKS THE IRRELEVANT KEYWORD *
004200*              LIST BEFORE ATTEMPTING NUMERIC FUSION - PRC-0301. *
004300* 062094 MM   NOISE FILTER ADDED FOR ROWS RETURNING MORE     *
004400*              THAN 3 DISTINCT ROUNDED VALUES - PRC-0329. *
004500* 101498 AK   YEAR 2000 READINESS REVIEW - NO 2-DIGIT YEARS  *
004600*              IN THIS PROGRAM, NO CHANGES REQUIRED - PRC-0390. *
004700* 071502 JS   CONFLICT FALLBACK VOTES ON THE RAW VALUES      *
004800*              BEFORE DEFAULTING TO THE FIRST ONE - PRC-0449. *
004900* 091503 MM   OPERATOR NORMALIZATION ORDER FIXED SO >= NO LONGER *
005000*              COMES OUT AS A DOUBLE MARK - PRC-0466. *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000*
006100 01  WS-ROW-RESULT-AREA.
006200     05  WS-RESOLVED-SW          PIC X(01)   VALUE "N".
006300         88  WS-ROW-RESOLVED     VALUE "Y".
006400     05  WS-RESULT-VALUE         PIC X(60).
006500     05  WS-RESULT-TYPE          PIC X(20).
006600     05  FILLER                  PIC X(08).
006700*
006800 01  WS-VALID-LIST-AREA.
006900     05  WS-VALID-COUNT          PIC S9(4)   COMP.
007000     05  WS-VALID-ENTRY          OCCURS 5 TIMES.
007100         10  WS-VALID-VALUE      PIC X(60).
007200         10  WS-VALID-SRC-IX     PIC S9(4)   COMP.
007300     05  FILLER                  PIC X(06).
007400*
007500 01  WS-NEGATIVE-WORD-LIST.
007600     05  FILLER                  PIC X(10)   VALUE "-".
007700     05  FILLER                  PIC X(10)   VALUE "/".
007800     05  FILLER                  PIC X(10)   VALUE "无".
007900     05  FILLER                  PIC X(10)   VALUE "N/A".
008000     05  FILLER                  PIC X(10)   VALUE "NA".
008100     05  FILLER                  PIC X(10)   VALUE "暂无".
008200     05  FILLER                  PIC X(10)   VALUE "不适用".
008300 01  WS-NEGATIVE-WORD-TABLE REDEFINES WS-NEGATIVE-WORD-LIST.
008400     05  WS-NEG-WORD             PIC X(10)   OCCURS 7 TIMES.
008500 01  WS-NEGATIVE-WORD-SUBS.
008600     05  WS-NEG-IX               PIC S9(4)   COMP.
008650     05  FILLER                  PIC X(04).
008700*
008800 01  WS-RANGE-KEYWORD-LIST.
008900     05  FILLER                  PIC X(10)   VALUE "范围".
009000     05  FILLER                  PIC X(10)   VALUE "至".
009100     05  FILLER                  PIC X(10)   VALUE "~".
009200     05  FILLER                  PIC X(10)   VALUE "TO".
009300     05  FILLER                  PIC X(10)   VALUE "BETWEEN".
009400 01  WS-RANGE-KEYWORD-TABLE REDEFINES WS-RANGE-KEYWORD-LIST.
009500     05  WS-RNG-WORD             PIC X(10)   OCCURS 5 TIMES.
009600 01  WS-RANGE-KEYWORD-SUBS.
009700     05  WS-RNG-IX               PIC S9(4)   COMP.
009750     05  FILLER                  PIC X(04).
009800*
009900 01  WS-MODEL-KEYWORD-LIST.
010000     05  FILLER                  PIC X(10)   VALUE "I3".
010100     05  FILLER                  PIC X(10)   VALUE "I5".
010200     05  FILLER                  PIC X(10)   VALUE "I7".
010300     05  FILLER                  PIC X(10)   VALUE "I9".
010400     05  FILLER                  PIC X(10)   VALUE "INTEL".
010500     05  FILLER                  PIC X(10)   VALUE "AMD".
010600     05  FILLER                  PIC X(10)   VALUE "RYZEN".
010700     05  FILLER                  PIC X(10)   VALUE "XEON".
010800     05  FILLER                  PIC X(10)   VALUE "PENTIUM".
010900     05  FILLER                  PIC X(10)   VALUE "RTX".
011000     05  FILLER                  PIC X(10)   VALUE "GTX".
011100     05  FILLER                  PIC X(10)   VALUE "TESLA".
011200     05  FILLER                  PIC X(10)   VALUE "RADEON".
011300     05  FILLER                  PIC X(10)   VALUE "RX".
011400     05  FILLER                  PIC X(10)   VALUE "ARC".
011500     05  FILLER                  PIC X(10)   VALUE "代".
011600     05  FILLER                  PIC X(10)   VALUE "第".
011700 01  WS-MODEL-KEYWORD-TABLE REDEFINES WS-MODEL-KEYWORD-LIST.
011800     05  WS-MDL-WORD             PIC X(10)   OCCURS 17 TIMES.
011900 01  WS-MODEL-KEYWORD-SUBS.
012000     05  WS-MDL-IX               PIC S9(4)   COMP.
012050     05  FILLER                  PIC X(04).
012100*
012200 01  WS-IRRELEVANT-KEYWORD-LIST.
012300     05  FILLER                  PIC X(16)   VALUE "工作时间".
012400     05  FILLER                  PIC X(16)   VALUE "断电".
012500     05  FILLER                  PIC X(16)   VALUE "操作".
012600     05  FILLER                  PIC X(16)   VALUE "响应".
012700     05  FILLER                  PIC X(16)   VALUE "刷新".
012800     05  FILLER                  PIC X(16)   VALUE "频率".
012900 01  WS-IRRELEVANT-KEYWORD-TABLE REDEFINES
013000                                 WS-IRRELEVANT-KEYWORD-LIST.
013100     05  WS-IRR-WORD             PIC X(16)   OCCURS 6 TIMES.
013200 01  WS-IRRELEVANT-KEYWORD-SUBS.
013300     05  WS-IRR-IX               PIC S9(4)   COMP.
013350     05  FILLER                  PIC X(04).
013400*
013500 01  WS-UNIT-CONVERSION-TABLE.
013600     05  WS-UT-ENTRY             OCCURS 25 TIMES.
013700         10  WS-UT-CATEGORY      PIC X(12).
013800         10  WS-UT-UNIT          PIC X(10).
013900         10  WS-UT-FACTOR        PIC S9(9)V9(6) COMP-3.
013950     05  FILLER                  PIC X(04).
014000 01  WS-UNIT-TABLE-SUBS.
014100     05  WS-UT-COUNT             PIC S9(4)   COMP VALUE 23.
014200     05  WS-UT-IX                PIC S9(4)   COMP.
014300     05  WS-UT-IX2               PIC S9(4)   COMP.
014400     05  WS-UT-FROM-IX           PIC S9(4)   COMP.
014500     05  WS-UT-TO-IX             PIC S9(4)   COMP.
014550     05  FILLER                  PIC X(04).
014600*
014700 01  WS-SYNONYM-TABLE.
014800     05  WS-SYN-ENTRY            OCCURS 5 TIMES.
014900         10  WS-SYN-HEAD         PIC X(16).
015000         10  WS-SYN-MEMBER       PIC X(16)   OCCURS 3 TIMES.
015050     05  FILLER                  PIC X(04).
015100 01  WS-SYNONYM-SUBS.
015200     05  WS-SYN-COUNT            PIC S9(4)   COMP VALUE 5.
015300     05  WS-SYN-IX               PIC S9(4)   COMP.
015400     05  WS-SYN-MX               PIC S9(4)   COMP.
015500     05  WS-SYN-MATCH-IX         PIC S9(4)   COMP.
015550     05  FILLER                  PIC X(04).
015600*
015700 01  WS-NUMERIC-INFO-CURRENT.
015800     COPY NUMINFO REPLACING ==NUMERIC-INFO-ENTRY== BY
015900                             ==WS-NI-CURRENT==.
016000*
016100 01  WS-NUMERIC-INFO-TABLE.
016200     05  WS-NI-ENTRY             OCCURS 20 TIMES.
016300         10  WS-NI-TAB-VALUE     PIC S9(9)V9(4).
016400         10  WS-NI-TAB-UNIT      PIC X(10).
016500         10  WS-NI-TAB-PAREN     PIC X(01).
016600         10  WS-NI-TAB-PREFIX    PIC X(10).
016700         10  WS-NI-TAB-SRC-IX    PIC S9(4)   COMP.
016750     05  FILLER                  PIC X(04).
016800 01  WS-NUMERIC-INFO-SUBS.
016900     05  WS-NI-COUNT             PIC S9(4)   COMP.
017000     05  WS-NX                   PIC S9(4)   COMP.
017100     05  WS-NX2                  PIC S9(4)   COMP.
017150     05  FILLER                  PIC X(04).
017200*
017300 01  WS-CONSUMED-AREA.
017400     05  WS-CONSUMED-FLAG        PIC X(01)   OCCURS 60 TIMES.
017450     05  FILLER                  PIC X(04).
017500*
017600 01  WS-EXTRACT-SOURCE-AREA.
017700     05  WS-EXTRACT-SOURCE       PIC X(60).
017800 01  WS-EXTRACT-SOURCE-CHARS REDEFINES WS-EXTRACT-SOURCE-AREA.
017900     05  WS-EXT-CHAR             PIC X(01)   OCCURS 60 TIMES.
018000*
018100 01  WS-SCANNUM-AREA.
018200     05  WS-SCANNUM-SOURCE       PIC X(60).
018300     05  WS-SCANNUM-START        PIC S9(4)   COMP.
018400     05  WS-SCANNUM-END          PIC S9(4)   COMP.
018500     05  WS-SCANNUM-VALUE        PIC S9(9)V9(4).
018600     05  WS-SCANNUM-ACCUM        PIC S9(11)  COMP-3.
018700     05  WS-SCANNUM-DEC-PLACES   PIC S9(4)   COMP.
018800     05  WS-SCANNUM-SEEN-DOT-SW  PIC X(01).
018900         88  WS-SCANNUM-SEEN-DOT VALUE "Y".
019000     05  WS-SCANNUM-STOP-SW      PIC X(01).
019100         88  WS-SCANNUM-STOP     VALUE "Y".
019200     05  WS-SCANNUM-FOUND-SW     PIC X(01).
019300         88  WS-SCANNUM-FOUND    VALUE "Y".
019400     05  WS-SCANNUM-SIGN         PIC S9(1)   COMP.
019450     05  FILLER                  PIC X(04).
019500*
019600 01  WS-DIGIT-CONVERT.
019700     05  WS-DC-CHAR              PIC X(01).
019800     05  WS-DC-DIGIT REDEFINES WS-DC-CHAR PIC 9(01).
019850     05  FILLER                  PIC X(04).
019900*
020000 01  WS-TRIM-AREA.
020100     05  WS-TRIM-SOURCE          PIC X(60).
020200     05  WS-TRIM-RESULT          PIC X(60).
020300     05  WS-TRIM-START           PIC S9(4)   COMP.
020400     05  WS-TRIM-END             PIC S9(4)   COMP.
020500     05  WS-TRIM-LEN             PIC S9(4)   COMP.
020600     05  WS-TX                   PIC S9(4)   COMP.
020650     05  FILLER                  PIC X(04).
020700*
020800 01  WS-LOWER-AREA.
020900     05  WS-LOW-SOURCE           PIC X(60).
021000     05  WS-LOW-RESULT           PIC X(60).
021100     05  WS-UP-LIT               PIC X(26)
021200             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021300     05  WS-LOW-LIT              PIC X(26)
021400             VALUE "abcdefghijklmnopqrstuvwxyz".
021450     05  FILLER                  PIC X(04).
021500*
021600 01  WS-NORM-AREA.
021700     05  WS-NORM-SOURCE          PIC X(60).
021800     05  WS-NORM-RESULT          PIC X(60).
021900     05  WS-NORM-OUT-IX          PIC S9(4)   COMP.
022000     05  WS-UX                   PIC S9(4)   COMP.
022050     05  FILLER                  PIC X(04).
022100*
022200 01  WS-GENERAL-SUBS.
022300     05  WS-VX                   PIC S9(4)   COMP.
022400     05  WS-CX                   PIC S9(4)   COMP.
022500     05  WS-DX                   PIC S9(4)   COMP.
022600     05  WS-PX                   PIC S9(4)   COMP.
022700     05  WS-GX                   PIC S9(4)   COMP.
022800     05  WS-MATCH-SW             PIC X(01).
022900         88  WS-MATCHED          VALUE "Y".
023000     05  WS-CNT-A                PIC S9(4)   COMP.
023100     05  WS-CNT-B                PIC S9(4)   COMP.
023150     05  FILLER                  PIC X(04).
023200*
023300 01  WS-PAREN-SCAN-AREA.
023400     05  WS-PAREN-OPEN-POS       PIC S9(4)   COMP.
023500     05  WS-PAREN-CLOSE-POS      PIC S9(4)   COMP.
023600     05  WS-PAREN-DIGIT-CNT      PIC S9(4)   COMP.
023700     05  WS-PAREN-ALPHA-CNT      PIC S9(4)   COMP.
023800     05  WS-PAREN-INT-START      PIC S9(4)   COMP.
023900     05  WS-PAREN-INT-LEN        PIC S9(4)   COMP.
024000     05  WS-PAREN-UNIT           PIC X(10).
024100     05  WS-PAREN-DASH-POS       PIC S9(4)   COMP.
024150     05  FILLER                  PIC X(04).
024200*
024300 01  WS-DUPLICATE-WORK.
024400     05  WS-DUP-COUNT            PIC S9(4)   COMP.
024500     05  WS-DUP-MAX-COUNT        PIC S9(4)   COMP.
024600     05  WS-DUP-WINNER-IX        PIC S9(4)   COMP.
024650     05  FILLER                  PIC X(04).
024700*
024800 01  WS-TOLERANCE-WORK.
024900     05  WS-TOL-MAX-MAG          PIC S9(9)V9(4).
025000     05  WS-TOL-MAX-UNIT         PIC X(10).
025100     05  WS-TOL-FOUND-SW         PIC X(01).
025200         88  WS-TOL-FOUND        VALUE "Y".
025250     05  FILLER                  PIC X(04).
025300*
025400 01  WS-RELEVANCE-WORK.
025500     05  WS-REL-KEEP-COUNT       PIC S9(4)   COMP.
025600     05  WS-REL-KEEP-VALUE       PIC X(60)   OCCURS 5 TIMES.
025700     05  WS-REL-KEEP-SRC-IX      PIC S9(4)   COMP  OCCURS 5.
025800     05  WS-REL-RATIO            PIC S9(3)V9(2) COMP-3.
025900     05  WS-REL-SIM-SCORE        PIC S9(3)   COMP.
025950     05  FILLER                  PIC X(04).
026000*
026100 01  WS-GROUP-WORK.
026200     05  WS-GRP-UNIT             PIC X(10)   OCCURS 5 TIMES.
026300     05  WS-GRP-COUNT            PIC S9(4)   COMP OCCURS 5.
026400     05  WS-GRP-TOTAL            PIC S9(4)   COMP.
026500     05  WS-GRP-BEST-IX          PIC S9(4)   COMP.
026600     05  WS-GRP-IX               PIC S9(4)   COMP.
026700     05  WS-GRP-JX               PIC S9(4)   COMP.
026800     05  FILLER                  PIC X(04).
026900*
027000 01  WS-SIMILARITY-WORK.
027100     05  WS-SIM-THRESHOLD        PIC S9(3)   COMP.
027200     05  WS-SIM-GROUP-SEED       PIC S9(4)   COMP OCCURS 5.
027300     05  WS-SIM-GROUP-SIZE       PIC S9(4)   COMP OCCURS 5.
027400     05  WS-SIM-GROUP-COUNT      PIC S9(4)   COMP.
027500     05  WS-SIM-BEST-GROUP       PIC S9(4)   COMP.
027600     05  WS-SIM-SCORE-A          PIC S9(3)   COMP.
027700     05  WS-SIM-SCORE-B          PIC S9(3)   COMP.
027800     05  WS-SIM-SCORE-C          PIC S9(3)   COMP.
027900     05  WS-SIM-SCORE-MAX        PIC S9(3)   COMP.
028000     05  FILLER                  PIC X(04).
028100*
028200 01  WS-VOTE-WORK.
028300     05  WS-VOTE-COUNT           PIC S9(4)   COMP OCCURS 5.
028400     05  WS-VOTE-MAX-COUNT       PIC S9(4)   COMP.
028500     05  WS-VOTE-WINNER-IX       PIC S9(4)   COMP.
028600     05  FILLER                  PIC X(04).
028700*
028800 01  WS-MERGE-WORK.
028900     05  WS-MRG-NUM-COUNT        PIC S9(4)   COMP.
029000     05  WS-MRG-NUM-VALUE        PIC S9(9)V9(4) OCCURS 20 TIMES.
029100     05  WS-MRG-NUM-UNIT         PIC X(10)   OCCURS 20 TIMES.
029200     05  WS-MRG-PREFIX           PIC X(10)   OCCURS 20 TIMES.
029300     05  WS-MRG-MIN              PIC S9(9)V9(4).
029400     05  WS-MRG-MAX              PIC S9(9)V9(4).
029500     05  WS-MRG-MEDIAN           PIC S9(9)V9(4).
029600     05  WS-MRG-SPREAD           PIC S9(9)V9(4).
029700     05  WS-MRG-ALL-EQUAL-SW     PIC X(01).
029800         88  WS-MRG-ALL-EQUAL    VALUE "Y".
029900     05  WS-MRG-RANGE-LOOK-COUNT PIC S9(4)   COMP.
030000     05  WS-MRG-UNITS-PRESENT-SW PIC X(01).
030100         88  WS-MRG-UNITS-PRESENT VALUE "Y".
030200     05  WS-MRG-FIRST-UNIT       PIC X(10).
030300     05  WS-MRG-PREFIX-CHOSEN    PIC X(10).
030400     05  WS-MRG-DISTINCT-COUNT   PIC S9(4)   COMP.
030500     05  FILLER                  PIC X(04).
030600*
030700 01  WS-FORMAT-AREA.
030800     05  WS-FMT-VALUE            PIC S9(9)V9(4).
030900     05  WS-FMT-RESULT           PIC X(20).
031000     05  WS-FMT-EDIT             PIC ---------9.9999.
031100     05  FILLER                  PIC X(04).
031200*
031300 01  WS-TXTSIM-AREA.
031400     05  LK-TEXT-1               PIC X(60).
031500     05  LK-TEXT-2               PIC X(60).
031600     05  LK-SIM-METHOD           PIC X(01).
031700     05  LK-SIM-SCORE            PIC S9(3)   COMP.
031800     05  FILLER                  PIC X(04).
031900*
032000 LINKAGE SECTION.
032100 01  LK-FUSION-ENGINE-AREA.
032200     05  LK-PARAM-NAME           PIC X(40).
032300     05  LK-VENDOR-VALUE         PIC X(60)   OCCURS 5 TIMES.
032400     05  LK-FUSED-VALUE          PIC X(60).
032500     05  LK-FUSION-TYPE          PIC X(20).
032600*
032700 PROCEDURE DIVISION USING LK-FUSION-ENGINE-AREA.
032800*
032900 000-MAIN-LINE.
033000     PERFORM 005-BUILD-TABLES THRU 005-EXIT.
033100     PERFORM 100-PROCESS-ROW THRU 100-EXIT.
033200     MOVE WS-RESULT-VALUE TO LK-FUSED-VALUE.
033300     MOVE WS-RESULT-TYPE  TO LK-FUSION-TYPE.
033400     GOBACK.
033500*
033600 005-BUILD-TABLES.
033700     PERFORM 060-BUILD-UNIT-TABLE THRU 060-EXIT.
033800     PERFORM 080-BUILD-SYNONYM-TABLE THRU 080-EXIT.
033900 005-EXIT.
034000     EXIT.
034100*
034200*    060-BUILD-UNIT-TABLE - REBUILT EVERY CALL, THE SAME AS THE
034300*    RULE TABLE IN CMPLEVAL - SEE PRC-0155.
034400 060-BUILD-UNIT-TABLE.
034500     MOVE "LENGTH"      TO WS-UT-CATEGORY (1).
034600     MOVE "MM"          TO WS-UT-UNIT     (1).
034700     MOVE 1             TO WS-UT-FACTOR   (1).
034800     MOVE "LENGTH"      TO WS-UT-CATEGORY (2).
034900     MOVE "CM"          TO WS-UT-UNIT     (2).
035000     MOVE 10            TO WS-UT-FACTOR   (2).
035100     MOVE "LENGTH"      TO WS-UT-CATEGORY (3).
035200     MOVE "M"           TO WS-UT-UNIT     (3).
035300     MOVE 1000          TO WS-UT-FACTOR   (3).
035400     MOVE "MASS"        TO WS-UT-CATEGORY (4).
035500     MOVE "G"           TO WS-UT-UNIT     (4).
035600     MOVE 1             TO WS-UT-FACTOR   (4).
035700     MOVE "MASS"        TO WS-UT-CATEGORY (5).
035800     MOVE "KG"          TO WS-UT-UNIT     (5).
035900     MOVE 1000          TO WS-UT-FACTOR   (5).
036000     MOVE "MASS"        TO WS-UT-CATEGORY (6).
036100     MOVE "公斤"        TO WS-UT-UNIT     (6).
036200     MOVE 1000          TO WS-UT-FACTOR   (6).
036300     MOVE "VOLUME"      TO WS-UT-CATEGORY (7).
036400     MOVE "ML"          TO WS-UT-UNIT     (7).
036500     MOVE 1             TO WS-UT-FACTOR   (7).
036600     MOVE "VOLUME"      TO WS-UT-CATEGORY (8).
036700     MOVE "L"           TO WS-UT-UNIT     (8).
036800     MOVE 1000          TO WS-UT-FACTOR   (8).
036900     MOVE "POWER"       TO WS-UT-CATEGORY (9).
037000     MOVE "W"           TO WS-UT-UNIT     (9).
037100     MOVE 1             TO WS-UT-FACTOR   (9).
037200     MOVE "POWER"       TO WS-UT-CATEGORY (10).
037300     MOVE "KW"          TO WS-UT-UNIT     (10).
037400     MOVE 1000          TO WS-UT-FACTOR   (10).
037500     MOVE "FREQUENCY"   TO WS-UT-CATEGORY (11).
037600     MOVE "HZ"          TO WS-UT-UNIT     (11).
037700     MOVE 1             TO WS-UT-FACTOR   (11).
037800     MOVE "FREQUENCY"   TO WS-UT-CATEGORY (12).
037900     MOVE "KHZ"         TO WS-UT-UNIT     (12).
038000     MOVE 1000          TO WS-UT-FACTOR   (12).
038100     MOVE "FREQUENCY"   TO WS-UT-CATEGORY (13).
038200     MOVE "MHZ"         TO WS-UT-UNIT     (13).
038300     MOVE 1000000       TO WS-UT-FACTOR   (13).
038400     MOVE "VOLTAGE"     TO WS-UT-CATEGORY (14).
038500     MOVE "V"           TO WS-UT-UNIT     (14).
038600     MOVE 1             TO WS-UT-FACTOR   (14).
038700     MOVE "VOLTAGE"     TO WS-UT-CATEGORY (15).
038800     MOVE "KV"          TO WS-UT-UNIT     (15).
038900     MOVE 1000          TO WS-UT-FACTOR   (15).
039000     MOVE "VOLTAGE"     TO WS-UT-CATEGORY (16).
039100     MOVE "MV"          TO WS-UT-UNIT     (16).
039200     MOVE .001          TO WS-UT-FACTOR   (16).
039300     MOVE "CAPACITY-AH" TO WS-UT-CATEGORY (17).
039400     MOVE "MAH"         TO WS-UT-UNIT     (17).
039500     MOVE 1             TO WS-UT-FACTOR   (17).
039600     MOVE "CAPACITY-AH" TO WS-UT-CATEGORY (18).
039700     MOVE "AH"          TO WS-UT-UNIT     (18).
039800     MOVE 1000          TO WS-UT-FACTOR   (18).
039900     MOVE "TIME"        TO WS-UT-CATEGORY (19).
040000     MOVE "S"           TO WS-UT-UNIT     (19).
040100     MOVE 1             TO WS-UT-FACTOR   (19).
040200     MOVE "TIME"        TO WS-UT-CATEGORY (20).
040300     MOVE "MIN"         TO WS-UT-UNIT     (20).
040400     MOVE 60            TO WS-UT-FACTOR   (20).
040500     MOVE "TIME"        TO WS-UT-CATEGORY (21).
040600     MOVE "H"           TO WS-UT-UNIT     (21).
040700     MOVE 3600          TO WS-UT-FACTOR   (21).
040800     MOVE "TEMPERATURE" TO WS-UT-CATEGORY (22).
040900     MOVE "C"           TO WS-UT-UNIT     (22).
041000     MOVE 0             TO WS-UT-FACTOR   (22).
041100     MOVE "TEMPERATURE" TO WS-UT-CATEGORY (23).
041200     MOVE "F"           TO WS-UT-UNIT     (23).
041300     MOVE 0             TO WS-UT-FACTOR   (23).
041400 060-EXIT.
041500     EXIT.
041600*
041700*    080-BUILD-SYNONYM-TABLE - SEE PRC-0275.  HEAD WORD CONTAINED
041800*    IN THE PARAMETER NAME SELECTS THE GROUP FOR SEMANTIC FUSION.
041900 080-BUILD-SYNONYM-TABLE.
042000     MOVE SPACES         TO WS-SYN-ENTRY (1).
042100     MOVE "分辨率"       TO WS-SYN-HEAD (1).
042200     MOVE "解析度"       TO WS-SYN-MEMBER (1 1).
042300     MOVE "RESOLUTION"   TO WS-SYN-MEMBER (1 2).
042400     MOVE SPACES         TO WS-SYN-ENTRY (2).
042500     MOVE "重量"         TO WS-SYN-HEAD (2).
042600     MOVE "净重"         TO WS-SYN-MEMBER (2 1).
042700     MOVE "WEIGHT"       TO WS-SYN-MEMBER (2 2).
042800     MOVE SPACES         TO WS-SYN-ENTRY (3).
042900     MOVE "显示屏"       TO WS-SYN-HEAD (3).
043000     MOVE "显示器"       TO WS-SYN-MEMBER (3 1).
043100     MOVE "屏幕"         TO WS-SYN-MEMBER (3 2).
043200     MOVE "DISPLAY"      TO WS-SYN-MEMBER (3 3).
043300     MOVE SPACES         TO WS-SYN-ENTRY (4).
043400     MOVE "精度"         TO WS-SYN-HEAD (4).
043500     MOVE "精确度"       TO WS-SYN-MEMBER (4 1).
043600     MOVE "ACCURACY"     TO WS-SYN-MEMBER (4 2).
043700     MOVE SPACES         TO WS-SYN-ENTRY (5).
043800     MOVE "探头"         TO WS-SYN-HEAD (5).
043900     MOVE "PROBE"        TO WS-SYN-MEMBER (5 1).
044000     MOVE "换能器"       TO WS-SYN-MEMBER (5 2).
044100 080-EXIT.
044200     EXIT.
044300*
044400*    100-PROCESS-ROW - THE PER-ROW STRATEGY CASCADE.  EXACTLY ONE
044500*    STRATEGY RESOLVES THE ROW; LOWER-PRIORITY STEPS ARE SKIPPED
044600*    ONCE WS-ROW-RESOLVED IS SET.
044700 100-PROCESS-ROW.
044800     MOVE "N" TO WS-RESOLVED-SW.
044900     MOVE SPACES TO WS-RESULT-VALUE.
045000     MOVE SPACES TO WS-RESULT-TYPE.
045100     PERFORM 110-CLEANSE-VALUES THRU 110-EXIT.
045200     PERFORM 120-CHECK-SUFFICIENCY THRU 120-EXIT.
045300     IF NOT WS-ROW-RESOLVED
045400         PERFORM 130-TRY-EXACT-MATCH THRU 130-EXIT
045500     END-IF.
045600     IF NOT WS-ROW-RESOLVED
045700         PERFORM 140-TRY-TOLERANCE-FUSION THRU 140-EXIT
045800     END-IF.
045900     IF NOT WS-ROW-RESOLVED
046000         PERFORM 150-NUMERIC-FUSION-GATE THRU 150-EXIT
046100     END-IF.
046200     IF NOT WS-ROW-RESOLVED
046300         PERFORM 160-TRY-HIGH-SIMILARITY THRU 160-EXIT
046400     END-IF.
046500     IF NOT WS-ROW-RESOLVED
046600         PERFORM 170-TRY-MEDIUM-SIMILARITY THRU 170-EXIT
046700     END-IF.
046800     IF NOT WS-ROW-RESOLVED
046900         PERFORM 180-TRY-SEMANTIC-FUSION THRU 180-EXIT
047000     END-IF.
047100     IF NOT WS-ROW-RESOLVED
047200         PERFORM 190-CONFLICT-FALLBACK THRU 190-EXIT
047300     END-IF.
047400     PERFORM 195-NORMALIZE-OPERATORS THRU 195-EXIT.
047500 100-EXIT.
047600     EXIT.
047700*
047800*    110-CLEANSE-VALUES - STEP 1.  VALID LIST = TRIMMED,
047900*    NON NEGATIVE-WORD VENDOR VALUES.
048000 110-CLEANSE-VALUES.
048100     MOVE 0 TO WS-VALID-COUNT.
048200     PERFORM 111-CLEANSE-ONE-VENDOR THRU 111-EXIT
048300         VARYING WS-VX FROM 1 BY 1
048400         UNTIL WS-VX > 5.
048500 110-EXIT.
048600     EXIT.
048700*
048800 111-CLEANSE-ONE-VENDOR.
048900     MOVE LK-VENDOR-VALUE (WS-VX) TO WS-TRIM-SOURCE.
049000     PERFORM 800-TRIM-FIELD THRU 800-EXIT.
049100     IF WS-TRIM-RESULT NOT = SPACES
049200         MOVE "N" TO WS-MATCH-SW
049300         PERFORM 112-CHECK-NEGATIVE-WORD THRU 112-EXIT
049400             VARYING WS-NEG-IX FROM 1 BY 1
049500             UNTIL WS-NEG-IX > 7
049600         IF NOT WS-MATCHED
049700             ADD 1 TO WS-VALID-COUNT
049800             MOVE WS-TRIM-RESULT
049900                 TO WS-VALID-VALUE (WS-VALID-COUNT)
050000             MOVE WS-VX TO WS-VALID-SRC-IX (WS-VALID-COUNT)
050100         END-IF
050200     END-IF.
050300 111-EXIT.
050400     EXIT.
050500*
050600 112-CHECK-NEGATIVE-WORD.
050700     IF WS-TRIM-RESULT = WS-NEG-WORD (WS-NEG-IX)
050800         MOVE "Y" TO WS-MATCH-SW
050900     END-IF.
051000 112-EXIT.
051100     EXIT.
051200*
051300*    120-CHECK-SUFFICIENCY - STEP 2.
051400 120-CHECK-SUFFICIENCY.
051500     IF WS-VALID-COUNT = 0
051600         MOVE "无有效数据" TO WS-RESULT-VALUE
051700         MOVE "INSUFFICIENT-DATA" TO WS-RESULT-TYPE
051800         MOVE "Y" TO WS-RESOLVED-SW
051900     ELSE
052000         IF WS-VALID-COUNT = 1
052100             MOVE WS-VALID-VALUE (1) TO WS-RESULT-VALUE
052200             MOVE "SINGLE-SUPPLIER" TO WS-RESULT-TYPE
052300             MOVE "Y" TO WS-RESOLVED-SW
052400         END-IF
052500     END-IF.
052600 120-EXIT.
052700     EXIT.
052800*
052900*    130-TRY-EXACT-MATCH - STEP 3.  NORMALIZE EACH VALID VALUE,
053000*    STRIP PUNCTUATION, COUNT DUPLICATES.
053100 130-TRY-EXACT-MATCH.
053200     MOVE 0 TO WS-DUP-MAX-COUNT.
053300     MOVE 0 TO WS-DUP-WINNER-IX.
053400     PERFORM 131-CHECK-ONE-SEED THRU 131-EXIT
053500         VARYING WS-CX FROM 1 BY 1
053600         UNTIL WS-CX > WS-VALID-COUNT.
053700     IF WS-DUP-MAX-COUNT >= 2
053800         MOVE WS-VALID-VALUE (WS-DUP-WINNER-IX)
053900             TO WS-RESULT-VALUE
054000         MOVE "EXACT-MATCH" TO WS-RESULT-TYPE
054100         MOVE "Y" TO WS-RESOLVED-SW
054200     END-IF.
054300 130-EXIT.
054400     EXIT.
054500*
054600 131-CHECK-ONE-SEED.
054700     MOVE WS-VALID-VALUE (WS-CX) TO WS-NORM-SOURCE.
054800     PERFORM 133-NORMALIZE-FOR-MATCH THRU 133-EXIT.
054900     MOVE WS-NORM-RESULT TO WS-TRIM-SOURCE.
055000     MOVE WS-NORM-RESULT TO WS-TRIM-RESULT.
055100     MOVE 0 TO WS-DUP-COUNT.
055200     PERFORM 132-COMPARE-ONE-OTHER THRU 132-EXIT
055300         VARYING WS-DX FROM 1 BY 1
055400         UNTIL WS-DX > WS-VALID-COUNT.
055500     IF WS-DUP-COUNT > WS-DUP-MAX-COUNT
055600         MOVE WS-DUP-COUNT TO WS-DUP-MAX-COUNT
055700         MOVE WS-CX TO WS-DUP-WINNER-IX
055800     END-IF.
055900 131-EXIT.
056000     EXIT.
056100*
056200 132-COMPARE-ONE-OTHER.
056300     MOVE WS-VALID-VALUE (WS-DX) TO WS-NORM-SOURCE.
056400     PERFORM 133-NORMALIZE-FOR-MATCH THRU 133-EXIT.
056500     IF WS-NORM-RESULT = WS-TRIM-RESULT
056600         ADD 1 TO WS-DUP-COUNT
056700     END-IF.
056800 132-EXIT.
056900     EXIT.
057000*
057100*    133-NORMALIZE-FOR-MATCH - TRIM, LOWERCASE, COLLAPSE BLANKS,
057200*    THEN KEEP ONLY LETTERS, DIGITS AND CJK CHARACTERS.
057300 133-NORMALIZE-FOR-MATCH.
057400     MOVE WS-NORM-SOURCE TO WS-LOW-SOURCE.
057500     INSPECT WS-LOW-SOURCE CONVERTING WS-UP-LIT TO WS-LOW-LIT.
057600     MOVE SPACES TO WS-NORM-RESULT.
057700     MOVE 0 TO WS-NORM-OUT-IX.
057800     PERFORM 134-COPY-ONE-CHAR THRU 134-EXIT
057900         VARYING WS-UX FROM 1 BY 1
058000         UNTIL WS-UX > 60.
058100 133-EXIT.
058200     EXIT.
058300*
058400 134-COPY-ONE-CHAR.
058500     IF WS-LOW-SOURCE (WS-UX:1) NOT = SPACE
058600         AND WS-LOW-SOURCE (WS-UX:1) NOT = ","
058700         AND WS-LOW-SOURCE (WS-UX:1) NOT = "."
058800         AND WS-LOW-SOURCE (WS-UX:1) NOT = ";"
058900         AND WS-LOW-SOURCE (WS-UX:1) NOT = ":"
059000         AND WS-LOW-SOURCE (WS-UX:1) NOT = "("
059100         AND WS-LOW-SOURCE (WS-UX:1) NOT = ")"
059200         AND WS-LOW-SOURCE (WS-UX:1) NOT = "-"
059300         AND WS-LOW-SOURCE (WS-UX:1) NOT = "/"
059400         ADD 1 TO WS-NORM-OUT-IX
059500         IF WS-NORM-OUT-IX <= 60
059600             MOVE WS-LOW-SOURCE (WS-UX:1)
059700                 TO WS-NORM-RESULT (WS-NORM-OUT-IX:1)
059800         END-IF
059900     END-IF.
060000 134-EXIT.
060100     EXIT.
060200*
060300*    140-TRY-TOLERANCE-FUSION - STEP 4.  ONLY WHEN THE PARAMETER
060400*    NAME CARRIES 误差/ERROR AND A VALUE LOOKS LIKE AN ERROR
060500*    MAGNITUDE.
060600 140-TRY-TOLERANCE-FUSION.
060700     MOVE "N" TO WS-MATCH-SW.
060800     INSPECT LK-PARAM-NAME TALLYING WS-CNT-A
060900         FOR ALL "误差" ALL "ERROR" ALL "error".
061000     IF WS-CNT-A > 0
061100         MOVE "N" TO WS-TOL-FOUND-SW
061200         MOVE 0 TO WS-TOL-MAX-MAG
061300         MOVE SPACES TO WS-TOL-MAX-UNIT
061400         PERFORM 141-SCAN-ONE-VALUE THRU 141-EXIT
061500             VARYING WS-CX FROM 1 BY 1
061600             UNTIL WS-CX > WS-VALID-COUNT
061700         IF WS-TOL-FOUND
061800             MOVE SPACES TO WS-RESULT-VALUE
061900             STRING "≤±" DELIMITED BY SIZE
062000                     WS-FMT-EDIT DELIMITED BY SIZE
062100                     WS-TOL-MAX-UNIT DELIMITED BY SPACE
062200                 INTO WS-RESULT-VALUE
062300             MOVE "TOLERANCE-FUSION" TO WS-RESULT-TYPE
062400             MOVE "Y" TO WS-RESOLVED-SW
062500         END-IF
062600     END-IF.
062700 140-EXIT.
062800     EXIT.
062900*
063000 141-SCAN-ONE-VALUE.
063100     INSPECT WS-VALID-VALUE (WS-CX) TALLYING WS-CNT-B
063200         FOR ALL "±" ALL "%" ALL "dB" ALL "db" ALL "℃".
063300     IF WS-CNT-B > 0
063400         MOVE WS-VALID-VALUE (WS-CX) TO WS-EXTRACT-SOURCE
063500         MOVE 1 TO WS-SCANNUM-START
063600         PERFORM 142-FIND-FIRST-DIGIT THRU 142-EXIT
063700         IF WS-SCANNUM-FOUND
063800             MOVE WS-EXTRACT-SOURCE TO WS-SCANNUM-SOURCE
063900             PERFORM 900-SCAN-NUMBER-AT THRU 900-EXIT
064000             IF WS-SCANNUM-VALUE > WS-TOL-MAX-MAG
064100                 MOVE WS-SCANNUM-VALUE TO WS-TOL-MAX-MAG
064200                 PERFORM 143-CAPTURE-UNIT THRU 143-EXIT
064300                 MOVE "Y" TO WS-TOL-FOUND-SW
064400             END-IF
064500         END-IF
064600     END-IF.
064700 141-EXIT.
064800     EXIT.
064900*
065000 142-FIND-FIRST-DIGIT.
065100     MOVE "N" TO WS-SCANNUM-FOUND-SW.
065200     MOVE 0 TO WS-SCANNUM-START.
065300     PERFORM 144-TEST-ONE-POS THRU 144-EXIT
065400         VARYING WS-GX FROM 1 BY 1
065500         UNTIL WS-GX > 60 OR WS-SCANNUM-FOUND.
065600 142-EXIT.
065700     EXIT.
065800*
065900 144-TEST-ONE-POS.
066000     IF WS-EXTRACT-SOURCE (WS-GX:1) IS NUMERIC
066100         MOVE WS-GX TO WS-SCANNUM-START
066200         MOVE "Y" TO WS-SCANNUM-FOUND-SW
066300     END-IF.
066400 144-EXIT.
066500     EXIT.
066600*
066700 143-CAPTURE-UNIT.
066800     MOVE SPACES TO WS-TOL-MAX-UNIT.
066900     IF WS-SCANNUM-END < 60
067000         IF WS-EXTRACT-SOURCE (WS-SCANNUM-END + 1:1) = "%"
067100             MOVE "%" TO WS-TOL-MAX-UNIT
067200         ELSE
067300             IF WS-EXTRACT-SOURCE (WS-SCANNUM-END + 1:1) = "℃"
067400                 MOVE "℃" TO WS-TOL-MAX-UNIT
067500             ELSE
067600                 MOVE "%" TO WS-TOL-MAX-UNIT
067700             END-IF
067800         END-IF
067900     ELSE
068000         MOVE "%" TO WS-TOL-MAX-UNIT
068100     END-IF.
068200 143-EXIT.
068300     EXIT.
068400*
068500*    150-NUMERIC-FUSION-GATE - STEP 5.  ELIGIBLE WHEN EVERY VALID
068600*    VALUE HAS A DIGIT AND NONE IS A MODEL NUMBER, A DIMENSION
068700*    SPEC, OR AN ERROR TOLERANCE.
068800 150-NUMERIC-FUSION-GATE.
068900     MOVE "Y" TO WS-MATCH-SW.
069000     PERFORM 151-CHECK-ONE-ELIGIBLE THRU 151-EXIT
069100         VARYING WS-CX FROM 1 BY 1
069200         UNTIL WS-CX > WS-VALID-COUNT OR NOT WS-MATCHED.
069300     IF WS-MATCHED
069400         PERFORM 200-TRY-NUMERIC-FUSION THRU 200-EXIT
069500     END-IF.
069600 150-EXIT.
069700     EXIT.
069800*
069900 151-CHECK-ONE-ELIGIBLE.
070000     MOVE "N" TO WS-MATCH-SW.
070100     PERFORM 152-CHECK-HAS-DIGIT THRU 152-EXIT.
070200     IF WS-MATCHED
070300         PERFORM 153-CHECK-MODEL-KEYWORD THRU 153-EXIT
070400         IF NOT WS-MATCHED
070500             PERFORM 154-CHECK-DIMENSION-SPEC THRU 154-EXIT
070600             IF NOT WS-MATCHED
070700                 PERFORM 155-CHECK-ERROR-TOLERANCE THRU 155-EXIT
070800                 IF WS-MATCHED
070900                     MOVE "N" TO WS-MATCH-SW
071000                 ELSE
071100                     MOVE "Y" TO WS-MATCH-SW
071200                 END-IF
071300             ELSE
071400                 MOVE "N" TO WS-MATCH-SW
071500             END-IF
071600         ELSE
071700             MOVE "N" TO WS-MATCH-SW
071800         END-IF
071900     END-IF.
072000 151-EXIT.
072100     EXIT.
072200*
072300 152-CHECK-HAS-DIGIT.
072400     MOVE "N" TO WS-MATCH-SW.
072500     PERFORM 156-TEST-DIGIT-POS THRU 156-EXIT
072600         VARYING WS-GX FROM 1 BY 1
072700         UNTIL WS-GX > 60 OR WS-MATCHED.
072800 152-EXIT.
072900     EXIT.
073000*
073100 156-TEST-DIGIT-POS.
073200     IF WS-VALID-VALUE (WS-CX) (WS-GX:1) IS NUMERIC
073300         MOVE "Y" TO WS-MATCH-SW
073400     END-IF.
073500 156-EXIT.
073600     EXIT.
073700*
073800 153-CHECK-MODEL-KEYWORD.
073900     MOVE WS-VALID-VALUE (WS-CX) TO WS-LOW-SOURCE.
074000     INSPECT WS-LOW-SOURCE CONVERTING WS-LOW-LIT TO WS-UP-LIT.
074100     MOVE "N" TO WS-MATCH-SW.
074200     PERFORM 157-TEST-ONE-MODEL-WORD THRU 157-EXIT
074300         VARYING WS-MDL-IX FROM 1 BY 1
074400         UNTIL WS-MDL-IX > 17 OR WS-MATCHED.
074500 153-EXIT.
074600     EXIT.
074700*
074800 157-TEST-ONE-MODEL-WORD.
074900     INSPECT WS-LOW-SOURCE TALLYING WS-CNT-A
075000         FOR ALL WS-MDL-WORD (WS-MDL-IX) (1:2).
075100     IF WS-MDL-WORD (WS-MDL-IX) (3:1) = SPACE
075200         IF WS-CNT-A > 0
075300             MOVE "Y" TO WS-MATCH-SW
075400         END-IF
075500     ELSE
075600         INSPECT WS-LOW-SOURCE TALLYING WS-CNT-A
075700             FOR ALL WS-MDL-WORD (WS-MDL-IX)
075800         IF WS-CNT-A > 0
075900             MOVE "Y" TO WS-MATCH-SW
076000         END-IF
076100     END-IF.
076200 157-EXIT.
076300     EXIT.
076400*
076500*    154-CHECK-DIMENSION-SPEC - A DIGIT, THEN X/×/* WITH NO
076600*    INTERVENING DIGIT BREAK, THEN ANOTHER DIGIT, IS A DIMENSION
076700*    SPEC (EXCLUDING PLAIN NUMBER-NUMBER RANGES).
076800 154-CHECK-DIMENSION-SPEC.
076900     MOVE WS-VALID-VALUE (WS-CX) TO WS-EXTRACT-SOURCE.
077000     MOVE "N" TO WS-MATCH-SW.
077100     PERFORM 158-TEST-ONE-DIM-POS THRU 158-EXIT
077200         VARYING WS-GX FROM 1 BY 1
077300         UNTIL WS-GX > 58 OR WS-MATCHED.
077400 154-EXIT.
077500     EXIT.
077600*
077700 158-TEST-ONE-DIM-POS.
077800     IF WS-EXTRACT-SOURCE (WS-GX:1) IS NUMERIC
077900         IF WS-EXTRACT-SOURCE (WS-GX + 1:1) = "X"
078000             OR WS-EXTRACT-SOURCE (WS-GX + 1:1) = "x"
078100             OR WS-EXTRACT-SOURCE (WS-GX + 1:1) = "×"
078200             OR WS-EXTRACT-SOURCE (WS-GX + 1:1) = "*"
078300             IF WS-GX + 2 <= 60
078400                 IF WS-EXTRACT-SOURCE (WS-GX + 2:1) IS NUMERIC
078500                     MOVE "Y" TO WS-MATCH-SW
078600                 END-IF
078700             END-IF
078800         END-IF
078900     END-IF.
079000 158-EXIT.
079100     EXIT.
079200*
079300 155-CHECK-ERROR-TOLERANCE.
079400     INSPECT WS-VALID-VALUE (WS-CX) TALLYING WS-CNT-A
079500         FOR ALL "±".
079600     MOVE "N" TO WS-MATCH-SW.
079700     IF WS-CNT-A > 0
079800         MOVE "Y" TO WS-MATCH-SW
079900     ELSE
080000         INSPECT WS-VALID-VALUE (WS-CX) TALLYING WS-CNT-A
080100             FOR ALL "%"
080200         INSPECT WS-VALID-VALUE (WS-CX) TALLYING WS-CNT-B
080300             FOR ALL "dB" ALL "db" ALL "℃"
080400         IF WS-CNT-A > 0 AND WS-CNT-B > 0
080500             MOVE "Y" TO WS-MATCH-SW
080600         END-IF
080700     END-IF.
080800 155-EXIT.
080900     EXIT.
081000*
081100*    160-TRY-HIGH-SIMILARITY - STEP 6.  170-TRY-MEDIUM-SIMILARITY
081200*    SHARES THE SAME GREEDY GROUPING PARAGRAPH AT A LOWER
081300*    THRESHOLD.
081400 160-TRY-HIGH-SIMILARITY.
081500     MOVE 80 TO WS-SIM-THRESHOLD.
081600     PERFORM 165-GREEDY-GROUP THRU 165-EXIT.
081700     IF WS-SIM-BEST-GROUP > 0
081800         MOVE WS-VALID-VALUE
081900             (WS-SIM-GROUP-SEED (WS-SIM-BEST-GROUP))
082000             TO WS-RESULT-VALUE
082100         MOVE "HIGH-SIMILARITY" TO WS-RESULT-TYPE
082200         MOVE "Y" TO WS-RESOLVED-SW
082300     END-IF.
082400 160-EXIT.
082500     EXIT.
082600*
082700 170-TRY-MEDIUM-SIMILARITY.
082800     MOVE 60 TO WS-SIM-THRESHOLD.
082900     PERFORM 165-GREEDY-GROUP THRU 165-EXIT.
083000     IF WS-SIM-BEST-GROUP > 0
083100         MOVE WS-VALID-VALUE
083200             (WS-SIM-GROUP-SEED (WS-SIM-BEST-GROUP))
083300             TO WS-RESULT-VALUE
083400         MOVE "MEDIUM-SIMILARITY" TO WS-RESULT-TYPE
083500         MOVE "Y" TO WS-RESOLVED-SW
083600     END-IF.
083700 170-EXIT.
083800     EXIT.
083900*
084000 165-GREEDY-GROUP.
084100     MOVE 0 TO WS-SIM-GROUP-COUNT.
084200     MOVE 0 TO WS-SIM-BEST-GROUP.
084300     PERFORM 166-FORM-ONE-GROUP THRU 166-EXIT
084400         VARYING WS-GRP-IX FROM 1 BY 1
084500         UNTIL WS-GRP-IX > WS-VALID-COUNT.
084600     PERFORM 169-FIND-LARGEST-GROUP THRU 169-EXIT
084700         VARYING WS-GRP-IX FROM 1 BY 1
084800         UNTIL WS-GRP-IX > WS-SIM-GROUP-COUNT.
084900 165-EXIT.
085000     EXIT.
085100*
085200 166-FORM-ONE-GROUP.
085300     ADD 1 TO WS-SIM-GROUP-COUNT.
085400     MOVE WS-GRP-IX TO WS-SIM-GROUP-SEED (WS-SIM-GROUP-COUNT).
085500     MOVE 1 TO WS-SIM-GROUP-SIZE (WS-SIM-GROUP-COUNT).
085600     PERFORM 167-TEST-ONE-MEMBER THRU 167-EXIT
085700         VARYING WS-GRP-JX FROM WS-GRP-IX BY 1
085800         UNTIL WS-GRP-JX > WS-VALID-COUNT.
085900 166-EXIT.
086000     EXIT.
086100*
086200 167-TEST-ONE-MEMBER.
086300     IF WS-GRP-JX NOT = WS-GRP-IX
086400         MOVE WS-VALID-VALUE (WS-GRP-IX) TO LK-TEXT-1
086500         MOVE WS-VALID-VALUE (WS-GRP-JX) TO LK-TEXT-2
086600         PERFORM 168-SCORE-PAIR THRU 168-EXIT
086700         IF WS-SIM-SCORE-MAX >= WS-SIM-THRESHOLD
086800             ADD 1 TO WS-SIM-GROUP-SIZE (WS-SIM-GROUP-COUNT)
086900         END-IF
087000     END-IF.
087100 167-EXIT.
087200     EXIT.
087300*
087400*    168-SCORE-PAIR - MAXIMUM OF THE THREE TEXT-PROCESSOR SCORING
087500*    METHODS (PLAIN / TOKEN-SORT / TOKEN-SET RATIO).
087600 168-SCORE-PAIR.
087700     MOVE "P" TO LK-SIM-METHOD.
087800     CALL "TXTSIM" USING LK-TEXT-1, LK-TEXT-2, LK-SIM-METHOD,
087900         LK-SIM-SCORE.
088000     MOVE LK-SIM-SCORE TO WS-SIM-SCORE-A.
088100     MOVE "S" TO LK-SIM-METHOD.
088200     CALL "TXTSIM" USING LK-TEXT-1, LK-TEXT-2, LK-SIM-METHOD,
088300         LK-SIM-SCORE.
088400     MOVE LK-SIM-SCORE TO WS-SIM-SCORE-B.
088500     MOVE "T" TO LK-SIM-METHOD.
088600     CALL "TXTSIM" USING LK-TEXT-1, LK-TEXT-2, LK-SIM-METHOD,
088700         LK-SIM-SCORE.
088800     MOVE LK-SIM-SCORE TO WS-SIM-SCORE-C.
088900     MOVE WS-SIM-SCORE-A TO WS-SIM-SCORE-MAX.
089000     IF WS-SIM-SCORE-B > WS-SIM-SCORE-MAX
089100         MOVE WS-SIM-SCORE-B TO WS-SIM-SCORE-MAX
089200     END-IF.
089300     IF WS-SIM-SCORE-C > WS-SIM-SCORE-MAX
089400         MOVE WS-SIM-SCORE-C TO WS-SIM-SCORE-MAX
089500     END-IF.
089600 168-EXIT.
089700     EXIT.
089800*
089900 169-FIND-LARGEST-GROUP.
090000     IF WS-SIM-GROUP-SIZE (WS-GRP-IX) >= 2
090100         IF WS-SIM-BEST-GROUP = 0
090200             MOVE WS-GRP-IX TO WS-SIM-BEST-GROUP
090300         ELSE
090400             IF WS-SIM-GROUP-SIZE (WS-GRP-IX) >
090500                 WS-SIM-GROUP-SIZE (WS-SIM-BEST-GROUP)
090600                 MOVE WS-GRP-IX TO WS-SIM-BEST-GROUP
090700             END-IF
090800         END-IF
090900     END-IF.
091000 169-EXIT.
091100     EXIT.
091200*
091300*    180-TRY-SEMANTIC-FUSION - STEP 8.  FIND A SYNONYM GROUP WHOSE
091400*    HEAD WORD (OR MEMBER) IS CONTAINED IN THE PARAMETER NAME;
091500*    THE MOST FREQUENT MATCHING VALUE WINS.
091600 180-TRY-SEMANTIC-FUSION.
091700     MOVE 0 TO WS-SYN-MATCH-IX.
091800     PERFORM 181-TEST-ONE-GROUP THRU 181-EXIT
091900         VARYING WS-SYN-IX FROM 1 BY 1
092000         UNTIL WS-SYN-IX > WS-SYN-COUNT
092100         OR WS-SYN-MATCH-IX NOT = 0.
092200     IF WS-SYN-MATCH-IX NOT = 0
092300         MOVE 0 TO WS-CNT-A
092400         PERFORM 182-COUNT-ONE-MATCH THRU 182-EXIT
092500             VARYING WS-CX FROM 1 BY 1
092600             UNTIL WS-CX > WS-VALID-COUNT
092700         IF WS-CNT-A >= 2
092800             PERFORM 183-PICK-MOST-FREQUENT THRU 183-EXIT
092900             MOVE "SEMANTIC-MATCH" TO WS-RESULT-TYPE
093000             MOVE "Y" TO WS-RESOLVED-SW
093100         END-IF
093200     END-IF.
093300 180-EXIT.
093400     EXIT.
093500*
093600 181-TEST-ONE-GROUP.
093700     INSPECT LK-PARAM-NAME TALLYING WS-CNT-A
093800         FOR ALL WS-SYN-HEAD (WS-SYN-IX) (1:2).
093900     IF WS-CNT-A > 0
094000         MOVE WS-SYN-IX TO WS-SYN-MATCH-IX
094100     END-IF.
094200 181-EXIT.
094300     EXIT.
094400*
094500 182-COUNT-ONE-MATCH.
094600     MOVE "N" TO WS-MATCH-SW.
094700     PERFORM 184-TEST-ONE-MEMBER-WORD THRU 184-EXIT
094800         VARYING WS-SYN-MX FROM 1 BY 1
094900         UNTIL WS-SYN-MX > 3 OR WS-MATCHED.
095000     IF WS-MATCHED
095100         ADD 1 TO WS-CNT-A
095200     END-IF.
095300 182-EXIT.
095400     EXIT.
095500*
095600 184-TEST-ONE-MEMBER-WORD.
095700     IF WS-SYN-MEMBER (WS-SYN-MATCH-IX WS-SYN-MX) NOT = SPACES
095800         MOVE WS-VALID-VALUE (WS-CX) TO WS-LOW-SOURCE
095900         INSPECT WS-LOW-SOURCE
096000             CONVERTING WS-LOW-LIT TO WS-UP-LIT
096100         MOVE WS-SYN-MEMBER (WS-SYN-MATCH-IX WS-SYN-MX)
096200             TO WS-LOW-RESULT
096300         INSPECT WS-LOW-RESULT
096400             CONVERTING WS-LOW-LIT TO WS-UP-LIT
096500         INSPECT WS-LOW-SOURCE TALLYING WS-CNT-B
096600             FOR ALL WS-LOW-RESULT (1:8)
096700         IF WS-CNT-B > 0
096800             MOVE "Y" TO WS-MATCH-SW
096900         END-IF
097000     END-IF.
097100 184-EXIT.
097200     EXIT.
097300*
097400 183-PICK-MOST-FREQUENT.
097500     MOVE 0 TO WS-DUP-MAX-COUNT.
097600     MOVE 1 TO WS-DUP-WINNER-IX.
097700     PERFORM 185-SCORE-ONE-CANDIDATE THRU 185-EXIT
097800         VARYING WS-CX FROM 1 BY 1
097900         UNTIL WS-CX > WS-VALID-COUNT.
098000     MOVE WS-VALID-VALUE (WS-DUP-WINNER-IX) TO WS-RESULT-VALUE.
098100 183-EXIT.
098200     EXIT.
098300*
098400 185-SCORE-ONE-CANDIDATE.
098500     MOVE 0 TO WS-DUP-COUNT.
098600     PERFORM 186-TALLY-ONE-OTHER THRU 186-EXIT
098700         VARYING WS-DX FROM 1 BY 1
098800         UNTIL WS-DX > WS-VALID-COUNT.
098900     IF WS-DUP-COUNT > WS-DUP-MAX-COUNT
099000         MOVE WS-DUP-COUNT TO WS-DUP-MAX-COUNT
099100         MOVE WS-CX TO WS-DUP-WINNER-IX
099200     END-IF.
099300 185-EXIT.
099400     EXIT.
099500*
099600 186-TALLY-ONE-OTHER.
099700     IF WS-VALID-VALUE (WS-DX) = WS-VALID-VALUE (WS-CX)
099800         ADD 1 TO WS-DUP-COUNT
099900     END-IF.
100000 186-EXIT.
100100     EXIT.
100200*
100300*    190-CONFLICT-FALLBACK - STEP 9.  MAJORITY VOTE OVER THE RAW
100400*    VALID VALUES; OTHERWISE THE FIRST VALID VALUE.
100500 190-CONFLICT-FALLBACK.
100600     MOVE 0 TO WS-VOTE-MAX-COUNT.
100700     MOVE 1 TO WS-VOTE-WINNER-IX.
100800     PERFORM 191-VOTE-ONE-CANDIDATE THRU 191-EXIT
100900         VARYING WS-CX FROM 1 BY 1
101000         UNTIL WS-CX > WS-VALID-COUNT.
101100     IF WS-VOTE-MAX-COUNT >= 2
101200         MOVE WS-VALID-VALUE (WS-VOTE-WINNER-IX)
101300             TO WS-RESULT-VALUE
101400     ELSE
101500         MOVE WS-VALID-VALUE (1) TO WS-RESULT-VALUE
101600     END-IF.
101700     MOVE "MANUAL-REVIEW" TO WS-RESULT-TYPE.
101800     MOVE "Y" TO WS-RESOLVED-SW.
101900 190-EXIT.
102000     EXIT.
102100*
102200 191-VOTE-ONE-CANDIDATE.
102300     MOVE 0 TO WS-DUP-COUNT.
102400     PERFORM 192-TALLY-ONE-VOTE THRU 192-EXIT
102500         VARYING WS-DX FROM 1 BY 1
102600         UNTIL WS-DX > WS-VALID-COUNT.
102700     IF WS-DUP-COUNT > WS-VOTE-MAX-COUNT
102800         MOVE WS-DUP-COUNT TO WS-VOTE-MAX-COUNT
102900         MOVE WS-CX TO WS-VOTE-WINNER-IX
103000     END-IF.
103100 191-EXIT.
103200     EXIT.
103300*
103400 192-TALLY-ONE-VOTE.
103500     IF WS-VALID-VALUE (WS-DX) = WS-VALID-VALUE (WS-CX)
103600         ADD 1 TO WS-DUP-COUNT
103700     END-IF.
103800 192-EXIT.
103900     EXIT.
104000*
104100*    195-NORMALIZE-OPERATORS - STEP 10.  ORDER MATTERS - >= MUST
104200*    BE REPLACED BEFORE > OR IT BECOMES A DOUBLE MARK - PRC-0466.
104300 195-NORMALIZE-OPERATORS.
104400     IF WS-RESULT-TYPE NOT = "INSUFFICIENT-DATA"
104500         PERFORM 196-REPLACE-ONE-MARK THRU 196-EXIT
104600     END-IF.
104700 195-EXIT.
104800     EXIT.
104900*
105000 196-REPLACE-ONE-MARK.
105100     INSPECT WS-RESULT-VALUE CONVERTING "＞=" TO "≥等".
105200     INSPECT WS-RESULT-VALUE CONVERTING "等"  TO " ".
105300     INSPECT WS-RESULT-VALUE CONVERTING "＜=" TO "≤等".
105400     INSPECT WS-RESULT-VALUE CONVERTING "等"  TO " ".
105500     INSPECT WS-RESULT-VALUE CONVERTING ">=" TO "≥等".
105600     INSPECT WS-RESULT-VALUE CONVERTING "等"  TO " ".
105700     INSPECT WS-RESULT-VALUE CONVERTING "<=" TO "≤等".
105800     INSPECT WS-RESULT-VALUE CONVERTING "等"  TO " ".
105900     INSPECT WS-RESULT-VALUE CONVERTING "＞" TO "≥".
106000     INSPECT WS-RESULT-VALUE CONVERTING "＜" TO "≤".
106100     INSPECT WS-RESULT-VALUE CONVERTING ">" TO "≥".
106200     INSPECT WS-RESULT-VALUE CONVERTING "<" TO "≤".
106300 196-EXIT.
106400     EXIT.
106500*
106600*    200-TRY-NUMERIC-FUSION - RELEVANCE FILTER, EXTRACTION,
106700*    UNIT COMPATIBILITY, GROUP BY FIRST UNIT.
106800 200-TRY-NUMERIC-FUSION.
106900     PERFORM 210-RELEVANCE-FILTER THRU 210-EXIT.
107000     IF WS-REL-KEEP-COUNT > 0
107100         PERFORM 220-EXTRACT-ALL-NUMERIC THRU 220-EXIT
107200         IF WS-MRG-NUM-COUNT > 0
107300             PERFORM 230-CHECK-UNIT-COMPAT THRU 230-EXIT
107400             IF WS-MATCHED
107500                 PERFORM 240-GROUP-BY-UNIT THRU 240-EXIT
107600             END-IF
107700         END-IF
107800     END-IF.
107900 200-EXIT.
108000     EXIT.
108100*
108200*    210-RELEVANCE-FILTER - A VALUE IS RELEVANT WHEN SIMILARITY TO
108300*    THE PARAMETER NAME IS AT LEAST .30, IT SHARES A WORD WITH THE
108400*    NAME, AND IT CARRIES NONE OF THE IRRELEVANT KEYWORDS.
108500 210-RELEVANCE-FILTER.
108600     MOVE 0 TO WS-REL-KEEP-COUNT.
108700     IF LK-PARAM-NAME = SPACES
108800         PERFORM 211-KEEP-ALL THRU 211-EXIT
108900             VARYING WS-CX FROM 1 BY 1
109000             UNTIL WS-CX > WS-VALID-COUNT
109100     ELSE
109200         PERFORM 212-FILTER-ONE-VALUE THRU 212-EXIT
109300             VARYING WS-CX FROM 1 BY 1
109400             UNTIL WS-CX > WS-VALID-COUNT
109500     END-IF.
109600 210-EXIT.
109700     EXIT.
109800*
109900 211-KEEP-ALL.
110000     ADD 1 TO WS-REL-KEEP-COUNT.
110100     MOVE WS-VALID-VALUE (WS-CX)
110200         TO WS-REL-KEEP-VALUE (WS-REL-KEEP-COUNT).
110300     MOVE WS-CX TO WS-REL-KEEP-SRC-IX (WS-REL-KEEP-COUNT).
110400 211-EXIT.
110500     EXIT.
110600*
110700 212-FILTER-ONE-VALUE.
110800     IF WS-VALID-VALUE (WS-CX) = SPACES
110900         PERFORM 211-KEEP-ALL THRU 211-EXIT
111000     ELSE
111100         MOVE "Y" TO WS-MATCH-SW
111200         PERFORM 213-CHECK-IRRELEVANT THRU 213-EXIT
111300         IF WS-MATCHED
111400             MOVE LK-PARAM-NAME TO LK-TEXT-1
111500             MOVE WS-VALID-VALUE (WS-CX) TO LK-TEXT-2
111600             MOVE "P" TO LK-SIM-METHOD
111700             CALL "TXTSIM" USING LK-TEXT-1, LK-TEXT-2,
111800                 LK-SIM-METHOD, LK-SIM-SCORE
111900             IF LK-SIM-SCORE >= 30
112000                 PERFORM 214-CHECK-WORD-OVERLAP THRU 214-EXIT
112100                 IF WS-MATCHED
112200                     PERFORM 211-KEEP-ALL THRU 211-EXIT
112300                 END-IF
112400             END-IF
112500         END-IF
112600     END-IF.
112700 212-EXIT.
112800     EXIT.
112900*
113000 213-CHECK-IRRELEVANT.
113100     MOVE "Y" TO WS-MATCH-SW.
113200     PERFORM 215-TEST-ONE-IRRELEVANT THRU 215-EXIT
113300         VARYING WS-IRR-IX FROM 1 BY 1
113400         UNTIL WS-IRR-IX > 6 OR NOT WS-MATCHED.
113500 213-EXIT.
113600     EXIT.
113700*
113800 215-TEST-ONE-IRRELEVANT.
113900     INSPECT WS-VALID-VALUE (WS-CX) TALLYING WS-CNT-A
114000         FOR ALL WS-IRR-WORD (WS-IRR-IX) (1:2).
114100     IF WS-CNT-A > 0
114200         MOVE "N" TO WS-MATCH-SW
114300     END-IF.
114400 215-EXIT.
114500     EXIT.
114600*
114700*    214-CHECK-WORD-OVERLAP - THE VALUE MUST SHARE AT LEAST ONE
114800*    WHITESPACE-DELIMITED WORD (LENGTH > 1) WITH THE PARAMETER
114900*    NAME.  SINCE THE NAME IS USUALLY ONE CJK TERM WITH NO BLANKS,
115000*    THE WHOLE-NAME SUBSTRING TEST COVERS THE SAME GROUND.
115100 214-CHECK-WORD-OVERLAP.
115200     MOVE "N" TO WS-MATCH-SW.
115300     MOVE LK-PARAM-NAME TO WS-TRIM-SOURCE.
115400     PERFORM 800-TRIM-FIELD THRU 800-EXIT.
115500     IF WS-TRIM-LEN > 1
115600         INSPECT WS-VALID-VALUE (WS-CX) TALLYING WS-CNT-A
115700             FOR ALL WS-TRIM-RESULT (1:WS-TRIM-LEN)
115800         IF WS-CNT-A > 0
115900             MOVE "Y" TO WS-MATCH-SW
116000         END-IF
116100     ELSE
116200         MOVE "Y" TO WS-MATCH-SW
116300     END-IF.
116400 214-EXIT.
116500     EXIT.
116600*
116700*    220-EXTRACT-ALL-NUMERIC - RUN THE NUMERIC-EXTRACTION SCAN ON
116800*    EACH SURVIVING VALUE; KEEP ONLY THE FIRST NUMBER OF EACH
116900*    (THE MERGE STEP WORKS FROM THE FIRST NUMBER PER VALUE).
117000 220-EXTRACT-ALL-NUMERIC.
117100     MOVE 0 TO WS-MRG-NUM-COUNT.
117200     PERFORM 221-EXTRACT-ONE-VALUE THRU 221-EXIT
117300         VARYING WS-CX FROM 1 BY 1
117400         UNTIL WS-CX > WS-REL-KEEP-COUNT.
117500 220-EXIT.
117600     EXIT.
117700*
117800 221-EXTRACT-ONE-VALUE.
117900     MOVE WS-REL-KEEP-VALUE (WS-CX) TO WS-EXTRACT-SOURCE.
118000     PERFORM 400-EXTRACT-NUMERIC-INFO THRU 400-EXIT.
118100     IF WS-NI-COUNT > 0
118200         ADD 1 TO WS-MRG-NUM-COUNT
118300         MOVE WS-NI-TAB-VALUE (1)
118400             TO WS-MRG-NUM-VALUE (WS-MRG-NUM-COUNT)
118500         MOVE WS-NI-TAB-UNIT (1)
118600             TO WS-MRG-NUM-UNIT (WS-MRG-NUM-COUNT)
118700         PERFORM 222-CAPTURE-PREFIX THRU 222-EXIT
118800     END-IF.
118900 221-EXIT.
119000     EXIT.
119100*
119200*    222-CAPTURE-PREFIX - TEXT BEFORE THE FIRST DIGIT, OPERATORS
119300*    AND COLON/DASH TRIMMED, THEN NORMALIZED TO ≥/≤.
119400 222-CAPTURE-PREFIX.
119500     MOVE SPACES TO WS-MRG-PREFIX (WS-MRG-NUM-COUNT).
119600     MOVE 0 TO WS-PX.
119700     PERFORM 223-FIND-FIRST-DIGIT-POS THRU 223-EXIT
119800         VARYING WS-GX FROM 1 BY 1
119900         UNTIL WS-GX > 60 OR WS-PX NOT = 0.
120000     IF WS-PX > 1
120100         MOVE WS-EXTRACT-SOURCE (1:WS-PX - 1)
120200             TO WS-MRG-PREFIX (WS-MRG-NUM-COUNT)
120300         PERFORM 224-NORMALIZE-PREFIX THRU 224-EXIT
120400     END-IF.
120500 222-EXIT.
120600     EXIT.
120700*
120800 223-FIND-FIRST-DIGIT-POS.
120900     IF WS-EXTRACT-SOURCE (WS-GX:1) IS NUMERIC
121000         MOVE WS-GX TO WS-PX
121100     END-IF.
121200 223-EXIT.
121300     EXIT.
121400*
121500 224-NORMALIZE-PREFIX.
121600     INSPECT WS-MRG-PREFIX (WS-MRG-NUM-COUNT) TALLYING WS-CNT-A
121700         FOR ALL "不小于" ALL "不少于" ALL "至少" ALL "不低于"
121800                 ALL "大于等于" ALL "大于" ALL "超过" ALL "高于"
121900                 ALL ">".
122000     IF WS-CNT-A > 0
122100         MOVE "≥" TO WS-MRG-PREFIX (WS-MRG-NUM-COUNT)
122200     ELSE
122300         INSPECT WS-MRG-PREFIX (WS-MRG-NUM-COUNT)
122400             TALLYING WS-CNT-B
122500             FOR ALL "不大于" ALL "不超过" ALL "最多"
122600                     ALL "不高于" ALL "小于等于" ALL "小于"
122700                     ALL "低于" ALL "<"
122800         IF WS-CNT-B > 0
122900             MOVE "≤" TO WS-MRG-PREFIX (WS-MRG-NUM-COUNT)
123000         END-IF
123100     END-IF.
123200 224-EXIT.
123300     EXIT.
123400*
123500*    230-CHECK-UNIT-COMPAT - MORE THAN ONE DISTINCT UNIT IS ONLY
123600*    ALLOWED WHEN EVERY PAIR CONVERTS VIA THE UNIT TABLE.
123700 230-CHECK-UNIT-COMPAT.
123800     MOVE "Y" TO WS-MATCH-SW.
123900     PERFORM 231-TEST-ONE-PAIR THRU 231-EXIT
124000         VARYING WS-NX FROM 1 BY 1
124100         UNTIL WS-NX > WS-MRG-NUM-COUNT OR NOT WS-MATCHED.
124200 230-EXIT.
124300     EXIT.
124400*
124500 231-TEST-ONE-PAIR.
124600     PERFORM 232-TEST-ONE-OTHER THRU 232-EXIT
124700         VARYING WS-NX2 FROM WS-NX BY 1
124800         UNTIL WS-NX2 > WS-MRG-NUM-COUNT OR NOT WS-MATCHED.
124900 231-EXIT.
125000     EXIT.
125100*
125200 232-TEST-ONE-OTHER.
125300     IF WS-MRG-NUM-UNIT (WS-NX) NOT = SPACES
125400         AND WS-MRG-NUM-UNIT (WS-NX2) NOT = SPACES
125500         AND WS-MRG-NUM-UNIT (WS-NX) NOT =
125600             WS-MRG-NUM-UNIT (WS-NX2)
125700         PERFORM 450-FIND-UNIT-CATEGORY THRU 450-EXIT
125800     END-IF.
125900 232-EXIT.
126000     EXIT.
126100*
126200*    240-GROUP-BY-UNIT - ONE GROUP MERGES DIRECTLY; SEVERAL GROUPS
126300*    MERGE THE LARGEST IF IT HAS AT LEAST 2 MEMBERS.
126400 240-GROUP-BY-UNIT.
126500     MOVE 0 TO WS-GRP-TOTAL.
126600     PERFORM 241-ASSIGN-ONE-TO-GROUP THRU 241-EXIT
126700         VARYING WS-NX FROM 1 BY 1
126800         UNTIL WS-NX > WS-MRG-NUM-COUNT.
126900     MOVE 0 TO WS-GRP-BEST-IX.
127000     PERFORM 242-FIND-BIGGEST-GROUP THRU 242-EXIT
127100         VARYING WS-GRP-IX FROM 1 BY 1
127200         UNTIL WS-GRP-IX > WS-GRP-TOTAL.
127300     IF WS-GRP-TOTAL = 1
127400         PERFORM 300-MERGE-NUMERIC-VALUES THRU 380-MERGE-EXIT
127500     ELSE
127600         IF WS-GRP-BEST-IX > 0
127700             AND WS-GRP-COUNT (WS-GRP-BEST-IX) >= 2
127800             PERFORM 300-MERGE-NUMERIC-VALUES THRU 380-MERGE-EXIT
127900         END-IF
128000     END-IF.
128100 240-EXIT.
128200     EXIT.
128300*
128400 241-ASSIGN-ONE-TO-GROUP.
128500     MOVE "N" TO WS-MATCH-SW.
128600     PERFORM 243-TEST-ONE-EXISTING-GROUP THRU 243-EXIT
128700         VARYING WS-GRP-IX FROM 1 BY 1
128800         UNTIL WS-GRP-IX > WS-GRP-TOTAL OR WS-MATCHED.
128900     IF NOT WS-MATCHED
129000         ADD 1 TO WS-GRP-TOTAL
129100         MOVE WS-MRG-NUM-UNIT (WS-NX)
129200             TO WS-GRP-UNIT (WS-GRP-TOTAL)
129300         MOVE 1 TO WS-GRP-COUNT (WS-GRP-TOTAL)
129400     END-IF.
129500 241-EXIT.
129600     EXIT.
129700*
129800 243-TEST-ONE-EXISTING-GROUP.
129900     IF WS-MRG-NUM-UNIT (WS-NX) = WS-GRP-UNIT (WS-GRP-IX)
130000         ADD 1 TO WS-GRP-COUNT (WS-GRP-IX)
130100         MOVE "Y" TO WS-MATCH-SW
130200     END-IF.
130300 243-EXIT.
130400     EXIT.
130500*
130600 242-FIND-BIGGEST-GROUP.
130700     IF WS-GRP-BEST-IX = 0
130800         MOVE WS-GRP-IX TO WS-GRP-BEST-IX
130900     ELSE
131000         IF WS-GRP-COUNT (WS-GRP-IX)
131100             > WS-GRP-COUNT (WS-GRP-BEST-IX)
131200             MOVE WS-GRP-IX TO WS-GRP-BEST-IX
131300         END-IF
131400     END-IF.
131500 242-EXIT.
131600     EXIT.
131700*
131800*    300-MERGE-NUMERIC-VALUES - THE EIGHT-STEP NUMERIC MERGE.
131900 300-MERGE-NUMERIC-VALUES.
132000     PERFORM 310-CHECK-ERROR-STRUCTURE THRU 310-EXIT.
132100     IF NOT WS-MATCHED
132200         PERFORM 330-RANGE-PREFERENCE THRU 330-EXIT
132300         PERFORM 340-NOISE-FILTER THRU 340-EXIT
132400         PERFORM 350-THRESHOLD-FILTER THRU 350-EXIT
132500         PERFORM 360-PREFIX-SELECT THRU 360-EXIT
132600         PERFORM 370-FORMAT-RESULT THRU 370-EXIT
132700     END-IF.
132800 380-MERGE-EXIT.
132900     EXIT.
133000*
133100*    310-CHECK-ERROR-STRUCTURE - STEP 1.  ± OR 误差 ANYWHERE MEANS
133200*    RETURN THE SINGLE MAXIMUM NUMBER, TYPE ERR-STRUCT-FUSION.
133300 310-CHECK-ERROR-STRUCTURE.
133400     MOVE "N" TO WS-MATCH-SW.
133500     PERFORM 311-TEST-ONE-FOR-ERR THRU 311-EXIT
133600         VARYING WS-CX FROM 1 BY 1
133700         UNTIL WS-CX > WS-REL-KEEP-COUNT OR WS-MATCHED.
133800     IF WS-MATCHED
133900         MOVE WS-MRG-NUM-VALUE (1) TO WS-MRG-MAX
134000         MOVE 1 TO WS-DUP-WINNER-IX
134100         PERFORM 312-FIND-MAX-VALUE THRU 312-EXIT
134200             VARYING WS-NX FROM 2 BY 1
134300             UNTIL WS-NX > WS-MRG-NUM-COUNT
134400         MOVE SPACES TO WS-RESULT-VALUE
134500         MOVE WS-MRG-NUM-VALUE (WS-DUP-WINNER-IX) TO WS-FMT-VALUE
134600         PERFORM 900-FORMAT-NUMBER THRU 900-FMT-EXIT
134700         STRING WS-FMT-RESULT DELIMITED BY SPACE
134800                 WS-MRG-NUM-UNIT (WS-DUP-WINNER-IX)
134900                     DELIMITED BY SPACE
135000             INTO WS-RESULT-VALUE
135100         MOVE "ERR-STRUCT-FUSION" TO WS-RESULT-TYPE
135200         MOVE "Y" TO WS-RESOLVED-SW
135300     END-IF.
135400 310-EXIT.
135500     EXIT.
135600*
135700 311-TEST-ONE-FOR-ERR.
135800     INSPECT WS-REL-KEEP-VALUE (WS-CX) TALLYING WS-CNT-A
135900         FOR ALL "±" ALL "误差".
136000     IF WS-CNT-A > 0
136100         MOVE "Y" TO WS-MATCH-SW
136200     END-IF.
136300 311-EXIT.
136400     EXIT.
136500*
136600 312-FIND-MAX-VALUE.
136700     IF WS-MRG-NUM-VALUE (WS-NX) > WS-MRG-MAX
136800         MOVE WS-MRG-NUM-VALUE (WS-NX) TO WS-MRG-MAX
136900         MOVE WS-NX TO WS-DUP-WINNER-IX
137000     END-IF.
137100 312-EXIT.
137200     EXIT.
137300*
137400*    330-RANGE-PREFERENCE - STEP 3.  WHEN AT LEAST HALF OF THE
137500*    VALUES LOOK LIKE RANGES, THE NUMBER POOL IS NOT RESTRICTED
137600*    FURTHER HERE SINCE EACH VALUE ALREADY CONTRIBUTED ONLY ITS
137700*    FIRST EXTRACTED NUMBER - THE FLAG ONLY SUPPRESSES THE
137800*    THRESHOLD FILTER BELOW.
137900 330-RANGE-PREFERENCE.
138000     MOVE 0 TO WS-MRG-RANGE-LOOK-COUNT.
138100     PERFORM 331-TEST-ONE-RANGE-LOOK THRU 331-EXIT
138200         VARYING WS-CX FROM 1 BY 1
138300         UNTIL WS-CX > WS-REL-KEEP-COUNT.
138400 330-EXIT.
138500     EXIT.
138600*
138700 331-TEST-ONE-RANGE-LOOK.
138800     MOVE "N" TO WS-MATCH-SW.
138900     PERFORM 332-TEST-ONE-RANGE-WORD THRU 332-EXIT
139000         VARYING WS-RNG-IX FROM 1 BY 1
139100         UNTIL WS-RNG-IX > 5 OR WS-MATCHED.
139200     IF WS-MATCHED
139300         ADD 1 TO WS-MRG-RANGE-LOOK-COUNT
139400     END-IF.
139500 331-EXIT.
139600     EXIT.
139700*
139800 332-TEST-ONE-RANGE-WORD.
139900     INSPECT WS-REL-KEEP-VALUE (WS-CX) TALLYING WS-CNT-A
140000         FOR ALL WS-RNG-WORD (WS-RNG-IX) (1:2).
140100     IF WS-CNT-A > 0
140200         MOVE "Y" TO WS-MATCH-SW
140300     END-IF.
140400 332-EXIT.
140500     EXIT.
140600*
140700*    340-NOISE-FILTER - STEP 4.  MORE THAN 3 DISTINCT ROUNDED
140800*    VALUES AND A MINIMUM BELOW HALF THE MEDIAN DROPS EVERYTHING
140900*    BELOW THAT LINE.  THE VALUES ARE ALREADY SORTED IN ARRIVAL
141000*    ORDER SO THE MEDIAN IS APPROXIMATED BY THE MIDDLE ELEMENT OF
141100*    A SELECTION SORT COPY.
141200 340-NOISE-FILTER.
141300     MOVE 0 TO WS-MRG-DISTINCT-COUNT.
141400     PERFORM 341-COUNT-DISTINCT THRU 341-EXIT
141500         VARYING WS-NX FROM 1 BY 1
141600         UNTIL WS-NX > WS-MRG-NUM-COUNT.
141700     IF WS-MRG-DISTINCT-COUNT > 3
141800         PERFORM 342-SORT-VALUES THRU 342-EXIT
141900         COMPUTE WS-MRG-MEDIAN =
142000             WS-MRG-NUM-VALUE ((WS-MRG-NUM-COUNT / 2) + 1)
142100         MOVE WS-MRG-NUM-VALUE (1) TO WS-MRG-MIN
142200         COMPUTE WS-MRG-SPREAD = WS-MRG-MEDIAN * .5
142300         IF WS-MRG-MIN < WS-MRG-SPREAD
142400             PERFORM 343-DROP-BELOW-HALF THRU 343-EXIT
142500         END-IF
142600     END-IF.
142700 340-EXIT.
142800     EXIT.
142900*
143000 341-COUNT-DISTINCT.
143100     MOVE "N" TO WS-MATCH-SW.
143200     PERFORM 344-TEST-ONE-PRIOR THRU 344-EXIT
143300         VARYING WS-NX2 FROM 1 BY 1
143400         UNTIL WS-NX2 >= WS-NX OR WS-MATCHED.
143500     IF NOT WS-MATCHED
143600         ADD 1 TO WS-MRG-DISTINCT-COUNT
143700     END-IF.
143800 341-EXIT.
143900     EXIT.
144000*
144100 344-TEST-ONE-PRIOR.
144200     IF WS-MRG-NUM-VALUE (WS-NX2) = WS-MRG-NUM-VALUE (WS-NX)
144300         MOVE "Y" TO WS-MATCH-SW
144400     END-IF.
144500 344-EXIT.
144600     EXIT.
144700*
144800 342-SORT-VALUES.
144900     PERFORM 345-SORT-ONE-PASS THRU 345-EXIT
145000         VARYING WS-NX FROM 1 BY 1
145100         UNTIL WS-NX > WS-MRG-NUM-COUNT.
145200 342-EXIT.
145300     EXIT.
145400*
145500 345-SORT-ONE-PASS.
145600     PERFORM 346-SORT-ONE-COMPARE THRU 346-EXIT
145700         VARYING WS-NX2 FROM WS-NX + 1 BY 1
145800         UNTIL WS-NX2 > WS-MRG-NUM-COUNT.
145900 345-EXIT.
146000     EXIT.
146100*
146200 346-SORT-ONE-COMPARE.
146300     IF WS-MRG-NUM-VALUE (WS-NX2) < WS-MRG-NUM-VALUE (WS-NX)
146400         MOVE WS-MRG-NUM-VALUE (WS-NX) TO WS-MRG-MIN
146500         MOVE WS-MRG-NUM-VALUE (WS-NX2)
146600             TO WS-MRG-NUM-VALUE (WS-NX)
146700         MOVE WS-MRG-MIN TO WS-MRG-NUM-VALUE (WS-NX2)
146800     END-IF.
146900 346-EXIT.
147000     EXIT.
147100*
147200 343-DROP-BELOW-HALF.
147300     PERFORM 347-MARK-ONE-IF-LOW THRU 347-EXIT
147400         VARYING WS-NX FROM 1 BY 1
147500         UNTIL WS-NX > WS-MRG-NUM-COUNT.
147600 343-EXIT.
147700     EXIT.
147800*
147900 347-MARK-ONE-IF-LOW.
148000     IF WS-MRG-NUM-VALUE (WS-NX) < WS-MRG-SPREAD
148100         MOVE 0 TO WS-MRG-NUM-VALUE (WS-NX)
148200     END-IF.
148300 347-EXIT.
148400     EXIT.
148500*
148600*    350-THRESHOLD-FILTER - STEP 5.  ONLY WHEN RANGE-LOOK VALUES
148700*    ARE NOT THE MAJORITY.  SPREAD > 10% OF MAX KEEPS ALL; ALL
148800*    DISTINCT ROUNDED VALUES KEEPS ALL; OTHERWISE KEEP THE MAXIMUM
148900*    ONLY.
149000 350-THRESHOLD-FILTER.
149100     COMPUTE WS-CNT-A = WS-REL-KEEP-COUNT / 2.
149200     IF WS-MRG-RANGE-LOOK-COUNT < WS-CNT-A
149300         AND WS-MRG-NUM-COUNT > 1
149400         MOVE WS-MRG-NUM-VALUE (1) TO WS-MRG-MIN
149500         MOVE WS-MRG-NUM-VALUE (1) TO WS-MRG-MAX
149600         PERFORM 351-FIND-MIN-MAX THRU 351-EXIT
149700             VARYING WS-NX FROM 2 BY 1
149800             UNTIL WS-NX > WS-MRG-NUM-COUNT
149900         COMPUTE WS-MRG-SPREAD = WS-MRG-MAX - WS-MRG-MIN
150000         IF WS-MRG-MAX NOT = 0
150100             IF WS-MRG-SPREAD > (WS-MRG-MAX * .10)
150200                 CONTINUE
150300             ELSE
150400                 IF WS-MRG-DISTINCT-COUNT = WS-MRG-NUM-COUNT
150500                     CONTINUE
150600                 ELSE
150700                     PERFORM 352-KEEP-MAX-ONLY THRU 352-EXIT
150800                 END-IF
150900             END-IF
151000         END-IF
151100     END-IF.
151200 350-EXIT.
151300     EXIT.
151400*
151500 351-FIND-MIN-MAX.
151600     IF WS-MRG-NUM-VALUE (WS-NX) < WS-MRG-MIN
151700         MOVE WS-MRG-NUM-VALUE (WS-NX) TO WS-MRG-MIN
151800     END-IF.
151900     IF WS-MRG-NUM-VALUE (WS-NX) > WS-MRG-MAX
152000         MOVE WS-MRG-NUM-VALUE (WS-NX) TO WS-MRG-MAX
152100     END-IF.
152200 351-EXIT.
152300     EXIT.
152400*
152500 352-KEEP-MAX-ONLY.
152600     MOVE WS-MRG-MAX TO WS-MRG-NUM-VALUE (1).
152700     MOVE 1 TO WS-MRG-NUM-COUNT.
152800 352-EXIT.
152900     EXIT.
153000*
153100*    360-PREFIX-SELECT - STEP 6.  MOST FREQUENT CAPTURED PREFIX;
153200*    IF NONE, THE PARAMETER NAME; ELSE BLANK.
153300 360-PREFIX-SELECT.
153400     MOVE 0 TO WS-DUP-MAX-COUNT.
153500     MOVE SPACES TO WS-MRG-PREFIX-CHOSEN.
153600     PERFORM 361-SCORE-ONE-PREFIX THRU 361-EXIT
153700         VARYING WS-NX FROM 1 BY 1
153800         UNTIL WS-NX > WS-MRG-NUM-COUNT.
153900     IF WS-DUP-MAX-COUNT = 0
154000         MOVE LK-PARAM-NAME (1:10) TO WS-MRG-PREFIX-CHOSEN
154100     END-IF.
154200 360-EXIT.
154300     EXIT.
154400*
154500 361-SCORE-ONE-PREFIX.
154600     IF WS-MRG-PREFIX (WS-NX) NOT = SPACES
154700         MOVE 0 TO WS-CNT-A
154800         PERFORM 362-TALLY-ONE-PREFIX THRU 362-EXIT
154900             VARYING WS-NX2 FROM 1 BY 1
155000             UNTIL WS-NX2 > WS-MRG-NUM-COUNT
155100         IF WS-CNT-A > WS-DUP-MAX-COUNT
155200             MOVE WS-CNT-A TO WS-DUP-MAX-COUNT
155300             MOVE WS-MRG-PREFIX (WS-NX) TO WS-MRG-PREFIX-CHOSEN
155400         END-IF
155500     END-IF.
155600 361-EXIT.
155700     EXIT.
155800*
155900 362-TALLY-ONE-PREFIX.
156000     IF WS-MRG-PREFIX (WS-NX2) = WS-MRG-PREFIX (WS-NX)
156100         ADD 1 TO WS-CNT-A
156200     END-IF.
156300 362-EXIT.
156400     EXIT.
156500*
156600*    370-FORMAT-RESULT - STEPS 7 AND 8.  NO UNITS PRESENT GIVES
156700*    EXACT-MATCH OR NUMERIC-RANGE; UNITS PRESENT GIVES
156800*    UNIT-CONVERSION OR NUMERIC-RANGE AFTER CONVERTING EVERY
156900*    NUMBER TO THE FIRST UNIT ENCOUNTERED.
157000 370-FORMAT-RESULT.
157100     MOVE "N" TO WS-MRG-UNITS-PRESENT-SW.
157200     PERFORM 371-TEST-ONE-FOR-UNIT THRU 371-EXIT
157300         VARYING WS-NX FROM 1 BY 1
157400         UNTIL WS-NX > WS-MRG-NUM-COUNT OR WS-MRG-UNITS-PRESENT.
157500     IF WS-MRG-UNITS-PRESENT
157600         PERFORM 372-CONVERT-ALL-TO-FIRST THRU 372-EXIT
157700     END-IF.
157800     MOVE WS-MRG-NUM-VALUE (1) TO WS-MRG-MIN.
157900     MOVE WS-MRG-NUM-VALUE (1) TO WS-MRG-MAX.
158000     PERFORM 373-FIND-MIN-MAX-ROUNDED THRU 373-EXIT
158100         VARYING WS-NX FROM 2 BY 1
158200         UNTIL WS-NX > WS-MRG-NUM-COUNT.
158300     IF WS-MRG-MIN = WS-MRG-MAX
158400         MOVE SPACES TO WS-RESULT-VALUE
158500         MOVE WS-MRG-MIN TO WS-FMT-VALUE
158600         PERFORM 900-FORMAT-NUMBER THRU 900-FMT-EXIT
158700         STRING WS-MRG-PREFIX-CHOSEN DELIMITED BY SPACE
158800                 WS-FMT-RESULT DELIMITED BY SPACE
158900                 WS-MRG-FIRST-UNIT DELIMITED BY SPACE
159000             INTO WS-RESULT-VALUE
159100         IF WS-MRG-UNITS-PRESENT
159200             MOVE "UNIT-CONVERSION" TO WS-RESULT-TYPE
159300         ELSE
159400             MOVE "EXACT-MATCH" TO WS-RESULT-TYPE
159500         END-IF
159600     ELSE
159700         MOVE SPACES TO WS-RESULT-VALUE
159800         MOVE WS-MRG-MIN TO WS-FMT-VALUE
159900         PERFORM 900-FORMAT-NUMBER THRU 900-FMT-EXIT
160000         STRING WS-MRG-PREFIX-CHOSEN DELIMITED BY SPACE
160100                 WS-FMT-RESULT DELIMITED BY SPACE "-"
160200             INTO WS-RESULT-VALUE
160300         MOVE WS-MRG-MAX TO WS-FMT-VALUE
160400         PERFORM 900-FORMAT-NUMBER THRU 900-FMT-EXIT
160500         PERFORM 374-APPEND-MAX THRU 374-EXIT
160600         MOVE "NUMERIC-RANGE" TO WS-RESULT-TYPE
160700     END-IF.
160800     MOVE "Y" TO WS-RESOLVED-SW.
160900 370-EXIT.
161000     EXIT.
161100*
161200 371-TEST-ONE-FOR-UNIT.
161300     IF WS-MRG-NUM-UNIT (WS-NX) NOT = SPACES
161400         MOVE "Y" TO WS-MRG-UNITS-PRESENT-SW
161500         MOVE WS-MRG-NUM-UNIT (WS-NX) TO WS-MRG-FIRST-UNIT
161600     END-IF.
161700 371-EXIT.
161800     EXIT.
161900*
162000 372-CONVERT-ALL-TO-FIRST.
162100     PERFORM 375-CONVERT-ONE-VALUE THRU 375-EXIT
162200         VARYING WS-NX FROM 1 BY 1
162300         UNTIL WS-NX > WS-MRG-NUM-COUNT.
162400 372-EXIT.
162500     EXIT.
162600*
162700 375-CONVERT-ONE-VALUE.
162800     IF WS-MRG-NUM-UNIT (WS-NX) NOT = SPACES
162900         AND WS-MRG-NUM-UNIT (WS-NX) NOT = WS-MRG-FIRST-UNIT
163000         PERFORM 460-CONVERT-UNIT THRU 460-EXIT
163100         MOVE WS-FMT-VALUE TO WS-MRG-NUM-VALUE (WS-NX)
163200     END-IF.
163300 375-EXIT.
163400     EXIT.
163500*
163600 373-FIND-MIN-MAX-ROUNDED.
163700     IF WS-MRG-NUM-VALUE (WS-NX) < WS-MRG-MIN
163800         MOVE WS-MRG-NUM-VALUE (WS-NX) TO WS-MRG-MIN
163900     END-IF.
164000     IF WS-MRG-NUM-VALUE (WS-NX) > WS-MRG-MAX
164100         MOVE WS-MRG-NUM-VALUE (WS-NX) TO WS-MRG-MAX
164200     END-IF.
164300 373-EXIT.
164400     EXIT.
164500*
164600 374-APPEND-MAX.
164700     MOVE SPACES TO WS-TRIM-SOURCE.
164800     MOVE WS-RESULT-VALUE TO WS-TRIM-SOURCE.
164900     PERFORM 800-TRIM-FIELD THRU 800-EXIT.
165000     MOVE SPACES TO WS-RESULT-VALUE.
165100     STRING WS-TRIM-RESULT DELIMITED BY SPACE
165200             WS-FMT-RESULT DELIMITED BY SPACE
165300             WS-MRG-FIRST-UNIT DELIMITED BY SPACE
165400         INTO WS-RESULT-VALUE.
165500 374-EXIT.
165600     EXIT.
165700*
165800*    400-EXTRACT-NUMERIC-INFO - NUMERIC EXTRACTION ON
165900*    WS-EXTRACT-SOURCE.  PARENTHESIZED FORMS ARE HANDLED FIRST AND
166000*    MARK THEIR CHARACTERS CONSUMED; THE GENERAL SCAN THEN PICKS
166100*    UP EVERYTHING ELSE.
166200 400-EXTRACT-NUMERIC-INFO.
166300     MOVE 0 TO WS-NI-COUNT.
166400     PERFORM 401-CLEAR-ONE-FLAG THRU 401-EXIT
166500         VARYING WS-GX FROM 1 BY 1
166600         UNTIL WS-GX > 60.
166700     PERFORM 410-SCAN-PARENS THRU 410-EXIT.
166800     PERFORM 440-GENERAL-SCAN THRU 440-EXIT.
166900 400-EXIT.
167000     EXIT.
167100*
167200 401-CLEAR-ONE-FLAG.
167300     MOVE "N" TO WS-CONSUMED-FLAG (WS-GX).
167400 401-EXIT.
167500     EXIT.
167600*
167700*    410-SCAN-PARENS - RULES 1-3.  FOR EACH "(" ... ")" PAIR, AN
167800*    INTERIOR MADE MOSTLY OF DIGITS IS A REVERSE-PARENTHESIZED
167900*    NUMBER LIST WHOSE UNIT FOLLOWS THE CLOSE PAREN (RULE 3); AN
168000*    INTERIOR MADE MOSTLY OF LETTERS IS A UNIT, AND THE NUMBER(S)
168100*    BEFORE THE OPEN PAREN ARE THE VALUE(S) (RULES 1-2).
168200 410-SCAN-PARENS.
168300     PERFORM 411-TEST-ONE-POS THRU 411-EXIT
168400         VARYING WS-PX FROM 1 BY 1
168500         UNTIL WS-PX > 60.
168600 410-EXIT.
168700     EXIT.
168800*
168900 411-TEST-ONE-POS.
169000     IF WS-EXTRACT-SOURCE (WS-PX:1) = "("
169100         MOVE WS-PX TO WS-PAREN-OPEN-POS
169200         MOVE 0 TO WS-PAREN-CLOSE-POS
169300         PERFORM 412-FIND-CLOSE THRU 412-EXIT
169400             VARYING WS-GX FROM WS-PX + 1 BY 1
169500             UNTIL WS-GX > 60 OR WS-PAREN-CLOSE-POS NOT = 0
169600         IF WS-PAREN-CLOSE-POS NOT = 0
169700             PERFORM 413-CLASSIFY-INTERIOR THRU 413-EXIT
169800             IF WS-PAREN-DIGIT-CNT > WS-PAREN-ALPHA-CNT
169900                 PERFORM 414-HANDLE-REVERSE-PAREN THRU 414-EXIT
170000             ELSE
170100                 PERFORM 415-HANDLE-FORWARD-PAREN THRU 415-EXIT
170200             END-IF
170300         END-IF
170400     END-IF.
170500 411-EXIT.
170600     EXIT.
170700*
170800 412-FIND-CLOSE.
170900     IF WS-EXTRACT-SOURCE (WS-GX:1) = ")"
171000         MOVE WS-GX TO WS-PAREN-CLOSE-POS
171100     END-IF.
171200 412-EXIT.
171300     EXIT.
171400*
171500 413-CLASSIFY-INTERIOR.
171600     MOVE 0 TO WS-PAREN-DIGIT-CNT.
171700     MOVE 0 TO WS-PAREN-ALPHA-CNT.
171800     MOVE WS-PAREN-OPEN-POS TO WS-PAREN-INT-START.
171900     ADD 1 TO WS-PAREN-INT-START.
172000     COMPUTE WS-PAREN-INT-LEN =
172100         WS-PAREN-CLOSE-POS - WS-PAREN-OPEN-POS - 1.
172200     IF WS-PAREN-INT-LEN > 0
172300         PERFORM 416-CLASSIFY-ONE-CHAR THRU 416-EXIT
172400             VARYING WS-GX FROM WS-PAREN-INT-START BY 1
172500             UNTIL WS-GX > WS-PAREN-CLOSE-POS - 1
172600     END-IF.
172700 413-EXIT.
172800     EXIT.
172900*
173000 416-CLASSIFY-ONE-CHAR.
173100     IF WS-EXTRACT-SOURCE (WS-GX:1) IS NUMERIC
173200         ADD 1 TO WS-PAREN-DIGIT-CNT
173300     ELSE
173400         IF WS-EXTRACT-SOURCE (WS-GX:1) NOT = SPACE
173500             AND WS-EXTRACT-SOURCE (WS-GX:1) NOT = ","
173600             AND WS-EXTRACT-SOURCE (WS-GX:1) NOT = "."
173700             AND WS-EXTRACT-SOURCE (WS-GX:1) NOT = "-"
173800             AND WS-EXTRACT-SOURCE (WS-GX:1) NOT = "~"
173900             ADD 1 TO WS-PAREN-ALPHA-CNT
174000         END-IF
174100     END-IF.
174200 416-EXIT.
174300     EXIT.
174400*
174500*    414-HANDLE-REVERSE-PAREN - RULE 3.  EXTRACT NUMBER(S) FROM
174600*    INSIDE THE PARENS; THE UNIT IS THE TEXT STARTING JUST AFTER
174700*    THE CLOSE PAREN.
174800 414-HANDLE-REVERSE-PAREN.
174900     MOVE SPACES TO WS-PAREN-UNIT.
175000     PERFORM 417-CAPTURE-TRAILING-UNIT THRU 417-EXIT.
175100     MOVE WS-EXTRACT-SOURCE TO WS-SCANNUM-SOURCE.
175200     MOVE WS-PAREN-INT-START TO WS-SCANNUM-START.
175300     PERFORM 418-SCAN-ONE-PAREN-NUMBER THRU 418-EXIT
175400         UNTIL WS-SCANNUM-START > WS-PAREN-CLOSE-POS - 1
175500         OR NOT WS-SCANNUM-FOUND.
175600     PERFORM 419-MARK-PAREN-CONSUMED THRU 419-EXIT.
175700 414-EXIT.
175800     EXIT.
175900*
176000 417-CAPTURE-TRAILING-UNIT.
176100     MOVE 0 TO WS-GX.
176200     PERFORM 420-COPY-UNIT-CHAR THRU 420-EXIT
176300         VARYING WS-GX FROM WS-PAREN-CLOSE-POS + 1 BY 1
176400         UNTIL WS-GX > 60 OR WS-GX > WS-PAREN-CLOSE-POS + 10.
176500 417-EXIT.
176600     EXIT.
176700*
176800 420-COPY-UNIT-CHAR.
176900     IF WS-EXTRACT-SOURCE (WS-GX:1) NOT = SPACE
177000         AND WS-EXTRACT-SOURCE (WS-GX:1) IS ALPHABETIC
177100         MOVE WS-EXTRACT-SOURCE (WS-GX:1)
177200             TO WS-PAREN-UNIT (WS-GX - WS-PAREN-CLOSE-POS:1)
177300     END-IF.
177400 420-EXIT.
177500     EXIT.
177600*
177700 418-SCAN-ONE-PAREN-NUMBER.
177800     MOVE "N" TO WS-SCANNUM-FOUND-SW.
177900     PERFORM 421-FIND-NEXT-PAREN-DIGIT THRU 421-EXIT.
178000     IF WS-SCANNUM-FOUND
178100         PERFORM 900-SCAN-NUMBER-AT THRU 900-EXIT
178200         IF WS-NI-COUNT < 20
178300             ADD 1 TO WS-NI-COUNT
178400             MOVE WS-SCANNUM-VALUE
178500                 TO WS-NI-TAB-VALUE (WS-NI-COUNT)
178600             MOVE WS-PAREN-UNIT TO WS-NI-TAB-UNIT (WS-NI-COUNT)
178700             MOVE "Y" TO WS-NI-TAB-PAREN (WS-NI-COUNT)
178800         END-IF
178900         COMPUTE WS-SCANNUM-START = WS-SCANNUM-END + 1
179000     ELSE
179100         MOVE WS-PAREN-CLOSE-POS TO WS-SCANNUM-START
179200     END-IF.
179300 418-EXIT.
179400     EXIT.
179500*
179600 421-FIND-NEXT-PAREN-DIGIT.
179700     PERFORM 422-TEST-ONE-PAREN-POS THRU 422-EXIT
179800         VARYING WS-GX FROM WS-SCANNUM-START BY 1
179900         UNTIL WS-GX > WS-PAREN-CLOSE-POS - 1 OR WS-SCANNUM-FOUND.
180000 421-EXIT.
180100     EXIT.
180200*
180300 422-TEST-ONE-PAREN-POS.
180400     IF WS-EXTRACT-SOURCE (WS-GX:1) IS NUMERIC
180500         MOVE WS-GX TO WS-SCANNUM-START
180600         MOVE "Y" TO WS-SCANNUM-FOUND-SW
180700     END-IF.
180800 422-EXIT.
180900     EXIT.
181000*
181100 419-MARK-PAREN-CONSUMED.
181200     PERFORM 423-MARK-ONE-CONSUMED THRU 423-EXIT
181300         VARYING WS-GX FROM WS-PAREN-OPEN-POS BY 1
181400         UNTIL WS-GX > WS-PAREN-CLOSE-POS + 10 OR WS-GX > 60.
181500 419-EXIT.
181600     EXIT.
181700*
181800 423-MARK-ONE-CONSUMED.
181900     MOVE "Y" TO WS-CONSUMED-FLAG (WS-GX).
182000 423-EXIT.
182100     EXIT.
182200*
182300*    415-HANDLE-FORWARD-PAREN - RULES 1-2.  THE UNIT IS THE
182400*    INTERIOR TEXT; THE VALUE(S) ARE THE DIGIT RUN IMMEDIATELY
182500*    BEFORE THE OPEN PAREN, SPLIT ON AN EMBEDDED DASH OR ~/至 FOR
182600*    A TWO-NUMBER RANGE.
182700 415-HANDLE-FORWARD-PAREN.
182800     MOVE SPACES TO WS-PAREN-UNIT.
182900     IF WS-PAREN-INT-LEN > 0 AND WS-PAREN-INT-LEN <= 10
183000         MOVE WS-EXTRACT-SOURCE
183100             (WS-PAREN-INT-START:WS-PAREN-INT-LEN)
183200             TO WS-PAREN-UNIT
183300     END-IF.
183400     MOVE 0 TO WS-PAREN-DASH-POS.
183500     PERFORM 424-FIND-DIGIT-RUN-START THRU 424-EXIT.
183600     IF WS-SCANNUM-FOUND
183700         MOVE WS-EXTRACT-SOURCE TO WS-SCANNUM-SOURCE
183800         PERFORM 900-SCAN-NUMBER-AT THRU 900-EXIT
183900         IF WS-NI-COUNT < 20
184000             ADD 1 TO WS-NI-COUNT
184100             MOVE WS-SCANNUM-VALUE
184200                 TO WS-NI-TAB-VALUE (WS-NI-COUNT)
184300             MOVE WS-PAREN-UNIT TO WS-NI-TAB-UNIT (WS-NI-COUNT)
184400             MOVE "Y" TO WS-NI-TAB-PAREN (WS-NI-COUNT)
184500         END-IF
184600     END-IF.
184700     PERFORM 419-MARK-PAREN-CONSUMED THRU 419-EXIT.
184800 415-EXIT.
184900     EXIT.
185000*
185100 424-FIND-DIGIT-RUN-START.
185200     MOVE "N" TO WS-SCANNUM-FOUND-SW.
185300     MOVE WS-PAREN-OPEN-POS TO WS-GX.
185400     SUBTRACT 1 FROM WS-GX.
185500     PERFORM 425-BACK-UP-ONE THRU 425-EXIT
185600         UNTIL WS-GX < 1
185700         OR NOT WS-EXTRACT-SOURCE (WS-GX:1) IS NUMERIC.
185800     IF WS-GX < WS-PAREN-OPEN-POS - 1
185900         MOVE WS-GX TO WS-SCANNUM-START
186000         ADD 1 TO WS-SCANNUM-START
186100         MOVE "Y" TO WS-SCANNUM-FOUND-SW
186200     END-IF.
186300 424-EXIT.
186400     EXIT.
186500*
186600 425-BACK-UP-ONE.
186700     SUBTRACT 1 FROM WS-GX.
186800 425-EXIT.
186900     EXIT.
187000*
187100*    440-GENERAL-SCAN - RULE 4.  EVERY UNCONSUMED DIGIT RUN
187200*    BECOMES AN ENTRY; A UNIT TOKEN MAY FOLLOW.  A LEADING "-" IS
187300*    A RANGE MARK UNLESS IT FOLLOWS WHITESPACE OR A COMPARISON
187400*    OPERATOR, IN WHICH CASE THE NUMBER IS SIGNED.
187500 440-GENERAL-SCAN.
187600     PERFORM 441-TEST-ONE-START-POS THRU 441-EXIT
187700         VARYING WS-GX FROM 1 BY 1
187800         UNTIL WS-GX > 60.
187900 440-EXIT.
188000     EXIT.
188100*
188200 441-TEST-ONE-START-POS.
188300     IF WS-CONSUMED-FLAG (WS-GX) = "N"
188400         AND WS-EXTRACT-SOURCE (WS-GX:1) IS NUMERIC
188500         IF WS-GX = 1
188600             MOVE "N" TO WS-MATCH-SW
188700         ELSE
188800             IF WS-CONSUMED-FLAG (WS-GX - 1) = "Y"
188900                 MOVE "N" TO WS-MATCH-SW
189000             ELSE
189100                 IF WS-EXTRACT-SOURCE (WS-GX - 1:1) IS NUMERIC
189200                     MOVE "Y" TO WS-MATCH-SW
189300                 ELSE
189400                     MOVE "N" TO WS-MATCH-SW
189500                 END-IF
189600             END-IF
189700         END-IF
189800         IF NOT WS-MATCHED
189900             PERFORM 442-SCAN-ONE-GENERAL-NUMBER THRU 442-EXIT
190000         END-IF
190100     END-IF.
190200 441-EXIT.
190300     EXIT.
190400*
190500 442-SCAN-ONE-GENERAL-NUMBER.
190600     MOVE 1 TO WS-SCANNUM-SIGN.
190700     IF WS-GX > 1
190800         IF WS-EXTRACT-SOURCE (WS-GX - 1:1) = "-"
190900             PERFORM 443-CHECK-SIGNED-MINUS THRU 443-EXIT
191000         END-IF
191100     END-IF.
191200     MOVE WS-EXTRACT-SOURCE TO WS-SCANNUM-SOURCE.
191300     MOVE WS-GX TO WS-SCANNUM-START.
191400     PERFORM 900-SCAN-NUMBER-AT THRU 900-EXIT.
191500     IF WS-SCANNUM-SIGN < 0
191600         COMPUTE WS-SCANNUM-VALUE = WS-SCANNUM-VALUE * -1
191700     END-IF.
191800     IF WS-NI-COUNT < 20
191900         ADD 1 TO WS-NI-COUNT
192000         MOVE WS-SCANNUM-VALUE TO WS-NI-TAB-VALUE (WS-NI-COUNT)
192100         PERFORM 444-CAPTURE-TRAILING-UNIT THRU 444-EXIT
192200         MOVE "N" TO WS-NI-TAB-PAREN (WS-NI-COUNT)
192300     END-IF.
192400     PERFORM 445-MARK-NUMBER-CONSUMED THRU 445-EXIT
192500         VARYING WS-GX FROM WS-GX BY 1
192600         UNTIL WS-GX > WS-SCANNUM-END.
192700 442-EXIT.
192800     EXIT.
192900*
193000 445-MARK-NUMBER-CONSUMED.
193100     MOVE "Y" TO WS-CONSUMED-FLAG (WS-GX).
193200 445-EXIT.
193300     EXIT.
193400*
193500 443-CHECK-SIGNED-MINUS.
193600     IF WS-GX = 2
193700         MOVE -1 TO WS-SCANNUM-SIGN
193800     ELSE
193900         IF WS-EXTRACT-SOURCE (WS-GX - 2:1) = SPACE
194000             OR WS-EXTRACT-SOURCE (WS-GX - 2:1) = "≥"
194100             OR WS-EXTRACT-SOURCE (WS-GX - 2:1) = "≤"
194200             OR WS-EXTRACT-SOURCE (WS-GX - 2:1) = ">"
194300             OR WS-EXTRACT-SOURCE (WS-GX - 2:1) = "<"
194400             OR WS-EXTRACT-SOURCE (WS-GX - 2:1) = "="
194500             MOVE -1 TO WS-SCANNUM-SIGN
194600         END-IF
194700     END-IF.
194800 443-EXIT.
194900     EXIT.
195000*
195100*    444-CAPTURE-TRAILING-UNIT - A UNIT TOKEN IS LETTERS, °, ℃,
195200*    μ, /, OR CJK CHARACTERS IMMEDIATELY AFTER THE NUMBER (ONE
195300*    OPTIONAL SPACE ALLOWED).
195400 444-CAPTURE-TRAILING-UNIT.
195500     MOVE SPACES TO WS-NI-TAB-UNIT (WS-NI-COUNT).
195600     MOVE WS-SCANNUM-END TO WS-PX.
195700     ADD 1 TO WS-PX.
195800     IF WS-PX <= 60
195900         IF WS-EXTRACT-SOURCE (WS-PX:1) = SPACE
196000             ADD 1 TO WS-PX
196100         END-IF
196200     END-IF.
196300     PERFORM 446-COPY-ONE-UNIT-CHAR THRU 446-EXIT
196400         VARYING WS-GX FROM WS-PX BY 1
196500         UNTIL WS-GX > 60 OR WS-GX > WS-PX + 9.
196600 444-EXIT.
196700     EXIT.
196800*
196900 446-COPY-ONE-UNIT-CHAR.
197000     IF WS-EXTRACT-SOURCE (WS-GX:1) NOT = SPACE
197100         AND WS-EXTRACT-SOURCE (WS-GX:1) NOT IS NUMERIC
197200         AND WS-EXTRACT-SOURCE (WS-GX:1) NOT = ","
197300         AND WS-EXTRACT-SOURCE (WS-GX:1) NOT = "-"
197400         AND WS-EXTRACT-SOURCE (WS-GX:1) NOT = "~"
197500         MOVE WS-EXTRACT-SOURCE (WS-GX:1)
197600             TO WS-NI-TAB-UNIT (WS-NI-COUNT) (WS-GX - WS-PX + 1:1)
197700         MOVE "Y" TO WS-CONSUMED-FLAG (WS-GX)
197800     END-IF.
197900 446-EXIT.
198000     EXIT.
198100*
198200*    450-FIND-UNIT-CATEGORY - LOOKS UP WS-MRG-NUM-UNIT (WS-NX) AND
198300*    WS-MRG-NUM-UNIT (WS-NX2) IN THE UNIT TABLE; SETS WS-MATCH-SW
198400*    TO "N" WHEN THEY ARE NOT IN THE SAME CATEGORY.
198500 450-FIND-UNIT-CATEGORY.
198600     MOVE 0 TO WS-UT-FROM-IX.
198700     MOVE WS-MRG-NUM-UNIT (WS-NX) TO WS-LOW-SOURCE.
198800     INSPECT WS-LOW-SOURCE CONVERTING WS-LOW-LIT TO WS-UP-LIT.
198900     PERFORM 451-TEST-ONE-UNIT THRU 451-EXIT
199000         VARYING WS-UT-IX FROM 1 BY 1
199100         UNTIL WS-UT-IX > WS-UT-COUNT OR WS-UT-FROM-IX NOT = 0.
199200     MOVE 0 TO WS-UT-TO-IX.
199300     MOVE WS-MRG-NUM-UNIT (WS-NX2) TO WS-LOW-SOURCE.
199400     INSPECT WS-LOW-SOURCE CONVERTING WS-LOW-LIT TO WS-UP-LIT.
199500     PERFORM 452-TEST-ONE-UNIT-2 THRU 452-EXIT
199600         VARYING WS-UT-IX FROM 1 BY 1
199700         UNTIL WS-UT-IX > WS-UT-COUNT OR WS-UT-TO-IX NOT = 0.
199800     MOVE "N" TO WS-MATCH-SW.
199900     IF WS-UT-FROM-IX NOT = 0 AND WS-UT-TO-IX NOT = 0
200000         IF WS-UT-CATEGORY (WS-UT-FROM-IX)
200100             = WS-UT-CATEGORY (WS-UT-TO-IX)
200200             MOVE "Y" TO WS-MATCH-SW
200300         END-IF
200400     END-IF.
200500 450-EXIT.
200600     EXIT.
200700*
200800 451-TEST-ONE-UNIT.
200900     IF WS-LOW-SOURCE (1:10) = WS-UT-UNIT (WS-UT-IX)
201000         MOVE WS-UT-IX TO WS-UT-FROM-IX
201100     END-IF.
201200 451-EXIT.
201300     EXIT.
201400*
201500 452-TEST-ONE-UNIT-2.
201600     IF WS-LOW-SOURCE (1:10) = WS-UT-UNIT (WS-UT-IX)
201700         MOVE WS-UT-IX TO WS-UT-TO-IX
201800     END-IF.
201900 452-EXIT.
202000     EXIT.
202100*
202200*    460-CONVERT-UNIT - WS-FMT-VALUE = WS-MRG-NUM-VALUE (WS-NX)
202300*    CONVERTED FROM WS-MRG-NUM-UNIT (WS-NX) TO WS-MRG-FIRST-UNIT.
202400*    TEMPERATURE USES THE C-TO-F FORMULA (2 DECIMALS); ALL OTHER
202500*    CATEGORIES USE THE BASE-UNIT FACTOR RATIO (4 DECIMALS).
202600 460-CONVERT-UNIT.
202700     MOVE WS-MRG-NUM-VALUE (WS-NX) TO WS-FMT-VALUE.
202800     MOVE WS-MRG-NUM-UNIT (WS-NX) TO WS-LOW-SOURCE.
202900     INSPECT WS-LOW-SOURCE CONVERTING WS-LOW-LIT TO WS-UP-LIT.
203000     MOVE 0 TO WS-UT-FROM-IX.
203100     PERFORM 451-TEST-ONE-UNIT THRU 451-EXIT
203200         VARYING WS-UT-IX FROM 1 BY 1
203300         UNTIL WS-UT-IX > WS-UT-COUNT OR WS-UT-FROM-IX NOT = 0.
203400     IF WS-UT-FROM-IX NOT = 0
203500         IF WS-UT-CATEGORY (WS-UT-FROM-IX) = "TEMPERATURE"
203600             IF WS-UT-UNIT (WS-UT-FROM-IX) = "C"
203700                 COMPUTE WS-FMT-VALUE ROUNDED =
203800                     WS-MRG-NUM-VALUE (WS-NX) * 9 / 5 + 32
203900             ELSE
204000                 COMPUTE WS-FMT-VALUE ROUNDED =
204100                     (WS-MRG-NUM-VALUE (WS-NX) - 32) * 5 / 9
204200             END-IF
204300         ELSE
204400             MOVE WS-MRG-FIRST-UNIT TO WS-LOW-SOURCE
204500             INSPECT WS-LOW-SOURCE
204600                 CONVERTING WS-LOW-LIT TO WS-UP-LIT
204700             MOVE 0 TO WS-UT-TO-IX
204800             PERFORM 452-TEST-ONE-UNIT-2 THRU 452-EXIT
204900                 VARYING WS-UT-IX FROM 1 BY 1
205000                 UNTIL WS-UT-IX > WS-UT-COUNT
205100                 OR WS-UT-TO-IX NOT = 0
205200             IF WS-UT-TO-IX NOT = 0
205300                 COMPUTE WS-FMT-VALUE ROUNDED =
205400                     WS-MRG-NUM-VALUE (WS-NX)
205500                         * WS-UT-FACTOR (WS-UT-FROM-IX)
205600                         / WS-UT-FACTOR (WS-UT-TO-IX)
205700             END-IF
205800         END-IF
205900     END-IF.
206000 460-EXIT.
206100     EXIT.
206200*
206300*    800-TRIM-FIELD - TRIMS WS-TRIM-SOURCE LEFT AND RIGHT INTO
206400*    WS-TRIM-RESULT, ALSO SETTING WS-TRIM-LEN.
206500 800-TRIM-FIELD.
206600     MOVE SPACES TO WS-TRIM-RESULT.
206700     MOVE 0 TO WS-TRIM-START.
206800     MOVE 0 TO WS-TRIM-END.
206900     MOVE 0 TO WS-TRIM-LEN.
207000     PERFORM 801-FIND-START THRU 801-EXIT
207100         VARYING WS-TX FROM 1 BY 1
207200         UNTIL WS-TX > 60 OR WS-TRIM-START NOT = 0.
207300     IF WS-TRIM-START NOT = 0
207400         PERFORM 802-FIND-END THRU 802-EXIT
207500             VARYING WS-TX FROM 60 BY -1
207600             UNTIL WS-TX < 1 OR WS-TRIM-END NOT = 0
207700         COMPUTE WS-TRIM-LEN = WS-TRIM-END - WS-TRIM-START + 1
207800         MOVE WS-TRIM-SOURCE (WS-TRIM-START:WS-TRIM-LEN)
207900             TO WS-TRIM-RESULT
208000     END-IF.
208100 800-EXIT.
208200     EXIT.
208300*
208400 801-FIND-START.
208500     IF WS-TRIM-SOURCE (WS-TX:1) NOT = SPACE
208600         MOVE WS-TX TO WS-TRIM-START
208700     END-IF.
208800 801-EXIT.
208900     EXIT.
209000*
209100 802-FIND-END.
209200     IF WS-TRIM-SOURCE (WS-TX:1) NOT = SPACE
209300         MOVE WS-TX TO WS-TRIM-END
209400     END-IF.
209500 802-EXIT.
209600     EXIT.
209700*
209800*    900-SCAN-NUMBER-AT - ACCUMULATES DIGITS FROM SCANNUM-SOURCE
209900*    STARTING AT WS-SCANNUM-START (WHICH MUST ALREADY BE A DIGIT
210000*    POSITION).  A SINGLE COMMA INSIDE THE RUN IS A THOUSANDS
210100*    SEPARATOR AND IS SKIPPED; A SINGLE DOT STARTS THE DECIMAL
210200*    PORTION.  NO INTRINSIC FUNCTION IS USED - THE CHARACTER-TO-
210300*    DIGIT CONVERSION IS DONE BY REDEFINES, AS IN CMPLEVAL.
210400 900-SCAN-NUMBER-AT.
210500     MOVE 0 TO WS-SCANNUM-ACCUM.
210600     MOVE 0 TO WS-SCANNUM-DEC-PLACES.
210700     MOVE "N" TO WS-SCANNUM-SEEN-DOT-SW.
210800     MOVE "N" TO WS-SCANNUM-STOP-SW.
210900     MOVE WS-SCANNUM-START TO WS-SCANNUM-END.
211000     SUBTRACT 1 FROM WS-SCANNUM-END.
211100     PERFORM 901-SCAN-ONE-DIGIT-CHAR THRU 901-EXIT
211200         VARYING WS-GX FROM WS-SCANNUM-START BY 1
211300         UNTIL WS-GX > 60 OR WS-SCANNUM-STOP.
211400     COMPUTE WS-SCANNUM-VALUE = WS-SCANNUM-ACCUM.
211500     PERFORM 902-SCALE-RESULT THRU 902-EXIT
211600         VARYING WS-GX FROM 1 BY 1
211700         UNTIL WS-GX > WS-SCANNUM-DEC-PLACES.
211800     MOVE "Y" TO WS-SCANNUM-FOUND-SW.
211900 900-EXIT.
212000     EXIT.
212100*
212200 901-SCAN-ONE-DIGIT-CHAR.
212300     IF WS-SCANNUM-SOURCE (WS-GX:1) IS NUMERIC
212400         MOVE WS-SCANNUM-SOURCE (WS-GX:1) TO WS-DC-CHAR
212500         COMPUTE WS-SCANNUM-ACCUM =
212600             WS-SCANNUM-ACCUM * 10 + WS-DC-DIGIT
212700         IF WS-SCANNUM-SEEN-DOT
212800             ADD 1 TO WS-SCANNUM-DEC-PLACES
212900         END-IF
213000         MOVE WS-GX TO WS-SCANNUM-END
213100     ELSE
213200         IF WS-SCANNUM-SOURCE (WS-GX:1) = ","
213300             MOVE WS-GX TO WS-SCANNUM-END
213400         ELSE
213500             IF WS-SCANNUM-SOURCE (WS-GX:1) = "."
213600                 AND NOT WS-SCANNUM-SEEN-DOT
213700                 MOVE "Y" TO WS-SCANNUM-SEEN-DOT-SW
213800                 MOVE WS-GX TO WS-SCANNUM-END
213900             ELSE
214000                 MOVE "Y" TO WS-SCANNUM-STOP-SW
214100             END-IF
214200         END-IF
214300     END-IF.
214400 901-EXIT.
214500     EXIT.
214600*
214700 902-SCALE-RESULT.
214800     COMPUTE WS-SCANNUM-VALUE ROUNDED = WS-SCANNUM-VALUE / 10.
214900 902-EXIT.
215000     EXIT.
215100*
215200*    900-FORMAT-NUMBER - EDITS WS-FMT-VALUE INTO WS-FMT-RESULT
215300*    TRAILING FRACTION ZEROS SUPPRESSED (5.0 PRINTS AS 5, 2.50 AS
215400*    2.5).
215500 900-FORMAT-NUMBER.
215600     MOVE WS-FMT-VALUE TO WS-FMT-EDIT.
215700     MOVE SPACES TO WS-TRIM-SOURCE.
215800     MOVE WS-FMT-EDIT TO WS-TRIM-SOURCE.
215900     PERFORM 800-TRIM-FIELD THRU 800-EXIT.
216000     MOVE WS-TRIM-RESULT TO WS-FMT-RESULT.
216100     PERFORM 903-STRIP-TRAILING-ZEROS THRU 903-EXIT.
216200 900-FMT-EXIT.
216300     EXIT.
216400*
216500 903-STRIP-TRAILING-ZEROS.
216600     INSPECT WS-FMT-RESULT TALLYING WS-CNT-A FOR ALL ".".
216700     IF WS-CNT-A > 0
216800         PERFORM 904-TRIM-ZERO-RIGHT THRU 904-EXIT
216900             VARYING WS-TX FROM 20 BY -1
217000             UNTIL WS-TX < 1
217100             OR WS-FMT-RESULT (WS-TX:1) NOT = SPACE
217200             AND WS-FMT-RESULT (WS-TX:1) NOT = "0"
217300         IF WS-TX >= 1
217400             IF WS-FMT-RESULT (WS-TX:1) = "."
217500                 MOVE SPACE TO WS-FMT-RESULT (WS-TX:1)
217600             END-IF
217700         END-IF
217800     END-IF.
217900 903-EXIT.
218000     EXIT.
218100*
218200 904-TRIM-ZERO-RIGHT.
218300     IF WS-FMT-RESULT (WS-TX:1) = "0"
218400         MOVE SPACE TO WS-FMT-RESULT (WS-TX:1)
218500     END-IF.
218600 904-EXIT.
218700     EXIT.
218800*
218900 END PROGRAM FUSENGIN.
