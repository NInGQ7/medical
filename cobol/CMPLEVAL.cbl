000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CMPLEVAL.
000300 AUTHOR. R A MCNEELY.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 04/21/88.
000600 DATE-COMPILED. 04/21/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED BY FUSEDRV ONCE PER VENDOR COLUMN ON EVERY ROW
001300*          THAT IS NOT A MANUAL-REVIEW ROW.  COMPARES ONE VENDOR'S
001400*          QUOTED VALUE AGAINST THE FUSED VALUE FOR THE ROW AND
001500*          RETURNS A ONE-CHARACTER MARK -
001600*              'G' - VENDOR QUOTED NO DATA
001700*              'B' - VENDOR VALUE COMPLIES WITH THE FUSED VALUE
001800*              'N' - VENDOR VALUE DOES NOT COMPLY
001900*          THE RULE TABLE BELOW TELLS THIS PROGRAM WHETHER A
002000*          PARAMETER IS JUDGED AS TEXT, AS A NUMERIC QUANTITY WITH
002100*          A TOLERANCE, OR A MULTI-VALUE LIST (INTERFACE COUNTS,
002200*          FEATURE LISTS).  THE TABLE IS REBUILT EVERY CALL FROM
002300*          LITERAL MOVES - SEE 050-BUILD-RULE-TABLE - SINCE THIS
002400*          PROGRAM DOES NOT SHARE WORKING-STORAGE WITH FUSENGIN,
002500*          WHICH CARRIES THE SAME TABLE FOR ITS OWN PURPOSES.
002600*
002700******************************************************************
002800*                     C H A N G E   L O G
002900******************************************************************
003000* 042188 RAM  ORIGINAL PROGRAM - REQ PRC-0120.                   *
003100* 080389 RAM  ADDED SEMANTIC EQUIVALENCE DICTIONARY FOR THE TEXT *
003200*              PATH - PRC-0158.                                  *
003300* 031290 JS   ADDED MULTI-VALUE PATH FOR INTERFACE AND FEATURE   *
003400*              LIST PARAMETERS - PRC-0201.                       *
003500* 101498 AK   YEAR 2000 READINESS REVIEW - NO DATE FIELDS IN     *
003600*              THIS PROGRAM, NO CHANGES REQUIRED - PRC-0390.     *
003700* 061502 JS   PER-PARAMETER TOLERANCE OVERRIDES FOR WAVELENGTH,  *
003800*              POWER AND WEIGHT ADDED TO RULE TABLE - PRC-0451.  *
003810* 031108 RKT  WS-RT-NAME ENTRIES WERE ENGLISH CODES THAT NEVER   *
003820*              MATCH LK-CMP-PARAM-NAME (ALWAYS CHINESE OFF THE   *
003830*              WORKSHEET) - THE 061502 OVERRIDES AND THE PORTS/  *
003840*              FEATURES/PROBE MULTI-VALUE RULE NEVER FIRED.      *
003850*              REPLACED WITH THE ACTUAL PARAMETER NAMES, AUTO    *
003860*              ENTRY GIVEN THE SPEC'S 5% DEFAULT TOLERANCE, AND  *
003870*              TOLERANCE-FUSION ADDED TO THE NUMERIC-PATH ROUTING*
003880*              GUARD - TKT-5105.                                 *
003881* 040910 RKT  300-TEXT-PATH JUDGED EVERY TEXT PARAMETER AGAINST A*
003882*              FLAT 60 SIMILARITY SCORE - ADDED WS-RT-SIM-THRESH *
003883*              TO THE RULE TABLE SO 探头类型/显示屏/材质/型号 CAN *
003884*              CARRY THEIR OWN THRESHOLD (80/70/75/90) - TKT-5106*
003890******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004350 SPECIAL-NAMES.
004375     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500*
004600 DATA DIVISION.
004700 FILE SECTION.
004800*
004900 WORKING-STORAGE SECTION.
005000*
005100******************************************************************
005200* PARAMETER RULE TABLE - NAME, JUDGMENT TYPE, RANGE/UNIT FLAG,   *
005300* TOLERANCE PERCENT (4 IMPLIED DECIMALS), MULTI-VALUE SEPARATOR, *
005350* COMBINE MODE, AND TEXT-PATH SIMILARITY THRESHOLD.              *
005400******************************************************************
005500 01  WS-RULE-TABLE.
005600     05  WS-RT-ENTRY             OCCURS 17 TIMES.
005700         10  WS-RT-NAME          PIC X(10).
005800         10  WS-RT-TYPE          PIC X(10).
005900         10  WS-RT-HAS-RANGE     PIC X(01).
006000         10  WS-RT-TOLERANCE     PIC 9V9(4)  COMP-3.
006100         10  WS-RT-SEP           PIC X(01).
006150         10  WS-RT-MODE          PIC X(05).
006180*    040910 RKT TKT-5106 PER-PARAMETER TEXT-PATH SIMILARITY
006185*    040910 RKT TKT-5106 THRESHOLD - SEE 300-TEXT-PATH.
006190         10  WS-RT-SIM-THRESH    PIC S9(3)   COMP.
006350     05  FILLER                  PIC X(04).
006400 77  WS-RT-IX                    PIC S9(4)   COMP.
006500 77  WS-RT-MATCH-IX              PIC S9(4)   COMP.
006600 77  WS-RT-MATCH-SW              PIC X(01)   VALUE "N".
006700     88  WS-RT-MATCHED           VALUE "Y".
006800*
006900 01  WS-LOW-VENDOR               PIC X(60).
006950 01  WS-LOW-VENDOR-CHARS REDEFINES WS-LOW-VENDOR.
006975     05  WS-LV-CHAR              PIC X(1)   OCCURS 60 TIMES.
007000 01  WS-LOWER-AREA.
007100     05  WS-LOW-FUSED            PIC X(60).
007200     05  WS-UP-LOW-LITS.
007300         10  WS-UPPER-LIT        PIC X(26)   VALUE
007400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007500         10  WS-LOWER-LIT        PIC X(26)   VALUE
007600             "abcdefghijklmnopqrstuvwxyz".
007650     05  FILLER                  PIC X(04).
007900*
008000******************************************************************
008100* DIGIT-SCAN WORK AREA - TURNS A RUN OF DIGITS/DECIMAL POINT INTO*
008200* A COMP-3 VALUE WITHOUT ANY INTRINSIC FUNCTION.  WS-DC-DIGIT    *
008300* REDEFINES THE SCANNED CHARACTER AS A ONE-DIGIT NUMERIC - VALID *
008400* ONLY WHEN THE CHARACTER TESTED NUMERIC FIRST.                  *
008500******************************************************************
008600 01  WS-DIGIT-CONVERT.
008700     05  WS-DC-CHAR              PIC X(01).
008800     05  WS-DC-DIGIT REDEFINES WS-DC-CHAR
008900                                 PIC 9(01).
009000*
009100 01  WS-SCAN-SOURCE               PIC X(60).
009200 01  WS-SCAN-SOURCE-CHARS REDEFINES WS-SCAN-SOURCE.
009300     05  WS-SS-CHAR                PIC X(1)   OCCURS 60 TIMES.
009400 01  WS-NUM-SCAN-AREA.
009500     05  WS-NS-IX                PIC S9(3)   COMP.
009600     05  WS-NS-END-IX             PIC S9(3)  COMP.
009700     05  WS-NS-STARTED-SW        PIC X(01)   VALUE "N".
009800     05  WS-NS-SEEN-DOT-SW       PIC X(01)   VALUE "N".
009900     05  WS-NS-STOP-SW           PIC X(01)   VALUE "N".
010000     05  WS-NS-FOUND-SW          PIC X(01)   VALUE "N".
010100         88  WS-NS-FOUND         VALUE "Y".
010200     05  WS-NS-ACCUM             PIC S9(11)  COMP-3.
010300     05  WS-NS-DEC-PLACES        PIC S9(2)   COMP.
010400     05  WS-NS-DP-IX             PIC S9(2)   COMP.
010500     05  WS-NS-RESULT            PIC S9(9)V9(4).
010550     05  FILLER                  PIC X(04).
010600*
010700 77  WS-VEND-NUM                  PIC S9(9)V9(4).
010800 77  WS-FUSED-NUM-1               PIC S9(9)V9(4).
010900 77  WS-FUSED-NUM-2               PIC S9(9)V9(4).
011000 77  WS-FUSED-NUM-COUNT           PIC S9(3)   COMP.
011100 77  WS-OPERATOR-FOUND            PIC X(02)   VALUE SPACES.
011200 01  WS-RATIO-WORK.
011300     05  WS-RW-NUM               PIC S9(9)V9(4).
011400     05  WS-RW-RATIO             PIC S9(3)V9(4).
011450     05  FILLER                  PIC X(04).
011500*
011600 01  WS-CONTAINS-WORK.
011700     05  WS-CNT-V                PIC S9(3)   COMP.
011800     05  WS-CNT-F                PIC S9(3)   COMP.
011850     05  FILLER                  PIC X(04).
011900*
011905*    040225 RKT TKT-5103 EQUIVALENCE-GROUP TABLE - HEAD WORD ON
011910*    040225 RKT TKT-5103 ONE SIDE, ANY MEMBER ON THE OTHER SIDE,
011915*    040225 RKT TKT-5103 MEANS THE SAME THING SAID TWO WAYS.
011920 01  WS-EQUIV-TABLE.
011925     05  WS-EQ-ENTRY             OCCURS 15 TIMES.
011930         10  WS-EQ-HEAD          PIC X(18).
011932         10  WS-EQ-HEAD-LEN      PIC S9(2)   COMP.
011935         10  WS-EQ-MEMBER        PIC X(18)   OCCURS 4 TIMES.
011937         10  WS-EQ-MEMB-LEN      PIC S9(2)   COMP
011938                                 OCCURS 4 TIMES.
011940     05  FILLER                  PIC X(04).
011945 01  WS-EQUIV-SUBS.
011950     05  WS-EQ-COUNT             PIC S9(4)   COMP VALUE 15.
011955     05  WS-EQ-IX                PIC S9(4)   COMP.
011960     05  WS-EQ-MX                PIC S9(4)   COMP.
011962     05  WS-EQ-HIT               PIC S9(3)   COMP.
011965     05  WS-EQ-MATCH-SW          PIC X(01)   VALUE "N".
011970         88  WS-EQ-MATCHED       VALUE "Y".
011975     05  WS-EQ-SIDE-SW           PIC X(01)   VALUE "N".
011980     05  FILLER                  PIC X(04).
011985 01  WS-EQUIV-SCRUB.
011988     05  WS-SCRUB-VENDOR         PIC X(60).
011990     05  WS-SCRUB-FUSED          PIC X(60).
011995     05  FILLER                  PIC X(04).
012000 01  WS-KEY-MAP-AREA.
012100     05  WS-KM-VENDOR-ENTRY      OCCURS 10 TIMES.
012200         10  WS-KM-V-KEY         PIC X(10).
012300         10  WS-KM-V-COUNT       PIC S9(3)   COMP.
012400     05  WS-KM-FUSED-ENTRY       OCCURS 10 TIMES.
012500         10  WS-KM-F-KEY         PIC X(10).
012600         10  WS-KM-F-COUNT       PIC S9(3)   COMP.
012700     05  WS-KM-V-TOTAL           PIC S9(3)   COMP.
012800     05  WS-KM-F-TOTAL           PIC S9(3)   COMP.
012900     05  WS-KM-KX                PIC S9(3)   COMP.
013000     05  WS-KM-ALL-OK-SW         PIC X(01)   VALUE "Y".
013100         88  WS-KM-ALL-OK        VALUE "Y".
013150     05  FILLER                  PIC X(04).
013200*
013300 01  WS-SCAN-WORK.
013400     05  WS-SW-IX                PIC S9(3)   COMP.
013500     05  WS-SW-START             PIC S9(3)   COMP.
013600     05  WS-SW-LEN                PIC S9(3)  COMP.
013700     05  WS-SW-DIGIT-POS         PIC S9(3)   COMP.
013800     05  WS-SW-TOKEN              PIC X(10).
013900     05  WS-SW-KEY-PART           PIC X(10).
014000     05  WS-SW-COUNT-PART         PIC S9(3)  COMP.
014050     05  FILLER                  PIC X(04).
014100*
014200 01  WS-TXTSIM-AREA.
014300     05  LK-TEXT-1               PIC X(60).
014400     05  LK-TEXT-2               PIC X(60).
014500     05  LK-SIM-METHOD           PIC X(01).
014600     05  LK-SIM-SCORE            PIC S9(3)   COMP.
014700*
014800 LINKAGE SECTION.
014900 01  LK-COMPLIANCE-AREA.
015000     05  LK-CMP-PARAM-NAME       PIC X(40).
015100     05  LK-CMP-VENDOR-VALUE     PIC X(60).
015200     05  LK-CMP-FUSED-VALUE      PIC X(60).
015300     05  LK-CMP-FUSION-TYPE      PIC X(20).
015400     05  LK-CMP-RESULT-FLAG      PIC X(01).
015500*
015600 PROCEDURE DIVISION USING LK-COMPLIANCE-AREA.
015700*
015800 000-MAIN-LINE.
015900     MOVE "N" TO LK-CMP-RESULT-FLAG.
016000     PERFORM 050-BUILD-RULE-TABLE THRU 050-EXIT.
016050     PERFORM 055-BUILD-EQUIV-TABLE THRU 055-EXIT.
016100     IF LK-CMP-VENDOR-VALUE = SPACES
016200         MOVE "G" TO LK-CMP-RESULT-FLAG
016300         GOBACK
016400     END-IF.
016500     PERFORM 150-SUBSTRING-CHECK THRU 150-EXIT.
016600     IF LK-CMP-RESULT-FLAG = "B"
016700         GOBACK
016800     END-IF.
016900     PERFORM 200-RULE-LOOKUP THRU 200-EXIT.
016920*    031108 RKT TKT-5105 A ROW FUSENGIN CLASSIFIED TOLERANCE-
016940*    031108 RKT TKT-5105 FUSION CARRIES A NUMERIC ERROR-BAND VALUE
016960*    031108 RKT TKT-5105 TOO - ROUTE IT TO THE NUMERIC PATH BELOW.
017000     IF WS-RT-TYPE (WS-RT-MATCH-IX) = "TEXT"
017100         OR LK-CMP-FUSION-TYPE (1:10) = "HIGH-SIMIL"
017200         OR LK-CMP-FUSION-TYPE (1:10) = "MEDIUM-SIM"
017300         OR LK-CMP-FUSION-TYPE (1:8)  = "SEMANTIC"
017400         PERFORM 300-TEXT-PATH THRU 300-EXIT
017500     ELSE
017600         IF WS-RT-TYPE (WS-RT-MATCH-IX) = "MULTI-VALU"
017700             PERFORM 500-MULTI-VALUE-PATH THRU 500-EXIT
017800         ELSE
017900             IF WS-RT-TYPE (WS-RT-MATCH-IX) = "NUMERIC"
018000                 OR WS-RT-TYPE (WS-RT-MATCH-IX) = "DIMENSION"
018100                 OR LK-CMP-FUSION-TYPE (1:8) = "NUMERIC-"
018200                 OR LK-CMP-FUSION-TYPE (1:4) = "UNIT"
018250                 OR LK-CMP-FUSION-TYPE (1:6) = "TOLERA"
018300                 PERFORM 400-NUMERIC-PATH THRU 400-EXIT
018400             ELSE
018500                 PERFORM 600-DEFAULT-PATH THRU 600-EXIT
018600             END-IF
018700         END-IF
018800     END-IF.
018900     GOBACK.
019000*
019100******************************************************************
019200* 050-BUILD-RULE-TABLE - REBUILT EVERY CALL.  TOLERANCE IS A     *
019300* FRACTION (.0500 = 5%).                                         *
019400******************************************************************
019500 050-BUILD-RULE-TABLE.
019600     MOVE "N"          TO WS-RT-MATCH-SW.
019610*    031108 RKT TKT-5105 NAMES BELOW ARE THE ACTUAL CHINESE
019620*    031108 RKT TKT-5105 PARAMETER NAMES OFF THE WORKSHEET ROW,
019630*    031108 RKT TKT-5105 NOT CODES - LK-CMP-PARAM-NAME COMES
019640*    031108 RKT TKT-5105 STRAIGHT FROM PI-PARAM-NAME, WHICH IS
019650*    031108 RKT TKT-5105 NEVER IN ENGLISH - PER THE SPEC TABLE.
019700     MOVE "电池容量"    TO WS-RT-NAME (1).
019800     MOVE "NUMERIC"    TO WS-RT-TYPE (1).
019900     MOVE "Y"          TO WS-RT-HAS-RANGE (1).
020000     MOVE .0500        TO WS-RT-TOLERANCE (1).
020050     MOVE 60           TO WS-RT-SIM-THRESH (1).
020100     MOVE "波长"        TO WS-RT-NAME (2).
020200     MOVE "NUMERIC"    TO WS-RT-TYPE (2).
020300     MOVE "Y"          TO WS-RT-HAS-RANGE (2).
020400     MOVE .0200        TO WS-RT-TOLERANCE (2).
020450     MOVE 60           TO WS-RT-SIM-THRESH (2).
020500     MOVE "功率"        TO WS-RT-NAME (3).
020600     MOVE "NUMERIC"    TO WS-RT-TYPE (3).
020700     MOVE "Y"          TO WS-RT-HAS-RANGE (3).
020800     MOVE .1000        TO WS-RT-TOLERANCE (3).
020850     MOVE 60           TO WS-RT-SIM-THRESH (3).
020900     MOVE "电压"        TO WS-RT-NAME (4).
021000     MOVE "NUMERIC"    TO WS-RT-TYPE (4).
021100     MOVE "N"          TO WS-RT-HAS-RANGE (4).
021200     MOVE .0500        TO WS-RT-TOLERANCE (4).
021250     MOVE 60           TO WS-RT-SIM-THRESH (4).
021300     MOVE "频率"        TO WS-RT-NAME (5).
021400     MOVE "NUMERIC"    TO WS-RT-TYPE (5).
021500     MOVE "Y"          TO WS-RT-HAS-RANGE (5).
021600     MOVE .0500        TO WS-RT-TOLERANCE (5).
021650     MOVE 60           TO WS-RT-SIM-THRESH (5).
021700     MOVE "容量"        TO WS-RT-NAME (6).
021800     MOVE "NUMERIC"    TO WS-RT-TYPE (6).
021900     MOVE "Y"          TO WS-RT-HAS-RANGE (6).
022000     MOVE .0500        TO WS-RT-TOLERANCE (6).
022050     MOVE 60           TO WS-RT-SIM-THRESH (6).
022100     MOVE "重量"        TO WS-RT-NAME (7).
022200     MOVE "NUMERIC"    TO WS-RT-TYPE (7).
022300     MOVE "Y"          TO WS-RT-HAS-RANGE (7).
022400     MOVE .1000        TO WS-RT-TOLERANCE (7).
022450     MOVE 60           TO WS-RT-SIM-THRESH (7).
022500     MOVE "尺寸"        TO WS-RT-NAME (8).
022600     MOVE "DIMENSION"  TO WS-RT-TYPE (8).
022700     MOVE "N"          TO WS-RT-HAS-RANGE (8).
022800     MOVE .0500        TO WS-RT-TOLERANCE (8).
022805     MOVE 60           TO WS-RT-SIM-THRESH (8).
022810*    031108 RKT TKT-5105 "外形尺寸" IS THE WORKSHEET'S LONGER
022820*    031108 RKT TKT-5105 FORM OF THE SAME ROW NAME - SAME RULE
022830*    031108 RKT TKT-5105 AS ENTRY 8 ABOVE, KEPT AS ITS OWN ENTRY
022840*    031108 RKT TKT-5105 SINCE 210-TRY-EXACT IS A WHOLE-NAME TEST.
022850     MOVE "外形尺寸"    TO WS-RT-NAME (9).
022860     MOVE "DIMENSION"  TO WS-RT-TYPE (9).
022870     MOVE "N"          TO WS-RT-HAS-RANGE (9).
022880     MOVE .0500        TO WS-RT-TOLERANCE (9).
022890     MOVE 60           TO WS-RT-SIM-THRESH (9).
022900     MOVE "探头类型"    TO WS-RT-NAME (10).
023000     MOVE "TEXT"       TO WS-RT-TYPE (10).
023050*    040910 RKT TKT-5106 TEXT-PATH SIMILARITY THRESHOLDS BELOW ARE
023060*    040910 RKT TKT-5106 PER SPEC TABLE - 探头类型/显示屏/材质/
023070*    040910 RKT TKT-5106 型号 EACH OVERRIDE THE 60 DEFAULT USED
023080*    040910 RKT TKT-5106 FOR EVERY OTHER TEXT-PATH PARAMETER.
023090     MOVE 80           TO WS-RT-SIM-THRESH (10).
023100     MOVE "显示屏"      TO WS-RT-NAME (11).
023200     MOVE "TEXT"       TO WS-RT-TYPE (11).
023250     MOVE 70           TO WS-RT-SIM-THRESH (11).
023300     MOVE "材质"        TO WS-RT-NAME (12).
023400     MOVE "TEXT"       TO WS-RT-TYPE (12).
023450     MOVE 75           TO WS-RT-SIM-THRESH (12).
023500     MOVE "型号"        TO WS-RT-NAME (13).
023600     MOVE "TEXT"       TO WS-RT-TYPE (13).
023650     MOVE 90           TO WS-RT-SIM-THRESH (13).
023700     MOVE "接口"        TO WS-RT-NAME (14).
023800     MOVE "MULTI-VALUE" TO WS-RT-TYPE (14).
023900     MOVE "×"          TO WS-RT-SEP (14).
024000     MOVE "MAX"        TO WS-RT-MODE (14).
024050     MOVE 60           TO WS-RT-SIM-THRESH (14).
024100     MOVE "附加功能"    TO WS-RT-NAME (15).
024200     MOVE "MULTI-VALUE" TO WS-RT-TYPE (15).
024300     MOVE "/"          TO WS-RT-SEP (15).
024400     MOVE "UNION"      TO WS-RT-MODE (15).
024450     MOVE 60           TO WS-RT-SIM-THRESH (15).
024500     MOVE "探头"        TO WS-RT-NAME (16).
024600     MOVE "MULTI-VALUE" TO WS-RT-TYPE (16).
024610     MOVE "/"          TO WS-RT-SEP (16).
024620     MOVE "UNION"      TO WS-RT-MODE (16).
024650     MOVE 60           TO WS-RT-SIM-THRESH (16).
024900     MOVE SPACES       TO WS-RT-NAME (17).
024910     MOVE "AUTO"       TO WS-RT-TYPE (17).
024915     MOVE 60           TO WS-RT-SIM-THRESH (17).
024920*    031108 RKT TKT-5105 NO RULE NAME MATCHED - APPLY THE SPEC'S
024930*    031108 RKT TKT-5105 5% DEFAULT RELATIVE-ERROR TOLERANCE
024940*    031108 RKT TKT-5105 RATHER THAN LEAVE THIS UNASSIGNED.
024950     MOVE .0500        TO WS-RT-TOLERANCE (17).
025100 050-EXIT.
025200     EXIT.
025300*
025400******************************************************************
025500* 150-SUBSTRING-CHECK - FUSED VALUE (LOWERED) FOUND INSIDE       *
025600* VENDOR VALUE (LOWERED) IS AN AUTOMATIC COMPLY.                 *
025700******************************************************************
025800 150-SUBSTRING-CHECK.
025900     MOVE LK-CMP-VENDOR-VALUE TO WS-LOW-VENDOR.
026000     MOVE LK-CMP-FUSED-VALUE  TO WS-LOW-FUSED.
026100     INSPECT WS-LOW-VENDOR CONVERTING WS-UPPER-LIT
026150         TO WS-LOWER-LIT.
026175     INSPECT WS-LOW-FUSED  CONVERTING WS-UPPER-LIT
026180         TO WS-LOWER-LIT.
026300     IF WS-LOW-FUSED = SPACES
026400         GO TO 150-EXIT
026500     END-IF.
026600     MOVE "N" TO LK-CMP-RESULT-FLAG.
026700     PERFORM 155-TRY-ONE-START THRU 155-EXIT
026800         VARYING WS-SW-START FROM 1 BY 1
026900         UNTIL WS-SW-START > 51
027000            OR LK-CMP-RESULT-FLAG = "B".
027100 150-EXIT.
027200     EXIT.
027300*
027400 155-TRY-ONE-START.
027500     IF WS-LOW-VENDOR (WS-SW-START:9) = WS-LOW-FUSED (1:9)
027600         IF WS-LOW-VENDOR (WS-SW-START:10) = WS-LOW-FUSED (1:10)
027700             MOVE "B" TO LK-CMP-RESULT-FLAG
027800         END-IF
027900     END-IF.
028000 155-EXIT.
028100     EXIT.
028200*
028300******************************************************************
028400* 200-RULE-LOOKUP - EXACT NAME MATCH FIRST, THEN SUBSTRING EITHER*
028500* DIRECTION, ELSE THE DEFAULT "AUTO" ENTRY.                      *
028600******************************************************************
028700 200-RULE-LOOKUP.
028800     MOVE 17 TO WS-RT-MATCH-IX.
028900     MOVE "N" TO WS-RT-MATCH-SW.
029000     PERFORM 210-TRY-EXACT THRU 210-EXIT
029100         VARYING WS-RT-IX FROM 1 BY 1
029200         UNTIL WS-RT-IX > 16
029300            OR WS-RT-MATCHED.
029400     IF NOT WS-RT-MATCHED
029500         PERFORM 220-TRY-SUBSTRING THRU 220-EXIT
029600             VARYING WS-RT-IX FROM 1 BY 1
029700             UNTIL WS-RT-IX > 16
029800                OR WS-RT-MATCHED
029900     END-IF.
030000 200-EXIT.
030100     EXIT.
030200*
030300 210-TRY-EXACT.
030400     IF WS-RT-NAME (WS-RT-IX) NOT = SPACES
030500         IF LK-CMP-PARAM-NAME (1:10) = WS-RT-NAME (WS-RT-IX)
030600             MOVE WS-RT-IX TO WS-RT-MATCH-IX
030700             MOVE "Y" TO WS-RT-MATCH-SW
030800         END-IF
030900     END-IF.
031000 210-EXIT.
031100     EXIT.
031200*
031300 220-TRY-SUBSTRING.
031310*    031108 RKT TKT-5105 COMPARE ON THE FIRST CHARACTER (2 BYTES),
031320*    031108 RKT TKT-5105 NOT THE FIRST BYTE, NOW THAT THE RULE
031330*    031108 RKT TKT-5105 NAMES ARE CHINESE RATHER THAN ENGLISH.
031400     IF WS-RT-NAME (WS-RT-IX) NOT = SPACES
031500         IF LK-CMP-PARAM-NAME (1:2) = WS-RT-NAME (WS-RT-IX) (1:2)
031600             MOVE WS-RT-IX TO WS-RT-MATCH-IX
031700             MOVE "Y" TO WS-RT-MATCH-SW
031800         END-IF
031900     END-IF.
032000 220-EXIT.
032100     EXIT.
032200*
032300******************************************************************
032400* 300-TEXT-PATH - SEMANTIC EQUIVALENCE DICTIONARY, THEN TOKEN-SET*
032500* SIMILARITY VIA TXTSIM WHEN NO EQUIVALENCE GROUP MATCHES.       *
032600******************************************************************
032700 300-TEXT-PATH.
032800     MOVE LK-CMP-VENDOR-VALUE TO WS-LOW-VENDOR.
032900     MOVE LK-CMP-FUSED-VALUE  TO WS-LOW-FUSED.
033000     INSPECT WS-LOW-VENDOR CONVERTING WS-UPPER-LIT
033050         TO WS-LOWER-LIT.
033075     INSPECT WS-LOW-FUSED  CONVERTING WS-UPPER-LIT
033090         TO WS-LOWER-LIT.
033200     IF WS-LOW-VENDOR = WS-LOW-FUSED
033300         MOVE "B" TO LK-CMP-RESULT-FLAG
033400         GO TO 300-EXIT
033500     END-IF.
033600     PERFORM 310-CHECK-EQUIV-GROUPS THRU 310-EXIT.
033700     IF LK-CMP-RESULT-FLAG = "B"
033800         GO TO 300-EXIT
033900     END-IF.
034000     MOVE LK-CMP-VENDOR-VALUE TO LK-TEXT-1.
034100     MOVE LK-CMP-FUSED-VALUE  TO LK-TEXT-2.
034200     MOVE "T"                TO LK-SIM-METHOD.
034300     CALL "TXTSIM" USING LK-TEXT-1, LK-TEXT-2, LK-SIM-METHOD,
034400         LK-SIM-SCORE.
034410*    040910 RKT TKT-5106 WAS A FLAT ">= 60" FOR EVERY TEXT ROW -
034420*    040910 RKT TKT-5106 NOW KEYED OFF THE RULE TABLE SO 探头类型/
034430*    040910 RKT TKT-5106 显示屏/材质/型号 GET THEIR OWN THRESHOLD.
034500     IF LK-SIM-SCORE >= WS-RT-SIM-THRESH (WS-RT-MATCH-IX)
034600         MOVE "B" TO LK-CMP-RESULT-FLAG
034700     ELSE
034800         MOVE "N" TO LK-CMP-RESULT-FLAG
034900     END-IF.
035000 300-EXIT.
035100     EXIT.
035200*
035300******************************************************************
035400* 310-CHECK-EQUIV-GROUPS - A HEAD WORD IN ONE TEXT AND AN        *
035500* EQUIVALENT WORD IN THE OTHER MEANS THE SAME THING WAS SAID TWO *
035600* WAYS - TREAT AS COMPLIANT.  WS-EQUIV-TABLE CARRIES ALL 15      *
035700* GROUPS - SEE 055-BUILD-EQUIV-TABLE.                            *
035800******************************************************************
035900 310-CHECK-EQUIV-GROUPS.
036000     MOVE "N" TO LK-CMP-RESULT-FLAG.
036100     PERFORM 316-TEST-ONE-GROUP THRU 316-EXIT
036150         VARYING WS-EQ-IX FROM 1 BY 1
036175         UNTIL WS-EQ-IX > WS-EQ-COUNT
036190         OR LK-CMP-RESULT-FLAG = "B".
036200 310-EXIT.
036300     EXIT.
036400*
036450******************************************************************
036460* 316-TEST-ONE-GROUP - WORK ON A SCRUBBED COPY OF EACH TEXT SO A *
036470* LONGER COMPOUND TERM DOES NOT LOOK LIKE A MATCH FOR A SHORTER  *
036480* HEAD WORD IT HAPPENS TO CONTAIN - 非触摸 CONTAINS 触摸, 千克    *
036485* CONTAINS 克, 毫米/厘米 CONTAIN 米, 毫升 CONTAINS 升 - TKT-5103. *
036490******************************************************************
036500 316-TEST-ONE-GROUP.
036510     MOVE WS-LOW-VENDOR TO WS-SCRUB-VENDOR.
036520     MOVE WS-LOW-FUSED  TO WS-SCRUB-FUSED.
036530     IF WS-EQ-HEAD (WS-EQ-IX) (1:4) = "触摸"
036540         INSPECT WS-SCRUB-VENDOR REPLACING ALL "非触摸" BY "      "
036550         INSPECT WS-SCRUB-FUSED  REPLACING ALL "非触摸" BY "      "
036560         INSPECT WS-SCRUB-VENDOR REPLACING
036570             ALL "non-touch" BY "         "
036580         INSPECT WS-SCRUB-FUSED  REPLACING
036590             ALL "non-touch" BY "         "
036600     END-IF.
036610     IF WS-EQ-HEAD (WS-EQ-IX) (1:2) = "米"
036620         INSPECT WS-SCRUB-VENDOR REPLACING ALL "毫米" BY "  "
036630             ALL "厘米" BY "  " ALL "mm" BY "  " ALL "cm" BY "  "
036640         INSPECT WS-SCRUB-FUSED  REPLACING ALL "毫米" BY "  "
036650             ALL "厘米" BY "  " ALL "mm" BY "  " ALL "cm" BY "  "
036660     END-IF.
036670     IF WS-EQ-HEAD (WS-EQ-IX) (1:2) = "克"
036680         INSPECT WS-SCRUB-VENDOR REPLACING
036690             ALL "千克" BY "  " ALL "kg" BY "  "
036700         INSPECT WS-SCRUB-FUSED  REPLACING
036710             ALL "千克" BY "  " ALL "kg" BY "  "
036720     END-IF.
036730     IF WS-EQ-HEAD (WS-EQ-IX) (1:2) = "升"
036740         INSPECT WS-SCRUB-VENDOR REPLACING
036750             ALL "毫升" BY "  " ALL "ml" BY "  "
036760         INSPECT WS-SCRUB-FUSED  REPLACING
036770             ALL "毫升" BY "  " ALL "ml" BY "  "
036780     END-IF.
036790     MOVE "N" TO WS-EQ-MATCH-SW.
036800     PERFORM 317-TEST-GROUP-MEMBERS THRU 317-EXIT.
036810     IF WS-EQ-MATCHED
036820         MOVE "B" TO LK-CMP-RESULT-FLAG
036830     END-IF.
036900 316-EXIT.
036910     EXIT.
036920*
036930******************************************************************
036940* 317-TEST-GROUP-MEMBERS - HEAD WORD FOUND ON EITHER SIDE SENDS  *
036950* US LOOKING FOR ANY ONE OF ITS EQUIVALENTS ON THE OTHER SIDE.   *
036960******************************************************************
036970 317-TEST-GROUP-MEMBERS.
036980     MOVE ZERO TO WS-CNT-V.
036990     INSPECT WS-SCRUB-VENDOR TALLYING WS-CNT-V
037000         FOR ALL WS-EQ-HEAD (WS-EQ-IX)
037005             (1:WS-EQ-HEAD-LEN (WS-EQ-IX)).
037010     MOVE ZERO TO WS-CNT-F.
037020     INSPECT WS-SCRUB-FUSED  TALLYING WS-CNT-F
037030         FOR ALL WS-EQ-HEAD (WS-EQ-IX)
037035             (1:WS-EQ-HEAD-LEN (WS-EQ-IX)).
037040     IF WS-CNT-V > 0
037050         MOVE "V" TO WS-EQ-SIDE-SW
037060         PERFORM 318-TEST-MEMBER-IN-OTHER THRU 318-EXIT
037070             VARYING WS-EQ-MX FROM 1 BY 1
037080             UNTIL WS-EQ-MX > 4 OR WS-EQ-MATCHED
037090     END-IF.
037100     IF NOT WS-EQ-MATCHED AND WS-CNT-F > 0
037110         MOVE "F" TO WS-EQ-SIDE-SW
037120         PERFORM 318-TEST-MEMBER-IN-OTHER THRU 318-EXIT
037130             VARYING WS-EQ-MX FROM 1 BY 1
037140             UNTIL WS-EQ-MX > 4 OR WS-EQ-MATCHED
037150     END-IF.
037200 317-EXIT.
037300     EXIT.
037400*
037500 318-TEST-MEMBER-IN-OTHER.
037510     MOVE ZERO TO WS-EQ-HIT.
037520     IF WS-EQ-MEMBER (WS-EQ-IX WS-EQ-MX) NOT = SPACES
037530         IF WS-EQ-SIDE-SW = "V"
037540             INSPECT WS-SCRUB-FUSED  TALLYING WS-EQ-HIT
037541                 FOR ALL WS-EQ-MEMBER (WS-EQ-IX WS-EQ-MX)
037542                 (1:WS-EQ-MEMB-LEN (WS-EQ-IX WS-EQ-MX))
037560         ELSE
037570             INSPECT WS-SCRUB-VENDOR TALLYING WS-EQ-HIT
037571                 FOR ALL WS-EQ-MEMBER (WS-EQ-IX WS-EQ-MX)
037572                 (1:WS-EQ-MEMB-LEN (WS-EQ-IX WS-EQ-MX))
037590         END-IF
037600         IF WS-EQ-HIT > 0
037610             MOVE "Y" TO WS-EQ-MATCH-SW
037620         END-IF
037630     END-IF.
037640 318-EXIT.
037650     EXIT.
037660*
037670******************************************************************
037680* 055-BUILD-EQUIV-TABLE - SEE PRC-0391.  REBUILT EVERY CALL, SAME*
037690* AS 050-BUILD-RULE-TABLE ABOVE, SINCE THIS MODULE KEEPS NO      *
037700* PERMANENT STORAGE BETWEEN INVOCATIONS.  HEAD-WORD IS CJK,      *
037710* MEMBERS ARE ITS ENGLISH/LATIN OR ALTERNATE-CJK EQUIVALENTS.    *
037720******************************************************************
037730 055-BUILD-EQUIV-TABLE.
037740     MOVE SPACES        TO WS-EQ-ENTRY (1).
037750     MOVE "二维"         TO WS-EQ-HEAD (1).
037760     MOVE 4              TO WS-EQ-HEAD-LEN (1).
037770     MOVE "2d"           TO WS-EQ-MEMBER (1 1).
037780     MOVE 2              TO WS-EQ-MEMB-LEN (1 1).
037790     MOVE "two-dimensional" TO WS-EQ-MEMBER (1 2).
037800     MOVE 15             TO WS-EQ-MEMB-LEN (1 2).
037810     MOVE "二维空间"     TO WS-EQ-MEMBER (1 3).
037820     MOVE 8              TO WS-EQ-MEMB-LEN (1 3).
037830     MOVE SPACES        TO WS-EQ-ENTRY (2).
037840     MOVE "三维"         TO WS-EQ-HEAD (2).
037850     MOVE 4              TO WS-EQ-HEAD-LEN (2).
037860     MOVE "3d"           TO WS-EQ-MEMBER (2 1).
037870     MOVE 2              TO WS-EQ-MEMB-LEN (2 1).
037880     MOVE "three-dimensional" TO WS-EQ-MEMBER (2 2).
037890     MOVE 16             TO WS-EQ-MEMB-LEN (2 2).
037900     MOVE "三维空间"     TO WS-EQ-MEMBER (2 3).
037910     MOVE 8              TO WS-EQ-MEMB-LEN (2 3).
037920     MOVE SPACES        TO WS-EQ-ENTRY (3).
037930     MOVE "彩色"         TO WS-EQ-HEAD (3).
037940     MOVE 4              TO WS-EQ-HEAD-LEN (3).
037950     MOVE "彩屏"         TO WS-EQ-MEMBER (3 1).
037960     MOVE 4              TO WS-EQ-MEMB-LEN (3 1).
037970     MOVE "color"        TO WS-EQ-MEMBER (3 2).
037980     MOVE 5              TO WS-EQ-MEMB-LEN (3 2).
037990     MOVE "全彩"         TO WS-EQ-MEMBER (3 3).
038000     MOVE 4              TO WS-EQ-MEMB-LEN (3 3).
038010     MOVE SPACES        TO WS-EQ-ENTRY (4).
038020     MOVE "黑白"         TO WS-EQ-HEAD (4).
038030     MOVE 4              TO WS-EQ-HEAD-LEN (4).
038040     MOVE "单色"         TO WS-EQ-MEMBER (4 1).
038050     MOVE 4              TO WS-EQ-MEMB-LEN (4 1).
038060     MOVE "monochrome"   TO WS-EQ-MEMBER (4 2).
038070     MOVE 10             TO WS-EQ-MEMB-LEN (4 2).
038080     MOVE "black and white" TO WS-EQ-MEMBER (4 3).
038090     MOVE 15             TO WS-EQ-MEMB-LEN (4 3).
038100     MOVE "灰度"         TO WS-EQ-MEMBER (4 4).
038110     MOVE 4              TO WS-EQ-MEMB-LEN (4 4).
038120     MOVE SPACES        TO WS-EQ-ENTRY (5).
038130     MOVE "触摸"         TO WS-EQ-HEAD (5).
038140     MOVE 4              TO WS-EQ-HEAD-LEN (5).
038150     MOVE "触摸屏"       TO WS-EQ-MEMBER (5 1).
038160     MOVE 6              TO WS-EQ-MEMB-LEN (5 1).
038170     MOVE "touch"        TO WS-EQ-MEMBER (5 2).
038180     MOVE 5              TO WS-EQ-MEMB-LEN (5 2).
038190     MOVE "touchscreen"  TO WS-EQ-MEMBER (5 3).
038200     MOVE 11             TO WS-EQ-MEMB-LEN (5 3).
038210     MOVE "触控"         TO WS-EQ-MEMBER (5 4).
038220     MOVE 4              TO WS-EQ-MEMB-LEN (5 4).
038230     MOVE SPACES        TO WS-EQ-ENTRY (6).
038240     MOVE "非触摸"       TO WS-EQ-HEAD (6).
038250     MOVE 6              TO WS-EQ-HEAD-LEN (6).
038260     MOVE "普通屏"       TO WS-EQ-MEMBER (6 1).
038270     MOVE 6              TO WS-EQ-MEMB-LEN (6 1).
038280     MOVE "non-touch"    TO WS-EQ-MEMBER (6 2).
038290     MOVE 9              TO WS-EQ-MEMB-LEN (6 2).
038300     MOVE "非触控"       TO WS-EQ-MEMBER (6 3).
038310     MOVE 6              TO WS-EQ-MEMB-LEN (6 3).
038320     MOVE SPACES        TO WS-EQ-ENTRY (7).
038330     MOVE "无线"         TO WS-EQ-HEAD (7).
038340     MOVE 4              TO WS-EQ-HEAD-LEN (7).
038350     MOVE "wireless"     TO WS-EQ-MEMBER (7 1).
038360     MOVE 8              TO WS-EQ-MEMB-LEN (7 1).
038370     MOVE "wifi"         TO WS-EQ-MEMBER (7 2).
038380     MOVE 4              TO WS-EQ-MEMB-LEN (7 2).
038390     MOVE "wi-fi"        TO WS-EQ-MEMBER (7 3).
038400     MOVE 5              TO WS-EQ-MEMB-LEN (7 3).
038410     MOVE "蓝牙"         TO WS-EQ-MEMBER (7 4).
038420     MOVE 4              TO WS-EQ-MEMB-LEN (7 4).
038430     MOVE SPACES        TO WS-EQ-ENTRY (8).
038440     MOVE "有线"         TO WS-EQ-HEAD (8).
038450     MOVE 4              TO WS-EQ-HEAD-LEN (8).
038460     MOVE "wired"        TO WS-EQ-MEMBER (8 1).
038470     MOVE 5              TO WS-EQ-MEMB-LEN (8 1).
038480     MOVE "有线连接"     TO WS-EQ-MEMBER (8 2).
038490     MOVE 8              TO WS-EQ-MEMB-LEN (8 2).
038500     MOVE SPACES        TO WS-EQ-ENTRY (9).
038510     MOVE "毫米"         TO WS-EQ-HEAD (9).
038520     MOVE 4              TO WS-EQ-HEAD-LEN (9).
038530     MOVE "mm"           TO WS-EQ-MEMBER (9 1).
038540     MOVE 2              TO WS-EQ-MEMB-LEN (9 1).
038550     MOVE SPACES        TO WS-EQ-ENTRY (10).
038560     MOVE "厘米"         TO WS-EQ-HEAD (10).
038570     MOVE 4              TO WS-EQ-HEAD-LEN (10).
038580     MOVE "cm"           TO WS-EQ-MEMBER (10 1).
038590     MOVE 2              TO WS-EQ-MEMB-LEN (10 1).
038600     MOVE SPACES        TO WS-EQ-ENTRY (11).
038610     MOVE "米"           TO WS-EQ-HEAD (11).
038620     MOVE 2              TO WS-EQ-HEAD-LEN (11).
038630     MOVE "m"            TO WS-EQ-MEMBER (11 1).
038640     MOVE 1              TO WS-EQ-MEMB-LEN (11 1).
038650     MOVE SPACES        TO WS-EQ-ENTRY (12).
038660     MOVE "千克"         TO WS-EQ-HEAD (12).
038670     MOVE 4              TO WS-EQ-HEAD-LEN (12).
038680     MOVE "kg"           TO WS-EQ-MEMBER (12 1).
038690     MOVE 2              TO WS-EQ-MEMB-LEN (12 1).
038700     MOVE SPACES        TO WS-EQ-ENTRY (13).
038710     MOVE "克"           TO WS-EQ-HEAD (13).
038720     MOVE 2              TO WS-EQ-HEAD-LEN (13).
038730     MOVE "g"            TO WS-EQ-MEMBER (13 1).
038740     MOVE 1              TO WS-EQ-MEMB-LEN (13 1).
038750     MOVE SPACES        TO WS-EQ-ENTRY (14).
038760     MOVE "升"           TO WS-EQ-HEAD (14).
038770     MOVE 2              TO WS-EQ-HEAD-LEN (14).
038780     MOVE "l"            TO WS-EQ-MEMBER (14 1).
038790     MOVE 1              TO WS-EQ-MEMB-LEN (14 1).
038800     MOVE SPACES        TO WS-EQ-ENTRY (15).
038810     MOVE "毫升"         TO WS-EQ-HEAD (15).
038820     MOVE 4              TO WS-EQ-HEAD-LEN (15).
038830     MOVE "ml"           TO WS-EQ-MEMBER (15 1).
038840     MOVE 2              TO WS-EQ-MEMB-LEN (15 1).
038900 055-EXIT.
038910     EXIT.
038920*
043100*
043200******************************************************************
043300* 400-NUMERIC-PATH - COMPARISON OPERATOR ON THE FUSED TEXT TAKES *
043400* PRIORITY, THEN A RANGE (TWO NUMBERS), ELSE A SINGLE VALUE      *
043500* CHECKED AGAINST THE RULE'S TOLERANCE.                          *
043600******************************************************************
043700 400-NUMERIC-PATH.
043800     MOVE ZERO TO WS-VEND-NUM WS-FUSED-NUM-1 WS-FUSED-NUM-2.
043900     MOVE ZERO TO WS-FUSED-NUM-COUNT.
044000     MOVE SPACES TO WS-OPERATOR-FOUND.
044100     MOVE LK-CMP-VENDOR-VALUE TO WS-SCAN-SOURCE.
044200     PERFORM 410-SCAN-NUMBER THRU 410-EXIT.
044300     IF NOT WS-NS-FOUND
044400         MOVE "G" TO LK-CMP-RESULT-FLAG
044500         GO TO 400-EXIT
044600     END-IF.
044700     MOVE WS-NS-RESULT TO WS-VEND-NUM.
044800     PERFORM 420-SCAN-FUSED-TEXT THRU 420-EXIT.
044900     IF WS-FUSED-NUM-COUNT = 0
045000         MOVE "G" TO LK-CMP-RESULT-FLAG
045100         GO TO 400-EXIT
045200     END-IF.
045300     IF WS-OPERATOR-FOUND NOT = SPACES
045400         PERFORM 430-OPERATOR-COMPARE THRU 430-EXIT
045500     ELSE
045600         IF WS-FUSED-NUM-COUNT >= 2
045700             IF WS-VEND-NUM >= WS-FUSED-NUM-1
045800                AND WS-VEND-NUM <= WS-FUSED-NUM-2
045900                 MOVE "B" TO LK-CMP-RESULT-FLAG
046000             ELSE
046100                 MOVE "N" TO LK-CMP-RESULT-FLAG
046200             END-IF
046300         ELSE
046400             PERFORM 440-TOLERANCE-COMPARE THRU 440-EXIT
046500         END-IF
046600     END-IF.
046700 400-EXIT.
046800     EXIT.
046900*
047000******************************************************************
047100* 410-SCAN-NUMBER - SCANS WS-SCAN-SOURCE FOR THE FIRST RUN OF    *
047200* DIGITS (WITH AT MOST ONE DECIMAL POINT) AND LEAVES THE VALUE IN*
047300* WS-NS-RESULT, WS-NS-FOUND-SW "Y"/"N" AND THE STOPPING POSITION *
047400* IN WS-NS-END-IX SO A CALLER CAN RESUME THE SCAN PAST IT.  NO   *
047500* INTRINSIC FUNCTION IS USED - EACH DIGIT CHARACTER IS REDEFINED *
047600* AS A ONE-DIGIT NUMERIC AND ACCUMULATED BY HAND.                *
047700******************************************************************
047800 410-SCAN-NUMBER.
047900     MOVE ZERO TO WS-NS-ACCUM WS-NS-DEC-PLACES.
048000     MOVE "N" TO WS-NS-STARTED-SW WS-NS-SEEN-DOT-SW WS-NS-STOP-SW.
048100     MOVE "N" TO WS-NS-FOUND-SW.
048200     MOVE 60 TO WS-NS-END-IX.
048300     PERFORM 411-SCAN-ONE-CHAR THRU 411-EXIT
048400         VARYING WS-NS-IX FROM 1 BY 1
048500         UNTIL WS-NS-IX > 60
048600            OR WS-NS-STOP-SW = "Y".
048700     IF WS-NS-STARTED-SW = "Y"
048800         MOVE "Y" TO WS-NS-FOUND-SW
048900         COMPUTE WS-NS-RESULT = WS-NS-ACCUM
049000         PERFORM 413-SCALE-RESULT THRU 413-EXIT
049100             VARYING WS-NS-DP-IX FROM 1 BY 1
049200             UNTIL WS-NS-DP-IX > WS-NS-DEC-PLACES
049300     ELSE
049400         MOVE ZERO TO WS-NS-RESULT
049500     END-IF.
049600 410-EXIT.
049700     EXIT.
049800*
049900 411-SCAN-ONE-CHAR.
050000     IF WS-SCAN-SOURCE (WS-NS-IX:1) IS NUMERIC
050100         MOVE WS-SCAN-SOURCE (WS-NS-IX:1) TO WS-DC-CHAR
050200         MOVE "Y" TO WS-NS-STARTED-SW
050300         COMPUTE WS-NS-ACCUM = WS-NS-ACCUM * 10 + WS-DC-DIGIT
050400         IF WS-NS-SEEN-DOT-SW = "Y"
050500             ADD 1 TO WS-NS-DEC-PLACES
050600         END-IF
050700     ELSE
050800         IF WS-SCAN-SOURCE (WS-NS-IX:1) = "."
050900            AND WS-NS-STARTED-SW = "Y"
051000            AND WS-NS-SEEN-DOT-SW = "N"
051100             MOVE "Y" TO WS-NS-SEEN-DOT-SW
051200         ELSE
051300             IF WS-SCAN-SOURCE (WS-NS-IX:1) = "."
051400                AND WS-NS-STARTED-SW = "N"
051500                 CONTINUE
051600             ELSE
051700                 IF WS-NS-STARTED-SW = "Y"
051800                     MOVE WS-NS-IX TO WS-NS-END-IX
051900                     MOVE "Y" TO WS-NS-STOP-SW
052000                 END-IF
052100             END-IF
052200         END-IF
052300     END-IF.
052400 411-EXIT.
052500     EXIT.
052600*
052700 413-SCALE-RESULT.
052800     COMPUTE WS-NS-RESULT ROUNDED = WS-NS-RESULT / 10.
052900 413-EXIT.
053000     EXIT.
053100*
053200******************************************************************
053300* 420-SCAN-FUSED-TEXT - LOOK FOR A LEADING COMPARISON OPERATOR,  *
053400* THEN EXTRACT UP TO TWO NUMBERS FROM THE FUSED TEXT.            *
053500******************************************************************
053600 420-SCAN-FUSED-TEXT.
053610*    040225 RKT TKT-5102 FUSENGIN NORMALIZES THE LEADING
053611*    040225 RKT TKT-5102 OPERATOR TO THE >= / <= SYMBOLS BEFORE
053612*    040225 RKT TKT-5102 THE FUSED ROW IS WRITTEN, SO TEST FOR
053613*    040225 RKT TKT-5102 THOSE SYMBOLS AHEAD OF THE ASCII FORMS.
053620     IF LK-CMP-FUSED-VALUE (1:1) = "≥"
053630         MOVE ">=" TO WS-OPERATOR-FOUND
053640     ELSE
053650         IF LK-CMP-FUSED-VALUE (1:1) = "≤"
053660             MOVE "<=" TO WS-OPERATOR-FOUND
053670         ELSE
053680             IF LK-CMP-FUSED-VALUE (1:2) = ">="
053690                 MOVE ">=" TO WS-OPERATOR-FOUND
053700             ELSE
053710                 IF LK-CMP-FUSED-VALUE (1:2) = "<="
053720                     MOVE "<=" TO WS-OPERATOR-FOUND
053730                 ELSE
053740                     IF LK-CMP-FUSED-VALUE (1:1) = ">"
053750                         MOVE "> " TO WS-OPERATOR-FOUND
053760                     ELSE
053770                         IF LK-CMP-FUSED-VALUE (1:1) = "<"
053780                             MOVE "< " TO WS-OPERATOR-FOUND
053790                         ELSE
053800                             IF LK-CMP-FUSED-VALUE (1:1) = "="
053810                                 MOVE "= " TO WS-OPERATOR-FOUND
053820                             END-IF
053830                         END-IF
053840                     END-IF
053850                 END-IF
053860             END-IF
053870         END-IF
053880     END-IF.
055600     MOVE LK-CMP-FUSED-VALUE TO WS-SCAN-SOURCE.
055700     PERFORM 410-SCAN-NUMBER THRU 410-EXIT.
055800     IF WS-NS-FOUND
055900         MOVE WS-NS-RESULT TO WS-FUSED-NUM-1
056000         MOVE 1 TO WS-FUSED-NUM-COUNT
056100         IF WS-NS-END-IX < 60
056200             MOVE SPACES TO WS-SCAN-SOURCE
056300             COMPUTE WS-SW-LEN = 60 - WS-NS-END-IX
056400             MOVE LK-CMP-FUSED-VALUE (WS-NS-END-IX + 1:WS-SW-LEN)
056500                 TO WS-SCAN-SOURCE (1:WS-SW-LEN)
056600             PERFORM 410-SCAN-NUMBER THRU 410-EXIT
056700             IF WS-NS-FOUND
056800                 MOVE WS-NS-RESULT TO WS-FUSED-NUM-2
056900                 MOVE 2 TO WS-FUSED-NUM-COUNT
057000             END-IF
057100         END-IF
057200     ELSE
057300         MOVE ZERO TO WS-FUSED-NUM-COUNT
057400     END-IF.
057500 420-EXIT.
057600     EXIT.
057700*
057800 430-OPERATOR-COMPARE.
057900     MOVE "N" TO LK-CMP-RESULT-FLAG.
058000     EVALUATE WS-OPERATOR-FOUND
058100         WHEN ">="
058200             IF WS-VEND-NUM >= WS-FUSED-NUM-1
058300                 MOVE "B" TO LK-CMP-RESULT-FLAG
058400             END-IF
058500         WHEN "<="
058600             IF WS-VEND-NUM <= WS-FUSED-NUM-1
058700                 MOVE "B" TO LK-CMP-RESULT-FLAG
058800             END-IF
058900         WHEN "> "
059000             IF WS-VEND-NUM > WS-FUSED-NUM-1
059100                 MOVE "B" TO LK-CMP-RESULT-FLAG
059200             END-IF
059300         WHEN "< "
059400             IF WS-VEND-NUM < WS-FUSED-NUM-1
059500                 MOVE "B" TO LK-CMP-RESULT-FLAG
059600             END-IF
059700         WHEN "= "
059800             PERFORM 440-TOLERANCE-COMPARE THRU 440-EXIT
059900     END-EVALUATE.
060000 430-EXIT.
060100     EXIT.
060200*
060300 440-TOLERANCE-COMPARE.
060400     IF WS-FUSED-NUM-1 = ZERO
060500         MOVE "B" TO LK-CMP-RESULT-FLAG
060600         GO TO 440-EXIT
060700     END-IF.
060800     COMPUTE WS-RW-NUM = WS-VEND-NUM - WS-FUSED-NUM-1.
060900     IF WS-RW-NUM < ZERO
061000         COMPUTE WS-RW-NUM = ZERO - WS-RW-NUM
061100     END-IF.
061200     COMPUTE WS-RW-RATIO ROUNDED = WS-RW-NUM / WS-FUSED-NUM-1.
061300     IF WS-RW-RATIO <= WS-RT-TOLERANCE (WS-RT-MATCH-IX)
061400         MOVE "B" TO LK-CMP-RESULT-FLAG
061500     ELSE
061600         MOVE "N" TO LK-CMP-RESULT-FLAG
061700     END-IF.
061800 440-EXIT.
061900     EXIT.
062000*
062100******************************************************************
062200* 500-MULTI-VALUE-PATH - BUILD KEY-COUNT MAPS FOR VENDOR AND     *
062300* FUSED TEXT AND TEST THAT EVERY FUSED KEY'S COUNT IS MET BY THE *
062400* VENDOR'S COUNT FOR THE SAME KEY.                               *
062500******************************************************************
062600 500-MULTI-VALUE-PATH.
062700     MOVE ZERO TO WS-KM-V-TOTAL WS-KM-F-TOTAL.
062800     MOVE LK-CMP-VENDOR-VALUE TO WS-SCAN-SOURCE.
062900     PERFORM 510-BUILD-VENDOR-MAP THRU 510-EXIT.
063000     MOVE LK-CMP-FUSED-VALUE TO WS-SCAN-SOURCE.
063100     PERFORM 515-BUILD-FUSED-MAP THRU 515-EXIT.
063200     IF WS-KM-V-TOTAL = ZERO OR WS-KM-F-TOTAL = ZERO
063300         MOVE "G" TO LK-CMP-RESULT-FLAG
063400         GO TO 500-EXIT
063500     END-IF.
063600     MOVE "Y" TO WS-KM-ALL-OK-SW.
063700     PERFORM 560-CHECK-ONE-FUSED-KEY THRU 560-EXIT
063800         VARYING WS-KM-KX FROM 1 BY 1
063900         UNTIL WS-KM-KX > WS-KM-F-TOTAL.
064000     IF WS-KM-ALL-OK
064100         MOVE "B" TO LK-CMP-RESULT-FLAG
064200     ELSE
064300         MOVE "N" TO LK-CMP-RESULT-FLAG
064400     END-IF.
064500 500-EXIT.
064600     EXIT.
064700*
064800******************************************************************
064900* 510-BUILD-VENDOR-MAP / 515-BUILD-FUSED-MAP - SCAN SOURCE       *
065000* FOR THE RULE'S SEPARATOR.  A '/' SEPARATED SEGMENT COUNTS 1; AN*
065100* 'X' (TIMES SIGN STAND-IN) SEPARATED SEGMENT IS KEY FOLLOWED BY *
065200* A REPEAT COUNT DIGIT.  DUPLICATED RATHER THAN PARAMETERIZED -  *
065300* ONE BUILDS THE VENDOR TABLE, THE OTHER THE FUSED TABLE.        *
065400******************************************************************
065500 510-BUILD-VENDOR-MAP.
065600     MOVE 1 TO WS-SW-START.
065700     PERFORM 511-VENDOR-SCAN-CHAR THRU 511-EXIT
065800         VARYING WS-SW-IX FROM 1 BY 1
065900         UNTIL WS-SW-IX > 61.
066000 510-EXIT.
066100     EXIT.
066200*
066300 511-VENDOR-SCAN-CHAR.
066400     IF WS-SW-IX > 60
066500         IF WS-SW-IX > WS-SW-START
066600             COMPUTE WS-SW-LEN = WS-SW-IX - WS-SW-START
066700             IF WS-SW-LEN > 10
066800                 MOVE 10 TO WS-SW-LEN
066900             END-IF
067000             MOVE SPACES TO WS-SW-TOKEN
067100             MOVE WS-SCAN-SOURCE (WS-SW-START:WS-SW-LEN)
067120                 TO WS-SW-TOKEN
067200             IF WS-SW-TOKEN NOT = SPACES
067300                 PERFORM 512-STORE-VENDOR-TOKEN THRU 512-EXIT
067400             END-IF
067500         END-IF
067600     ELSE
067700         IF WS-SCAN-SOURCE (WS-SW-IX:1) =
067720             WS-RT-SEP (WS-RT-MATCH-IX)
067800             IF WS-SW-IX > WS-SW-START
067900                 COMPUTE WS-SW-LEN = WS-SW-IX - WS-SW-START
068000                 IF WS-SW-LEN > 10
068100                     MOVE 10 TO WS-SW-LEN
068200                 END-IF
068300                 MOVE SPACES TO WS-SW-TOKEN
068400                 MOVE WS-SCAN-SOURCE (WS-SW-START:WS-SW-LEN)
068500                     TO WS-SW-TOKEN
068600                 IF WS-SW-TOKEN NOT = SPACES
068700                     PERFORM 512-STORE-VENDOR-TOKEN THRU 512-EXIT
068800                 END-IF
068900             END-IF
069000             COMPUTE WS-SW-START = WS-SW-IX + 1
069100         END-IF
069200     END-IF.
069300 511-EXIT.
069400     EXIT.
069500*
069600******************************************************************
069700* 512-STORE-VENDOR-TOKEN - UPPERCASES AND SPLITS THE TOKEN ON THE*
069800* RULE'S SEPARATOR, THEN ADDS OR BUMPS THE MATCHING TABLE ENTRY. *
069900******************************************************************
070000 512-STORE-VENDOR-TOKEN.
070100     INSPECT WS-SW-TOKEN CONVERTING WS-LOWER-LIT TO WS-UPPER-LIT.
070200     MOVE WS-SW-TOKEN TO WS-SW-KEY-PART.
070300     MOVE 1 TO WS-SW-COUNT-PART.
070400     IF WS-RT-SEP (WS-RT-MATCH-IX) = "×"
070500         MOVE ZERO TO WS-SW-DIGIT-POS
070600         PERFORM 513-FIND-DIGIT THRU 513-EXIT
070700             VARYING WS-NS-IX FROM 1 BY 1
070800             UNTIL WS-NS-IX > 10
070900                OR WS-SW-DIGIT-POS NOT = ZERO
071000         IF WS-SW-DIGIT-POS NOT = ZERO
071100             MOVE SPACES TO WS-SW-KEY-PART
071200             MOVE WS-SW-TOKEN (1:WS-SW-DIGIT-POS - 1)
071220                 TO WS-SW-KEY-PART
071300             MOVE WS-SW-TOKEN (WS-SW-DIGIT-POS:1) TO WS-DC-CHAR
071400             MOVE WS-DC-DIGIT TO WS-SW-COUNT-PART
071500         END-IF
071600     END-IF.
071700     MOVE "N" TO WS-RT-MATCH-SW.
071800     PERFORM 514-FIND-EXISTING-V THRU 514-EXIT
071900         VARYING WS-RT-IX FROM 1 BY 1
072000         UNTIL WS-RT-IX > WS-KM-V-TOTAL
072100            OR WS-RT-MATCHED.
072200     IF NOT WS-RT-MATCHED AND WS-KM-V-TOTAL < 10
072300         ADD 1 TO WS-KM-V-TOTAL
072400         MOVE WS-SW-KEY-PART TO WS-KM-V-KEY (WS-KM-V-TOTAL)
072500         MOVE WS-SW-COUNT-PART TO WS-KM-V-COUNT (WS-KM-V-TOTAL)
072600     END-IF.
072700 512-EXIT.
072800     EXIT.
072900*
073000 513-FIND-DIGIT.
073100     IF WS-SW-TOKEN (WS-NS-IX:1) IS NUMERIC
073200         MOVE WS-NS-IX TO WS-SW-DIGIT-POS
073300     END-IF.
073400 513-EXIT.
073500     EXIT.
073600*
073700 514-FIND-EXISTING-V.
073800     IF WS-KM-V-KEY (WS-RT-IX) = WS-SW-KEY-PART
073900         ADD WS-SW-COUNT-PART TO WS-KM-V-COUNT (WS-RT-IX)
074000         MOVE "Y" TO WS-RT-MATCH-SW
074100     END-IF.
074200 514-EXIT.
074300     EXIT.
074400*
074500 515-BUILD-FUSED-MAP.
074600     MOVE 1 TO WS-SW-START.
074700     PERFORM 516-FUSED-SCAN-CHAR THRU 516-EXIT
074800         VARYING WS-SW-IX FROM 1 BY 1
074900         UNTIL WS-SW-IX > 61.
075000 515-EXIT.
075100     EXIT.
075200*
075300 516-FUSED-SCAN-CHAR.
075400     IF WS-SW-IX > 60
075500         IF WS-SW-IX > WS-SW-START
075600             COMPUTE WS-SW-LEN = WS-SW-IX - WS-SW-START
075700             IF WS-SW-LEN > 10
075800                 MOVE 10 TO WS-SW-LEN
075900             END-IF
076000             MOVE SPACES TO WS-SW-TOKEN
076100             MOVE WS-SCAN-SOURCE (WS-SW-START:WS-SW-LEN)
076120                 TO WS-SW-TOKEN
076200             IF WS-SW-TOKEN NOT = SPACES
076300                 PERFORM 517-STORE-FUSED-TOKEN THRU 517-EXIT
076400             END-IF
076500         END-IF
076600     ELSE
076700         IF WS-SCAN-SOURCE (WS-SW-IX:1) =
076720             WS-RT-SEP (WS-RT-MATCH-IX)
076800             IF WS-SW-IX > WS-SW-START
076900                 COMPUTE WS-SW-LEN = WS-SW-IX - WS-SW-START
077000                 IF WS-SW-LEN > 10
077100                     MOVE 10 TO WS-SW-LEN
077200                 END-IF
077300                 MOVE SPACES TO WS-SW-TOKEN
077400                 MOVE WS-SCAN-SOURCE (WS-SW-START:WS-SW-LEN)
077500                     TO WS-SW-TOKEN
077600                 IF WS-SW-TOKEN NOT = SPACES
077700                     PERFORM 517-STORE-FUSED-TOKEN THRU 517-EXIT
077800                 END-IF
077900             END-IF
078000             COMPUTE WS-SW-START = WS-SW-IX + 1
078100         END-IF
078200     END-IF.
078300 516-EXIT.
078400     EXIT.
078500*
078600 517-STORE-FUSED-TOKEN.
078700     INSPECT WS-SW-TOKEN CONVERTING WS-LOWER-LIT TO WS-UPPER-LIT.
078800     MOVE WS-SW-TOKEN TO WS-SW-KEY-PART.
078900     MOVE 1 TO WS-SW-COUNT-PART.
079000     IF WS-RT-SEP (WS-RT-MATCH-IX) = "×"
079100         MOVE ZERO TO WS-SW-DIGIT-POS
079200         PERFORM 513-FIND-DIGIT THRU 513-EXIT
079300             VARYING WS-NS-IX FROM 1 BY 1
079400             UNTIL WS-NS-IX > 10
079500                OR WS-SW-DIGIT-POS NOT = ZERO
079600         IF WS-SW-DIGIT-POS NOT = ZERO
079700             MOVE SPACES TO WS-SW-KEY-PART
079800             MOVE WS-SW-TOKEN (1:WS-SW-DIGIT-POS - 1)
079820                 TO WS-SW-KEY-PART
079900             MOVE WS-SW-TOKEN (WS-SW-DIGIT-POS:1) TO WS-DC-CHAR
080000             MOVE WS-DC-DIGIT TO WS-SW-COUNT-PART
080100         END-IF
080200     END-IF.
080300     MOVE "N" TO WS-RT-MATCH-SW.
080400     PERFORM 518-FIND-EXISTING-F THRU 518-EXIT
080500         VARYING WS-RT-IX FROM 1 BY 1
080600         UNTIL WS-RT-IX > WS-KM-F-TOTAL
080700            OR WS-RT-MATCHED.
080800     IF NOT WS-RT-MATCHED AND WS-KM-F-TOTAL < 10
080900         ADD 1 TO WS-KM-F-TOTAL
081000         MOVE WS-SW-KEY-PART TO WS-KM-F-KEY (WS-KM-F-TOTAL)
081100         MOVE WS-SW-COUNT-PART TO WS-KM-F-COUNT (WS-KM-F-TOTAL)
081200     END-IF.
081300 517-EXIT.
081400     EXIT.
081500*
081600 518-FIND-EXISTING-F.
081700     IF WS-KM-F-KEY (WS-RT-IX) = WS-SW-KEY-PART
081800         ADD WS-SW-COUNT-PART TO WS-KM-F-COUNT (WS-RT-IX)
081900         MOVE "Y" TO WS-RT-MATCH-SW
082000     END-IF.
082100 518-EXIT.
082200     EXIT.
082300*
082400 560-CHECK-ONE-FUSED-KEY.
082500     MOVE "N" TO WS-RT-MATCH-SW.
082600     PERFORM 565-FIND-VENDOR-KEY THRU 565-EXIT
082700         VARYING WS-RT-IX FROM 1 BY 1
082800         UNTIL WS-RT-IX > WS-KM-V-TOTAL
082900            OR WS-RT-MATCHED.
083000     IF NOT WS-RT-MATCHED
083100         MOVE "N" TO WS-KM-ALL-OK-SW
083200     END-IF.
083300 560-EXIT.
083400     EXIT.
083500*
083600 565-FIND-VENDOR-KEY.
083700     IF WS-KM-V-KEY (WS-RT-IX) = WS-KM-F-KEY (WS-KM-KX)
083800         IF WS-KM-V-COUNT (WS-RT-IX) >= WS-KM-F-COUNT (WS-KM-KX)
083900             MOVE "Y" TO WS-RT-MATCH-SW
084000         END-IF
084100     END-IF.
084200 565-EXIT.
084300     EXIT.
084400*
084500******************************************************************
084600* 600-DEFAULT-PATH - CASE-INSENSITIVE EQUALITY.                  *
084700******************************************************************
084800 600-DEFAULT-PATH.
084900     MOVE LK-CMP-VENDOR-VALUE TO WS-LOW-VENDOR.
085000     MOVE LK-CMP-FUSED-VALUE  TO WS-LOW-FUSED.
085100     INSPECT WS-LOW-VENDOR CONVERTING WS-UPPER-LIT
085120         TO WS-LOWER-LIT.
085140     INSPECT WS-LOW-FUSED  CONVERTING WS-UPPER-LIT
085160         TO WS-LOWER-LIT.
085300     IF WS-LOW-VENDOR = WS-LOW-FUSED
085400         MOVE "B" TO LK-CMP-RESULT-FLAG
085500     ELSE
085600         MOVE "N" TO LK-CMP-RESULT-FLAG
085700     END-IF.
085800 600-EXIT.
085900     EXIT.
