000100******************************************************************
000200* PARMIN   - PARAMETER FUSION - INPUT PARAMETER ROW LAYOUT       *
000300*           ONE ROW PER TECHNICAL PARAMETER, ONE VALUE PER       *
000400*           VENDOR COLUMN, LOADED FROM PROCUREMENT WORKSHEET     *
000500*           EXTRACT PRIOR TO THIS RUN.                           *
000600*                                                                *
000700*     LIBRARY(FUSION.PROD.COPYLIB(PARMIN))                      *
000800*     RECFM(FB) LRECL(340)                                       *
000850*     NOTE - NAME (40) + 5 VENDOR CELLS (60 EACH) = 340 EXACTLY. *
000860*     NO SLACK BYTES ARE AVAILABLE IN THIS LAYOUT, SO UNLIKE     *
000870*     FUSOUT/STATLIN/RUNLOG THIS RECORD CARRIES NO FILLER.       *
000900******************************************************************
001000 01  PARAM-INPUT-REC.
001100     05  PI-PARAM-NAME           PIC X(40).
001200     05  PI-VENDOR-VALUE         PIC X(60)
001300                                 OCCURS 5 TIMES.
001400******************************************************************
001500* END OF PARMIN                                                  *
001600******************************************************************
001700